000100 IDENTIFICATION DIVISION.                                       ORU00100
000200****************************************************************ORU00200
000300 PROGRAM-ID.     ORDUPD.                                        ORU00300
000400 AUTHOR.         R S KOWALCZYK.                                 ORU00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           ORU00500
000600 DATE-WRITTEN.   04/02/94.                                      ORU00600
000700 DATE-COMPILED.                                                 ORU00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                ORU00800
000900****************************************************************ORU00900
001000*                                                                ORU01000
001100* ORDUPD APPLIES CANCEL AND AMEND REQUESTS AGAINST THE RESTING   ORU01100
001200* ORDER SNAPSHOT PRODUCED BY THE PRIOR ORDMTCH RUN.  IT IS A     ORU01200
001300* STRAIGHT SEQUENTIAL MATCH/MERGE - THE ORDER MASTER (ORDMAST-IN)ORU01300
001400* AND THE MAINTENANCE TRANSACTIONS (ORDTRN-IN) MUST BOTH ARRIVE  ORU01400
001500* IN ASCENDING ORDER-ID SEQUENCE.  A MASTER RECORD WITH NO       ORU01500
001600* MATCHING TRANSACTION PASSES THROUGH TO ORDMAST-OUT UNCHANGED.  ORU01600
001700* A TRANSACTION WITH NO MATCHING MASTER IS LOGGED AS AN ORPHAN   ORU01700
001800* AND COUNTED IN ERROR, NOT ABENDED - SEE TCKT#1288.             ORU01800
001900*                                                                ORU01900
002000* TRANSACTION RECORD, PIPE DELIMITED, ONE PER LINE:              ORU02000
002100*     TXN-CODE|ORDER-ID|NEW-QUANTITY|NEW-PRICE                  ORU02100
002200*     TXN-CODE IS "CANCEL" OR "AMEND ".  NEW-QUANTITY/NEW-PRICE  ORU02200
002300*     ARE UNSIGNED DIGIT RUNS, IMPLIED 4 DECIMALS, IGNORED ON A  ORU02300
002400*     CANCEL TRANSACTION.                                        ORU02400
002500*                                                                ORU02500
002600* CHANGE LOG                                                     ORU02600
002700*   04/02/94  RSK  ORIGINAL - CANCEL/AMEND OF RESTING ORDERS     ORU02700
002800*                  SPLIT OUT OF ORDMTCH SO THE MATCHING RUN      ORU02800
002900*                  DOES NOT HAVE TO SHARE THE MASTER FILE WITH   ORU02900
003000*                  DESK-DRIVEN MAINTENANCE REQUESTS              ORU03000
003100*   01/19/95  DGT  WIDENED ACCOUNT-ID PER MARKETS REQ (ORDREC)   ORU03100
003200*   07/06/96  DGT  TCKT#1288 ORPHAN TRANSACTIONS NOW LOGGED AND  ORU03200
003300*                  COUNTED INSTEAD OF ABENDING THE STEP          ORU03300
003400*   02/25/99  LMH  Y2K REVIEW - ORD-CREATED-TS ALREADY 4-DIGIT   ORU03400
003500*                  YEAR VIA ORDREC, NO CHANGE REQUIRED HERE      ORU03500
003600*   11/14/01  PVK  TCKT#4471 NO CHANGE - REVIEWED, ORDUPD DOES   ORU03600
003700*                  NOT NEED DTCONV (NO TIMESTAMP COMPARISON)     ORU03700
003800*   06/08/03  PVK  TCKT#5120 ADDED AMEND QUANTITY-BELOW-FILLED   ORU03800
003900*                  REJECT PER DESK COMPLIANCE REQUEST            ORU03900
003910*   09/15/03  RSK  TCKT#5240 715-PARSE-MASTER/400-WRITE-MASTER   ORU03910
003920*                  WERE ONLY CARRYING SIX OF THE MASTER FIELDS   ORU03920
003930*                  THROUGH THE STEP - QUANTITY, PRICE, FILLED,   ORU03930
003940*                  REMAINING, ACCOUNT-ID AND CREATED-TS NOW      ORU03940
003950*                  ROUND-TRIP TOO (FOUND VIA THE AMEND QTY-      ORU03950
003960*                  BELOW-FILLED CHECK COMPARING UNPOPULATED      ORU03960
003970*                  FIELDS).  MASTER LINE WIDENED 200 TO 240      ORU03970
003980*                  BYTES - ORDEXP UPDATED TO MATCH.              ORU03980
004000*                                                                ORU04000
004100 ENVIRONMENT DIVISION.                                          ORU04100
004200 CONFIGURATION SECTION.                                         ORU04200
004300 SOURCE-COMPUTER.  IBM-390.                                     ORU04300
004400 OBJECT-COMPUTER.  IBM-390.                                     ORU04400
004500 SPECIAL-NAMES.                                                 ORU04500
004600     C01 IS TOP-OF-FORM                                         ORU04600
004700     UPSI-0 ON STATUS IS ORU-TRACE-ON                           ORU04700
004800     UPSI-0 OFF STATUS IS ORU-TRACE-OFF.                        ORU04800
004900 INPUT-OUTPUT SECTION.                                          ORU04900
005000 FILE-CONTROL.                                                  ORU05000
005100     SELECT ORDMAST-IN  ASSIGN TO ORDMASTI                      ORU05100
005200            ORGANIZATION IS LINE SEQUENTIAL                     ORU05200
005300            FILE STATUS  IS WS-ORDMAST-IN-STATUS.               ORU05300
005400     SELECT ORDTRN-IN   ASSIGN TO ORDTRNI                       ORU05400
005500            ORGANIZATION IS LINE SEQUENTIAL                     ORU05500
005600            FILE STATUS  IS WS-ORDTRN-IN-STATUS.                ORU05600
005700     SELECT ORDMAST-OUT ASSIGN TO ORDMASTO                      ORU05700
005800            ORGANIZATION IS LINE SEQUENTIAL                     ORU05800
005900            FILE STATUS  IS WS-ORDMAST-OUT-STATUS.              ORU05900
006000     SELECT ORDU-RPT    ASSIGN TO ORDURPT                       ORU06000
006100            FILE STATUS  IS WS-ORDU-RPT-STATUS.                 ORU06100
006200****************************************************************ORU06200
006300 DATA DIVISION.                                                 ORU06300
006400 FILE SECTION.                                                  ORU06400
006500 FD  ORDMAST-IN                                                 ORU06500
006600     RECORDING MODE IS V.                                       ORU06600
006700 01  ORDMI-LINE                     PIC X(240).                 ORU06700
006800 FD  ORDTRN-IN                                                  ORU06800
006900     RECORDING MODE IS V.                                       ORU06900
007000 01  ORDTI-LINE                     PIC X(80).                  ORU07000
007100 FD  ORDMAST-OUT                                                ORU07100
007200     RECORDING MODE IS V.                                       ORU07200
007300 01  ORDMO-LINE                     PIC X(240).                 ORU07300
007400 FD  ORDU-RPT                                                   ORU07400
007500     RECORDING MODE IS F.                                       ORU07500
007600 01  ORDU-RPT-LINE                  PIC X(133).                 ORU07600
007700****************************************************************ORU07700
007800 WORKING-STORAGE SECTION.                                       ORU07800
007850 77  WS-MASTERS-PROCESSED-CT     PIC S9(07) COMP-3 VALUE 0.  ORU07850
007900****************************************************************ORU07900
008000 01  WS-FILE-STATUSES.                                          ORU08000
008100     05  WS-ORDMAST-IN-STATUS       PIC X(02) VALUE SPACES.     ORU08100
008200     05  WS-ORDTRN-IN-STATUS        PIC X(02) VALUE SPACES.     ORU08200
008300     05  WS-ORDMAST-OUT-STATUS      PIC X(02) VALUE SPACES.     ORU08300
008400     05  WS-ORDU-RPT-STATUS         PIC X(02) VALUE SPACES.     ORU08400
008500 01  WS-SWITCHES.                                                ORU08500
008600     05  WS-MASTER-SW               PIC X(01) VALUE "N".        ORU08600
008700         88  WS-MASTER-EOF          VALUE "Y".                  ORU08700
008800     05  WS-TRANS-SW                PIC X(01) VALUE "N".        ORU08800
008900         88  WS-TRANS-EOF           VALUE "Y".                  ORU08900
009000     05  ORU-TRACE-ON               PIC X(01) VALUE "N".        ORU09000
009100     05  ORU-TRACE-OFF              PIC X(01) VALUE "Y".        ORU09100
009200 01  SYSTEM-DATE-AND-TIME.                                      ORU09200
009300     05  CURRENT-DATE.                                          ORU09300
009400         10  CURRENT-YEAR           PIC 9(02).                  ORU09400
009500         10  CURRENT-MONTH          PIC 9(02).                  ORU09500
009600         10  CURRENT-DAY            PIC 9(02).                  ORU09600
009700     05  CURRENT-TIME.                                          ORU09700
009800         10  CURRENT-HOUR           PIC 9(02).                  ORU09800
009900         10  CURRENT-MINUTE         PIC 9(02).                  ORU09900
010000         10  CURRENT-SECOND         PIC 9(02).                  ORU10000
010100         10  CURRENT-HNDSEC         PIC 9(02).                  ORU10100
010200 01  WS-TRANS-FIELDS.                                            ORU10200
010300     05  WS-TXN-CODE                PIC X(06).                  ORU10300
010400         88  WS-TXN-CANCEL          VALUE "CANCEL".              ORU10400
010500         88  WS-TXN-AMEND           VALUE "AMEND ".              ORU10500
010600     05  WS-TXN-ORDER-ID            PIC X(20).                  ORU10600
010700     05  WS-TXN-QTY-TEXT            PIC 9(13)V9(4).              ORU10700
010800     05  WS-TXN-PRICE-TEXT          PIC 9(13)V9(4).              ORU10800
010900     05  WS-TXN-NEW-QTY             PIC S9(13)V9(4) COMP-3.      ORU10900
011000     05  WS-TXN-NEW-PRICE           PIC S9(13)V9(4) COMP-3.      ORU11000
011100     05  WS-UNSTR-TALLY             PIC S9(04) COMP.             ORU11100
011200 COPY ORDREC.                                                    ORU11200
011300 01  WS-UNFILLED-QTY                PIC S9(13)V9(4) COMP-3.      ORU11300
011400 01  WS-UNFILLED-QTY-R REDEFINES WS-UNFILLED-QTY               ORU11400
011450                                 PIC X(09).                    ORU11450
011500 01  WS-ORDO-FIELDS.                                            ORU11500
011510*    UNSIGNED DISPLAY WORK AREA FOR ROUND-TRIPPING THE MASTER    ORU11510
011520*    COMP-3 AMOUNT FIELDS THROUGH THE PIPE-DELIMITED MASTER      ORU11520
011530*    LINE (TCKT#5240) - SAME IDIOM AS RISKEOD'S WS-RSKO-FIELDS.  ORU11530
011540     05  WS-ORDO-QTY-TEXT           PIC 9(13)V9999.              ORU11540
011550     05  WS-ORDO-PRICE-TEXT         PIC 9(13)V9999.              ORU11550
011560     05  WS-ORDO-FILLED-TEXT        PIC 9(13)V9999.              ORU11560
011570     05  WS-ORDO-REMAIN-TEXT        PIC 9(13)V9999.              ORU11570
011580     05  FILLER                     PIC X(04) VALUE SPACES.      ORU11580
011700 01  WS-KEY-COMPARE.                                             ORU11700
011800     05  WS-MASTER-KEY              PIC X(20) VALUE HIGH-VALUES.ORU11800
011900     05  WS-TRANS-KEY               PIC X(20) VALUE HIGH-VALUES.ORU11900
012000 01  WS-CONTROL-TOTALS.                                          ORU12000
012100     05  WS-MASTERS-READ            PIC S9(09) COMP-3 VALUE +0. ORU12100
012110     05  WS-MASTERS-READ-R REDEFINES WS-MASTERS-READ           ORU12110
012120                                 PIC X(05).                    ORU12120
012200     05  WS-TRANS-READ              PIC S9(09) COMP-3 VALUE +0. ORU12200
012300     05  WS-CANCEL-REQUESTS         PIC S9(09) COMP-3 VALUE +0. ORU12300
012400     05  WS-CANCEL-PROCESSED        PIC S9(09) COMP-3 VALUE +0. ORU12400
012500     05  WS-AMEND-REQUESTS          PIC S9(09) COMP-3 VALUE +0. ORU12500
012600     05  WS-AMEND-PROCESSED         PIC S9(09) COMP-3 VALUE +0. ORU12600
012700     05  WS-ORPHAN-TRANS            PIC S9(09) COMP-3 VALUE +0. ORU12700
012800 01  ABEND-TEST                     PIC X(02).                  ORU12800
012900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(03) COMP-3.       ORU12900
013000 01  RPT-HEADER1.                                                ORU13000
013100     05  FILLER PIC X(40)                                       ORU13100
013200               VALUE "ORDER MAINTENANCE UPDATE REPORT   DATE: ".ORU13200
013300     05  RPT-MM                     PIC 99.                     ORU13300
013400     05  FILLER                     PIC X VALUE "/".            ORU13400
013500     05  RPT-DD                     PIC 99.                     ORU13500
013600     05  FILLER                     PIC X VALUE "/".            ORU13600
013700     05  RPT-YY                     PIC 99.                     ORU13700
013800     05  FILLER PIC X(20) VALUE " (mm/dd/yy)   TIME: ".         ORU13800
013900     05  RPT-HH                     PIC 99.                     ORU13900
014000     05  FILLER                     PIC X VALUE ":".            ORU14000
014100     05  RPT-MIN                    PIC 99.                     ORU14100
014200     05  FILLER                     PIC X VALUE ":".            ORU14200
014300     05  RPT-SS                     PIC 99.                     ORU14300
014400     05  FILLER                     PIC X(55) VALUE SPACES.     ORU14400
014500 01  RPT-ORPHAN-DETAIL.                                          ORU14500
014600     05  FILLER PIC X(24) VALUE "  ORPHAN TRANSACTION - ".      ORU14600
014700     05  RPT-ORPHAN-ORDER-ID        PIC X(20).                  ORU14700
014800     05  FILLER PIC X(89) VALUE SPACES.                         ORU14800
014900 01  RPT-STATS-HDR2.                                             ORU14900
015000     05  FILLER PIC X(26) VALUE "Transaction      Number of".   ORU15000
015100     05  FILLER PIC X(28) VALUE "        Number        Number". ORU15100
015200     05  FILLER PIC X(79) VALUE SPACES.                          ORU15200
015300 01  RPT-STATS-HDR3.                                             ORU15300
015400     05  FILLER PIC X(26) VALUE "Type          Transactions".   ORU15400
015500     05  FILLER PIC X(28) VALUE "     Processed      In Error".  ORU15500
015600     05  FILLER PIC X(79) VALUE SPACES.                          ORU15600
015700 01  RPT-STATS-DETAIL.                                           ORU15700
015800     05  RPT-TRAN                   PIC X(10).                  ORU15800
015900     05  FILLER                     PIC X(04) VALUE SPACES.     ORU15900
016000     05  RPT-NUM-TRANS              PIC ZZZ,ZZZ,ZZ9.            ORU16000
016100     05  FILLER                     PIC X(03) VALUE SPACES.     ORU16100
016200     05  RPT-NUM-TRAN-PROC          PIC ZZZ,ZZZ,ZZ9.            ORU16200
016300     05  FILLER                     PIC X(03) VALUE SPACES.     ORU16300
016400     05  RPT-NUM-TRAN-ERR           PIC ZZZ,ZZZ,ZZ9.            ORU16400
016500     05  FILLER                     PIC X(80) VALUE SPACES.     ORU16500
016600****************************************************************ORU16600
016700 PROCEDURE DIVISION.                                             ORU16700
016800****************************************************************ORU16800
016900                                                                 ORU16900
017000 000-MAIN.                                                       ORU17000
017100     ACCEPT CURRENT-DATE FROM DATE.                              ORU17100
017200     ACCEPT CURRENT-TIME FROM TIME.                              ORU17200
017300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                       ORU17300
017400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                      ORU17400
017500     PERFORM 710-READ-MASTER THRU 710-EXIT.                      ORU17500
017600     PERFORM 720-READ-TRANS  THRU 720-EXIT.                      ORU17600
017700     PERFORM 100-MATCH-MERGE THRU 100-EXIT                       ORU17700
017800             UNTIL WS-MASTER-EOF.                                ORU17800
017900     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                    ORU17900
018000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                      ORU18000
018100     GOBACK.                                                     ORU18100
018200                                                                 ORU18200
018300 100-MATCH-MERGE.                                                ORU18300
018310     ADD 1 TO WS-MASTERS-PROCESSED-CT.                          ORU18310
018400*    ADVANCE THE TRANSACTION SIDE PAST ANY ORPHANS, THEN         ORU18400
018500*    APPLY EVERY TRANSACTION THAT MATCHES THE CURRENT MASTER     ORU18500
018600*    KEY BEFORE WRITING THE MASTER RECORD BACK OUT.              ORU18600
018700     PERFORM 110-SKIP-ORPHANS THRU 110-EXIT                      ORU18700
018800             UNTIL WS-TRANS-EOF                                  ORU18800
018900                OR WS-TRANS-KEY NOT LESS THAN WS-MASTER-KEY.     ORU18900
019000     PERFORM 120-APPLY-MATCHING THRU 120-EXIT                    ORU19000
019100             UNTIL WS-TRANS-EOF                                  ORU19100
019200                OR WS-TRANS-KEY NOT = WS-MASTER-KEY.             ORU19200
019300     PERFORM 400-WRITE-MASTER THRU 400-EXIT.                     ORU19300
019400     PERFORM 710-READ-MASTER  THRU 710-EXIT.                     ORU19400
019500 100-EXIT.                                                       ORU19500
019600     EXIT.                                                       ORU19600
019700                                                                 ORU19700
019800 110-SKIP-ORPHANS.                                                ORU19800
019900     ADD 1 TO WS-ORPHAN-TRANS.                                   ORU19900
020000     MOVE SPACES         TO ORDU-RPT-LINE.                       ORU20000
020100     MOVE WS-TXN-ORDER-ID TO RPT-ORPHAN-ORDER-ID.                ORU20100
020200     WRITE ORDU-RPT-LINE FROM RPT-ORPHAN-DETAIL.                 ORU20200
020300     PERFORM 720-READ-TRANS THRU 720-EXIT.                       ORU20300
020400 110-EXIT.                                                       ORU20400
020500     EXIT.                                                       ORU20500
020600                                                                 ORU20600
020700 120-APPLY-MATCHING.                                              ORU20700
020800     EVALUATE TRUE                                               ORU20800
020900         WHEN WS-TXN-CANCEL                                     ORU20900
021000             ADD 1 TO WS-CANCEL-REQUESTS                        ORU21000
021100             PERFORM 200-CANCEL-ORDER THRU 200-EXIT             ORU21100
021200         WHEN WS-TXN-AMEND                                      ORU21200
021300             ADD 1 TO WS-AMEND-REQUESTS                         ORU21300
021400             PERFORM 300-UPDATE-ORDER THRU 300-EXIT             ORU21400
021500         WHEN OTHER                                             ORU21500
021600             ADD 1 TO WS-ORPHAN-TRANS                           ORU21600
021700     END-EVALUATE.                                              ORU21700
021800     PERFORM 720-READ-TRANS THRU 720-EXIT.                       ORU21800
021900 120-EXIT.                                                       ORU21900
022000     EXIT.                                                       ORU22000
022100                                                                 ORU22100
022200 200-CANCEL-ORDER.                                                ORU22200
022300*    CANCEL RULE - REJECT IF ALREADY FILLED OR CANCELLED,        ORU22300
022400*    OTHERWISE MOVE TO CANCELLED WITH THE STANDARD REASON.       ORU22400
022500     IF ORD-ST-FILLED OR ORD-ST-CANCELLED                        ORU22500
022600         MOVE "REJECTED - ALREADY FILLED OR CANCELLED"           ORU22600
022700                                TO ORD-REASON                    ORU22700
022800     ELSE                                                        ORU22800
022900         MOVE "CANCELLED       "  TO ORD-STATUS                 ORU22900
023000         MOVE "Cancelled by user" TO ORD-REASON                 ORU23000
023100         ADD 1 TO WS-CANCEL-PROCESSED                           ORU23100
023200     END-IF.                                                     ORU23200
023300 200-EXIT.                                                       ORU23300
023400     EXIT.                                                       ORU23400
023500                                                                 ORU23500
023600 300-UPDATE-ORDER.                                                ORU23600
023700*    UPDATE RULE - RESTING ORDER MUST STILL BE PENDING OR        ORU23700
023800*    PARTIALLY FILLED, AND THE AMENDED QUANTITY MAY NOT DROP     ORU23800
023900*    BELOW WHAT IS ALREADY FILLED (TCKT#5120).                   ORU23900
024000     IF NOT ORD-ST-PENDING AND NOT ORD-ST-PARTIAL                ORU24000
024100         MOVE "REJECTED - ORDER NOT OPEN FOR AMEND"              ORU24100
024200                                TO ORD-REASON                   ORU24200
024300     ELSE                                                        ORU24300
024400         SUBTRACT ORD-FILLED-QTY FROM ORD-QUANTITY               ORU24400
024500                 GIVING WS-UNFILLED-QTY                         ORU24500
024600         IF WS-TXN-NEW-QTY < WS-UNFILLED-QTY                    ORU24600
024700             MOVE "REJECTED - QTY BELOW FILLED QTY"              ORU24700
024800                                TO ORD-REASON                   ORU24800
024900         ELSE                                                    ORU24900
025000             MOVE WS-TXN-NEW-QTY   TO ORD-QUANTITY               ORU25000
025100             MOVE WS-TXN-NEW-PRICE TO ORD-PRICE                  ORU25100
025200             SUBTRACT ORD-FILLED-QTY FROM ORD-QUANTITY           ORU25200
025300                     GIVING ORD-REMAINING-QTY                   ORU25300
025400             MOVE SPACES           TO ORD-REASON                ORU25400
025500             ADD 1 TO WS-AMEND-PROCESSED                        ORU25500
025600         END-IF                                                  ORU25600
025700     END-IF.                                                     ORU25700
025800 300-EXIT.                                                       ORU25800
025900     EXIT.                                                       ORU25900
026000                                                                 ORU26000
026100 400-WRITE-MASTER.                                                ORU26100
026200     MOVE SPACES TO ORDMO-LINE.                                  ORU26200
026300     MOVE ORD-ORDER-ID TO ORDMO-LINE (1:20).                     ORU26300
026400     MOVE "|" TO ORDMO-LINE (21:1).                              ORU26400
026500     MOVE ORD-SYMBOL TO ORDMO-LINE (22:10).                      ORU26500
026600     MOVE "|" TO ORDMO-LINE (32:1).                              ORU26600
026700     MOVE ORD-SIDE TO ORDMO-LINE (33:4).                         ORU26700
026800     MOVE "|" TO ORDMO-LINE (37:1).                              ORU26800
026900     MOVE ORD-TYPE TO ORDMO-LINE (38:6).                         ORU26900
027000     MOVE "|" TO ORDMO-LINE (44:1).                              ORU27000
027100     MOVE ORD-STATUS TO ORDMO-LINE (45:16).                      ORU27100
027200     MOVE "|" TO ORDMO-LINE (61:1).                              ORU27200
027300     MOVE ORD-REASON TO ORDMO-LINE (62:60).                      ORU27300
027310     MOVE "|" TO ORDMO-LINE (122:1).                              ORU27310
027320     MOVE ORD-CREATED-TS TO ORDMO-LINE (123:26).                  ORU27320
027330     MOVE "|" TO ORDMO-LINE (149:1).                              ORU27330
027340     MOVE ORD-ACCOUNT-ID TO ORDMO-LINE (150:12).                  ORU27340
027350     MOVE "|" TO ORDMO-LINE (162:1).                              ORU27350
027360     MOVE ORD-QUANTITY TO WS-ORDO-QTY-TEXT.                      ORU27360
027370     MOVE WS-ORDO-QTY-TEXT TO ORDMO-LINE (163:17).               ORU27370
027380     MOVE "|" TO ORDMO-LINE (180:1).                              ORU27380
027390     MOVE ORD-PRICE TO WS-ORDO-PRICE-TEXT.                       ORU27390
027400     MOVE WS-ORDO-PRICE-TEXT TO ORDMO-LINE (181:17).             ORU27400
027410     MOVE "|" TO ORDMO-LINE (198:1).                              ORU27410
027420     MOVE ORD-FILLED-QTY TO WS-ORDO-FILLED-TEXT.                 ORU27420
027430     MOVE WS-ORDO-FILLED-TEXT TO ORDMO-LINE (199:17).            ORU27430
027440     MOVE "|" TO ORDMO-LINE (216:1).                              ORU27440
027450     MOVE ORD-REMAINING-QTY TO WS-ORDO-REMAIN-TEXT.              ORU27450
027460     MOVE WS-ORDO-REMAIN-TEXT TO ORDMO-LINE (217:17).            ORU27460
027470     WRITE ORDMO-LINE.                                           ORU27470
027500 400-EXIT.                                                       ORU27500
027600     EXIT.                                                       ORU27600
027700                                                                 ORU27700
027800 700-OPEN-FILES.                                                 ORU27800
027900     OPEN INPUT  ORDMAST-IN                                      ORU27900
028000                 ORDTRN-IN                                       ORU28000
028100          OUTPUT ORDMAST-OUT                                     ORU28100
028200                 ORDU-RPT.                                       ORU28200
028300     IF WS-ORDMAST-IN-STATUS NOT = "00"                          ORU28300
028400         DISPLAY "ORDUPD - ERROR OPENING ORDMAST-IN. RC:"        ORU28400
028500                 WS-ORDMAST-IN-STATUS                            ORU28500
028600         MOVE 16 TO RETURN-CODE                                  ORU28600
028700         MOVE "Y" TO WS-MASTER-SW                                ORU28700
028800     END-IF.                                                     ORU28800
028900     IF WS-ORDTRN-IN-STATUS NOT = "00"                           ORU28900
029000         DISPLAY "ORDUPD - ERROR OPENING ORDTRN-IN. RC:"         ORU29000
029100                 WS-ORDTRN-IN-STATUS                             ORU29100
029200         MOVE 16 TO RETURN-CODE                                  ORU29200
029300         MOVE "Y" TO WS-TRANS-SW                                 ORU29300
029400     END-IF.                                                     ORU29400
029500 700-EXIT.                                                       ORU29500
029600     EXIT.                                                       ORU29600
029700                                                                 ORU29700
029800 710-READ-MASTER.                                                ORU29800
029900     READ ORDMAST-IN INTO ORDMI-LINE                             ORU29900
030000         AT END                                                  ORU30000
030100             MOVE "Y" TO WS-MASTER-SW                            ORU30100
030200             MOVE HIGH-VALUES TO WS-MASTER-KEY                   ORU30200
030300         NOT AT END                                              ORU30300
030400             ADD 1 TO WS-MASTERS-READ                            ORU30400
030500             PERFORM 715-PARSE-MASTER THRU 715-EXIT              ORU30500
030600             MOVE ORD-ORDER-ID TO WS-MASTER-KEY                  ORU30600
030700     END-READ.                                                   ORU30700
030800 710-EXIT.                                                       ORU30800
030900     EXIT.                                                       ORU30900
031000                                                                 ORU31000
031100 715-PARSE-MASTER.                                                ORU31100
031200     MOVE SPACES TO ORDER-RECORD.                                ORU31200
031300     MOVE ORDMI-LINE (1:20)  TO ORD-ORDER-ID.                     ORU31300
031400     MOVE ORDMI-LINE (22:10) TO ORD-SYMBOL.                       ORU31400
031500     MOVE ORDMI-LINE (33:4)  TO ORD-SIDE.                         ORU31500
031600     MOVE ORDMI-LINE (38:6)  TO ORD-TYPE.                        ORU31600
031700     MOVE ORDMI-LINE (45:16) TO ORD-STATUS.                       ORU31700
031800     MOVE ORDMI-LINE (62:60) TO ORD-REASON.                       ORU31800
031810     MOVE ORDMI-LINE (123:26) TO ORD-CREATED-TS.                  ORU31810
031820     MOVE ORDMI-LINE (150:12) TO ORD-ACCOUNT-ID.                  ORU31820
031830     MOVE ORDMI-LINE (163:17) TO WS-ORDO-QTY-TEXT.               ORU31830
031840     MOVE WS-ORDO-QTY-TEXT    TO ORD-QUANTITY.                   ORU31840
031850     MOVE ORDMI-LINE (181:17) TO WS-ORDO-PRICE-TEXT.             ORU31850
031860     MOVE WS-ORDO-PRICE-TEXT  TO ORD-PRICE.                      ORU31860
031870     MOVE ORDMI-LINE (199:17) TO WS-ORDO-FILLED-TEXT.            ORU31870
031880     MOVE WS-ORDO-FILLED-TEXT TO ORD-FILLED-QTY.                 ORU31880
031890     MOVE ORDMI-LINE (217:17) TO WS-ORDO-REMAIN-TEXT.            ORU31890
031895     MOVE WS-ORDO-REMAIN-TEXT TO ORD-REMAINING-QTY.              ORU31895
031900 715-EXIT.                                                       ORU31900
032000     EXIT.                                                       ORU32000
032100                                                                 ORU32100
032200 720-READ-TRANS.                                                 ORU32200
032300     READ ORDTRN-IN INTO ORDTI-LINE                              ORU32300
032400         AT END                                                  ORU32400
032500             MOVE "Y" TO WS-TRANS-SW                             ORU32500
032600             MOVE HIGH-VALUES TO WS-TRANS-KEY                    ORU32600
032700         NOT AT END                                              ORU32700
032800             ADD 1 TO WS-TRANS-READ                              ORU32800
032900             PERFORM 725-PARSE-TRANS THRU 725-EXIT                ORU32900
033000             MOVE WS-TXN-ORDER-ID TO WS-TRANS-KEY                ORU33000
033100     END-READ.                                                   ORU33100
033200 720-EXIT.                                                       ORU33200
033300     EXIT.                                                       ORU33300
033400                                                                 ORU33400
033500 725-PARSE-TRANS.                                                 ORU33500
033600     MOVE SPACES TO WS-TRANS-FIELDS.                             ORU33600
033700     MOVE ZERO   TO WS-TXN-QTY-TEXT WS-TXN-PRICE-TEXT.           ORU33700
033800     UNSTRING ORDTI-LINE DELIMITED BY "|"                        ORU33800
033900         INTO WS-TXN-CODE WS-TXN-ORDER-ID                        ORU33900
034000              WS-TXN-QTY-TEXT WS-TXN-PRICE-TEXT                  ORU34000
034100         TALLYING IN WS-UNSTR-TALLY.                             ORU34100
034200     MOVE WS-TXN-QTY-TEXT   TO WS-TXN-NEW-QTY.                    ORU34200
034300     MOVE WS-TXN-PRICE-TEXT TO WS-TXN-NEW-PRICE.                 ORU34300
034400 725-EXIT.                                                        ORU34400
034500     EXIT.                                                       ORU34500
034600                                                                 ORU34600
034700 790-CLOSE-FILES.                                                 ORU34700
034800     CLOSE ORDMAST-IN ORDTRN-IN ORDMAST-OUT ORDU-RPT.            ORU34800
034900 790-EXIT.                                                        ORU34900
035000     EXIT.                                                       ORU35000
035100                                                                 ORU35100
035200 800-INIT-REPORT.                                                 ORU35200
035300     MOVE CURRENT-YEAR   TO RPT-YY.                              ORU35300
035400     MOVE CURRENT-MONTH  TO RPT-MM.                              ORU35400
035500     MOVE CURRENT-DAY    TO RPT-DD.                              ORU35500
035600     MOVE CURRENT-HOUR   TO RPT-HH.                              ORU35600
035700     MOVE CURRENT-MINUTE TO RPT-MIN.                             ORU35700
035800     MOVE CURRENT-SECOND TO RPT-SS.                              ORU35800
035900     WRITE ORDU-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.            ORU35900
036000 800-EXIT.                                                        ORU36000
036100     EXIT.                                                       ORU36100
036200                                                                 ORU36200
036300 850-REPORT-TOTALS.                                               ORU36300
036400     WRITE ORDU-RPT-LINE FROM RPT-STATS-HDR2 AFTER 2.             ORU36400
036500     WRITE ORDU-RPT-LINE FROM RPT-STATS-HDR3 AFTER 1.             ORU36500
036600     MOVE "CANCEL"             TO RPT-TRAN.                       ORU36600
036700     MOVE WS-CANCEL-REQUESTS   TO RPT-NUM-TRANS.                 ORU36700
036800     MOVE WS-CANCEL-PROCESSED  TO RPT-NUM-TRAN-PROC.              ORU36800
036900     COMPUTE RPT-NUM-TRAN-ERR =                                  ORU36900
037000              WS-CANCEL-REQUESTS - WS-CANCEL-PROCESSED.          ORU37000
037100     WRITE ORDU-RPT-LINE FROM RPT-STATS-DETAIL.                   ORU37100
037200     MOVE "AMEND"              TO RPT-TRAN.                       ORU37200
037300     MOVE WS-AMEND-REQUESTS    TO RPT-NUM-TRANS.                 ORU37300
037400     MOVE WS-AMEND-PROCESSED   TO RPT-NUM-TRAN-PROC.              ORU37400
037500     COMPUTE RPT-NUM-TRAN-ERR =                                  ORU37500
037600              WS-AMEND-REQUESTS - WS-AMEND-PROCESSED.            ORU37600
037700     WRITE ORDU-RPT-LINE FROM RPT-STATS-DETAIL.                   ORU37700
037800     MOVE "ORPHAN"             TO RPT-TRAN.                       ORU37800
037900     MOVE WS-ORPHAN-TRANS      TO RPT-NUM-TRANS.                 ORU37900
038000     MOVE ZERO                 TO RPT-NUM-TRAN-PROC.              ORU38000
038100     MOVE WS-ORPHAN-TRANS      TO RPT-NUM-TRAN-ERR.               ORU38100
038200     WRITE ORDU-RPT-LINE FROM RPT-STATS-DETAIL.                   ORU38200
038300 850-EXIT.                                                        ORU38300
038400     EXIT.                                                       ORU38400
