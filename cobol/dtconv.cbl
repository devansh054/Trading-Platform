000100 IDENTIFICATION DIVISION.                                       DTC00100
000200************************************************************DTC00200
000300 PROGRAM-ID.     DTCONV.                                       DTC00300
000400 AUTHOR.         P V KRAMER.                                    DTC00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           DTC00500
000600 DATE-WRITTEN.   11/14/01.                                      DTC00600
000700 DATE-COMPILED.                                                 DTC00700
000800 SECURITY.       NON-CONFIDENTIAL.                              DTC00800
000900************************************************************DTC00900
001000*                                                              DTC01000
001100* DTCONV CONVERTS A YEAR/MONTH/DAY/HOUR/MINUTE/SECOND GROUP     DTC01100
001200* INTO A SINGLE COMPARABLE ELAPSED-SECONDS COUNT SO CALLERS     DTC01200
001300* CAN TEST "IS TIMESTAMP-A BEFORE TIMESTAMP-B" OR "IS THIS      DTC01300
001400* MORE THAN N MINUTES OLD" WITH ORDINARY COMP-3 ARITHMETIC      DTC01400
001500* INSTEAD OF PICKING APART TWO 26-BYTE TIMESTAMP STRINGS.       DTC01500
001600* THE COUNT IS ELAPSED SECONDS SINCE 0001-01-01 (PROLEPTIC      DTC01600
001700* GREGORIAN) - IT HAS NO CALENDAR MEANING OF ITS OWN, IT IS     DTC01700
001800* ONLY EVER COMPARED AGAINST ANOTHER VALUE THIS ROUTINE MADE.   DTC01800
001900*                                                               DTC01900
002000* CHANGE LOG                                                    DTC02000
002100*   11/14/01  PVK  TCKT#4471 ORIGINAL - WRITTEN FOR ORDER       DTC02100
002200*                  EXPIRY SWEEP, PULLED OUT AS SHARED ROUTINE   DTC02200
002300*                  SO IOIEXP COULD USE THE SAME LOGIC           DTC02300
002400*   03/02/02  PVK  TCKT#4520 FIXED CENTURY LEAP YEAR TEST -     DTC02400
002500*                  2000 WAS BEING TREATED AS A NON-LEAP YEAR    DTC02500
002600*   09/30/02  PVK  TCKT#4890 NO CHANGE - REVIEWED FOR RISKEOD   DTC02600
002700*                  CALL-COMPATIBILITY, LINKAGE UNCHANGED        DTC02700
002710*   02/14/03  LMH  TCKT#5010 REVIEWED AFTER OPS REPORTED A      DTC02710
002720*                  ONE-SECOND DRIFT ON DST-BOUNDARY ORDERS -     DTC02720
002730*                  NO CHANGE, THIS ROUTINE HAS NO DST NOTION,    DTC02730
002740*                  DRIFT WAS TRACED TO THE FEED TIMESTAMPS       DTC02740
002750*   11/03/03  RSK  TCKT#5310 REVIEWED WHILE CHASING THE ORDEXP/  DTC02750
002760*                  IOIEXP PERFORM-RANGE DEFECT - THIS ROUTINE    DTC02760
002770*                  ITSELF WAS NOT AT FAULT, CONFIRMED ELAPSED-   DTC02770
002780*                  SECONDS MATH STILL AGREES WITH BOTH CALLERS   DTC02780
002800*                                                               DTC02800
002900 ENVIRONMENT DIVISION.                                          DTC02900
003000 CONFIGURATION SECTION.                                         DTC03000
003100 SOURCE-COMPUTER.  IBM-390.                                     DTC03100
003200 OBJECT-COMPUTER.  IBM-390.                                     DTC03200
003300 SPECIAL-NAMES.                                                 DTC03300
003400     C01 IS TOP-OF-FORM.                                        DTC03400
003500 DATA DIVISION.                                                 DTC03500
003600 WORKING-STORAGE SECTION.                                       DTC03600
003650 77  WS-CALL-COUNT               PIC S9(07) COMP-3 VALUE 0.     DTC03650
003700 01  WS-WORK-FIELDS.                                            DTC03700
003800     05  WS-LEAP-SW              PIC X(01) VALUE "N".           DTC03800
003900         88  WS-LEAP-YEAR        VALUE "Y".                     DTC03900
004000     05  WS-PRIOR-YEAR           PIC S9(09) COMP-3.             DTC04000
004050     05  WS-PRIOR-YEAR-R REDEFINES WS-PRIOR-YEAR               DTC04050
004060                                 PIC X(05).                    DTC04060
004100     05  WS-DAY-NUMBER           PIC S9(09) COMP-3.             DTC04100
004150     05  WS-DAY-NUMBER-R REDEFINES WS-DAY-NUMBER               DTC04150
004160                                 PIC X(05).                    DTC04160
004200     05  WS-LEAP-DAY-ADD         PIC S9(04) COMP-3 VALUE 0.     DTC04200
004300     05  WS-CENTURY-CHECK        PIC S9(09) COMP-3.             DTC04300
004400 01  WS-CUM-DAYS-TABLE.                                         DTC04400
004500     05  FILLER PIC 9(03) VALUE 000.                            DTC04500
004600     05  FILLER PIC 9(03) VALUE 031.                            DTC04600
004700     05  FILLER PIC 9(03) VALUE 059.                            DTC04700
004800     05  FILLER PIC 9(03) VALUE 090.                            DTC04800
004900     05  FILLER PIC 9(03) VALUE 120.                            DTC04900
005000     05  FILLER PIC 9(03) VALUE 151.                            DTC05000
005100     05  FILLER PIC 9(03) VALUE 181.                            DTC05100
005200     05  FILLER PIC 9(03) VALUE 212.                            DTC05200
005300     05  FILLER PIC 9(03) VALUE 243.                            DTC05300
005400     05  FILLER PIC 9(03) VALUE 273.                            DTC05400
005500     05  FILLER PIC 9(03) VALUE 304.                            DTC05500
005600     05  FILLER PIC 9(03) VALUE 334.                            DTC05600
005700 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.                 DTC05700
005800     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).                 DTC05800
005900 01  WS-PARM-NAME                PIC X(30) VALUE SPACES.        DTC05900
006000 LINKAGE SECTION.                                               DTC06000
006100 01  DTC-YEAR                    PIC 9(04).                     DTC06100
006200 01  DTC-MONTH                   PIC 9(02).                     DTC06200
006300 01  DTC-DAY                     PIC 9(02).                     DTC06300
006400 01  DTC-HOUR                    PIC 9(02).                     DTC06400
006500 01  DTC-MINUTE                  PIC 9(02).                     DTC06500
006600 01  DTC-SECOND                  PIC 9(02).                     DTC06600
006700 01  DTC-SECOND-COUNT            PIC S9(11) COMP-3.             DTC06700
006800************************************************************DTC06800
006900 PROCEDURE DIVISION USING DTC-YEAR DTC-MONTH DTC-DAY            DTC06900
007000         DTC-HOUR DTC-MINUTE DTC-SECOND DTC-SECOND-COUNT.       DTC07000
007100************************************************************DTC07100
007200                                                                DTC07200
007300     MOVE "DTCONV-MAIN" TO WS-PARM-NAME.                        DTC07300
007350     ADD 1 TO WS-CALL-COUNT.                                    DTC07350
007400     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.                  DTC07400
007500     PERFORM 200-COMPUTE-DAY-NUMBER THRU 200-EXIT.              DTC07500
007600     PERFORM 300-COMPUTE-SECOND-COUNT THRU 300-EXIT.            DTC07600
007700     GOBACK.                                                    DTC07700
007800                                                                DTC07800
007900 100-TEST-LEAP-YEAR.                                            DTC07900
008000*    A YEAR IS A LEAP YEAR WHEN DIVISIBLE BY 4, UNLESS IT IS    DTC08000
008100*    ALSO DIVISIBLE BY 100 - EXCEPT WHEN IT IS ALSO DIVISIBLE   DTC08100
008200*    BY 400 (SEE TCKT#4520 - 2000 IS A LEAP YEAR).              DTC08200
008300     MOVE "N" TO WS-LEAP-SW.                                    DTC08300
008400     DIVIDE DTC-YEAR BY 4 GIVING WS-CENTURY-CHECK                DTC08400
008500             REMAINDER WS-DAY-NUMBER.                            DTC08500
008600     IF WS-DAY-NUMBER = 0                                        DTC08600
008700         MOVE "Y" TO WS-LEAP-SW                                  DTC08700
008800         DIVIDE DTC-YEAR BY 100 GIVING WS-CENTURY-CHECK          DTC08800
008900                 REMAINDER WS-DAY-NUMBER                         DTC08900
009000         IF WS-DAY-NUMBER = 0                                    DTC09000
009100             MOVE "N" TO WS-LEAP-SW                              DTC09100
009200             DIVIDE DTC-YEAR BY 400 GIVING WS-CENTURY-CHECK      DTC09200
009300                     REMAINDER WS-DAY-NUMBER                     DTC09300
009400             IF WS-DAY-NUMBER = 0                                DTC09400
009500                 MOVE "Y" TO WS-LEAP-SW                          DTC09500
009600             END-IF                                              DTC09600
009700         END-IF                                                  DTC09700
009800     END-IF.                                                     DTC09800
009900 100-EXIT.                                                       DTC09900
010000     EXIT.                                                       DTC10000
010100                                                                 DTC10100
010200 200-COMPUTE-DAY-NUMBER.                                         DTC10200
010300     MOVE 0 TO WS-LEAP-DAY-ADD.                                  DTC10300
010400     IF WS-LEAP-YEAR AND DTC-MONTH > 2                           DTC10400
010500         MOVE 1 TO WS-LEAP-DAY-ADD                               DTC10500
010600     END-IF.                                                     DTC10600
010700     SUBTRACT 1 FROM DTC-YEAR GIVING WS-PRIOR-YEAR.               DTC10700
010800     COMPUTE WS-DAY-NUMBER =                                     DTC10800
010900             (WS-PRIOR-YEAR * 365)                               DTC10900
011000           + (WS-PRIOR-YEAR / 4)                                 DTC11000
011100           - (WS-PRIOR-YEAR / 100)                               DTC11100
011200           + (WS-PRIOR-YEAR / 400)                               DTC11200
011300           + WS-CUM-DAYS (DTC-MONTH)                             DTC11300
011400           + DTC-DAY                                             DTC11400
011500           + WS-LEAP-DAY-ADD.                                    DTC11500
011600         ADD 1 TO DTC-YEAR.                                      DTC11600
011700 200-EXIT.                                                       DTC11700
011800     EXIT.                                                       DTC11800
011900                                                                 DTC11900
012000 300-COMPUTE-SECOND-COUNT.                                       DTC12000
012100     COMPUTE DTC-SECOND-COUNT =                                  DTC12100
012200             (WS-DAY-NUMBER * 86400)                             DTC12200
012300           + (DTC-HOUR * 3600)                                   DTC12300
012400           + (DTC-MINUTE * 60)                                   DTC12400
012500           + DTC-SECOND.                                         DTC12500
012600 300-EXIT.                                                       DTC12600
012700     EXIT.                                                       DTC12700
