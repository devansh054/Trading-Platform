000100************************************************************RSK00100
000200*                                                            *RSK00200
000300*    RSKREC   -   DAILY ACCOUNT RISK METRICS RECORD LAYOUT   *RSK00300
000400*    COPYLIB MEMBER FOR RISK MANAGEMENT SUBSYSTEM            *RSK00400
000500*                                                            *RSK00500
000600************************************************************RSK00600
000700*                                                              RSK00700
000800* CHANGE LOG                                                   RSK00800
000900*   04/18/97  DGT  ORIGINAL COPYBOOK - EOD RISK REPORT PROJECT  RSK00900
001000*   02/25/99  LMH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE       RSK01000
001100*   09/30/02  PVK  TCKT#4890 ADDED RSK-RISK-SCORE               RSK01100
001200*                                                               RSK01200
001300 01  RISK-METRICS-RECORD.                                       RSK01300
001400     05  RSK-ACCOUNT-ID              PIC X(12).                 RSK01400
001500     05  RSK-PORTFOLIO-VALUE         PIC S9(13)V99 COMP-3.      RSK01500
001600     05  RSK-VALUE-AT-RISK           PIC S9(13)V99 COMP-3.      RSK01600
001700     05  RSK-MAX-DRAWDOWN            PIC S9(03)V99 COMP-3.      RSK01700
001800     05  RSK-SHARPE-RATIO            PIC S9(03)V99 COMP-3.      RSK01800
001900     05  RSK-MAX-CONCENTRATION       PIC S9(03)V99 COMP-3.      RSK01900
002000     05  RSK-RISK-SCORE              PIC S9(02) COMP-3.         RSK02000
002100     05  FILLER                      PIC X(20).                 RSK02100
