000100 IDENTIFICATION DIVISION.                                       IOX00100
000200****************************************************************IOX00200
000300 PROGRAM-ID.     IOIEXP.                                        IOX00300
000400 AUTHOR.         D G TILLMAN.                                   IOX00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           IOX00500
000600 DATE-WRITTEN.   05/09/95.                                      IOX00600
000700 DATE-COMPILED.                                                 IOX00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                IOX00800
000900****************************************************************IOX00900
001000*                                                                IOX01000
001100* IOIEXP SWEEPS THE HIGH-TOUCH DESK'S INDICATION-OF-INTEREST     IOX01100
001200* FILE FOR ACTIVE IOIS PAST THEIR EXPIRES-TIMESTAMP AND MOVES    IOX01200
001300* THEM TO EXPIRED, WRITING EVERY IOI (CHANGED OR NOT) THROUGH    IOX01300
001400* TO IOI-OUT FOR THE DESK'S DOWNSTREAM NOTIFICATION FEED.        IOX01400
001500* CANCELLED IOIS ARE PASSED THROUGH UNTOUCHED - ONCE A BROKER    IOX01500
001600* CANCELS AN IOI IT STAYS CANCELLED, IT DOES NOT REVERT TO       IOX01600
001700* EXPIRED EVEN IF THE CLOCK HAS ALSO RUN OUT ON IT.              IOX01700
001800*                                                                IOX01800
001900* CHANGE LOG                                                     IOX01900
002000*   05/09/95  DGT  ORIGINAL - HIGH TOUCH DESK PROJECT, EXPIRES   IOX02000
002100*                  IOIS AFTER THE 24-HOUR DEFAULT WINDOW OR ANY  IOX02100
002200*                  BROKER-SUPPLIED EXPIRY THE DESK CAPTURED      IOX02200
002300*                  AT CREATE TIME                                IOX02300
002400*   07/06/96  DGT  ADDED BROKER-ID/CLIENT-ID TO THE PASS-THROUGH IOX02400
002500*                  RECORD LAYOUT PER IOIREC CHANGE               IOX02500
002600*   02/25/99  LMH  Y2K REVIEW - EXPIRES-TS ALREADY 4-DIGIT YEAR  IOX02600
002700*                  VIA IOIREC, NO CHANGE NEEDED HERE             IOX02700
002800*   11/14/01  PVK  TCKT#4471 REWRITTEN TO CALL DTCONV RATHER     IOX02800
002900*                  THAN INLINE JULIAN MATH - SHARED WITH ORDEXP  IOX02900
002910*   11/03/03  RSK  TCKT#5310 OUTER SWEEP PERFORM WAS RANGED       IOX02910
002920*                  THRU 300-EXIT, SO EVERY CYCLE FELL THROUGH     IOX02920
002930*                  200-EXIT INTO AN UNGUARDED 210-EXPIRE-IOI      IOX02930
002940*                  AND A SECOND 300-WRITE-IOI FOR THE RECORD      IOX02940
002950*                  JUST READ FOR THE *NEXT* CYCLE - EVERY IOI     IOX02950
002960*                  WAS BEING FORCED TO EXPIRED AND DOUBLE-WRITTEN IOX02960
002970*                  REGARDLESS OF STATUS (SAME DEFECT FOUND IN     IOX02970
002980*                  ORDEXP - SEE ORDEXP TCKT#5310).  OUTER PERFORM IOX02980
002990*                  NOW RANGED THRU 200-EXIT ONLY - 210/300 STAY   IOX02990
002991*                  EXPLICIT NESTED PERFORMS INSIDE 200-CHECK-     IOX02991
002992*                  EXPIRY, AS THEY ALREADY WERE.                 IOX02992
003000*                                                                IOX03000
003100 ENVIRONMENT DIVISION.                                          IOX03100
003200 CONFIGURATION SECTION.                                         IOX03200
003300 SOURCE-COMPUTER.  IBM-390.                                     IOX03300
003400 OBJECT-COMPUTER.  IBM-390.                                     IOX03400
003500 SPECIAL-NAMES.                                                 IOX03500
003600     C01 IS TOP-OF-FORM.                                        IOX03600
003700 INPUT-OUTPUT SECTION.                                          IOX03700
003800 FILE-CONTROL.                                                  IOX03800
003900     SELECT IOI-IN      ASSIGN TO IOIFILEI                      IOX03900
004000            ORGANIZATION IS LINE SEQUENTIAL                     IOX04000
004100            FILE STATUS  IS WS-IOI-IN-STATUS.                   IOX04100
004200     SELECT IOI-OUT     ASSIGN TO IOIFILEO                      IOX04200
004300            ORGANIZATION IS LINE SEQUENTIAL                     IOX04300
004400            FILE STATUS  IS WS-IOI-OUT-STATUS.                  IOX04400
004500     SELECT IOX-RPT     ASSIGN TO IOXRPT                        IOX04500
004600            FILE STATUS  IS WS-IOX-RPT-STATUS.                  IOX04600
004700****************************************************************IOX04700
004800 DATA DIVISION.                                                 IOX04800
004900 FILE SECTION.                                                  IOX04900
005000 FD  IOI-IN                                                     IOX05000
005100     RECORDING MODE IS V.                                       IOX05100
005200 01  IOII-LINE                      PIC X(200).                 IOX05200
005300 FD  IOI-OUT                                                    IOX05300
005400     RECORDING MODE IS V.                                       IOX05400
005500 01  IOIO-LINE                      PIC X(200).                 IOX05500
005600 FD  IOX-RPT                                                    IOX05600
005700     RECORDING MODE IS F.                                       IOX05700
005800 01  IOX-RPT-LINE                   PIC X(133).                 IOX05800
005900****************************************************************IOX05900
006000 WORKING-STORAGE SECTION.                                       IOX06000
006050 77  WS-IOIS-CHECKED-CT          PIC S9(07) COMP-3 VALUE 0.  IOX06050
006100****************************************************************IOX06100
006200 01  WS-FILE-STATUSES.                                          IOX06200
006300     05  WS-IOI-IN-STATUS           PIC X(02) VALUE SPACES.     IOX06300
006400     05  WS-IOI-OUT-STATUS          PIC X(02) VALUE SPACES.     IOX06400
006500     05  WS-IOX-RPT-STATUS          PIC X(02) VALUE SPACES.     IOX06500
006600     05  FILLER                     PIC X(10) VALUE SPACES.     IOX06600
006700 01  WS-SWITCHES.                                                IOX06700
006800     05  WS-IOI-SW                  PIC X(01) VALUE "N".        IOX06800
006900         88  WS-IOI-EOF             VALUE "Y".                  IOX06900
007000     05  FILLER                     PIC X(10) VALUE SPACES.     IOX07000
007100 01  SYSTEM-DATE-AND-TIME.                                      IOX07100
007200     05  CURRENT-DATE.                                          IOX07200
007300         10  CURRENT-YEAR           PIC 9(04).                  IOX07300
007400         10  CURRENT-MONTH          PIC 9(02).                  IOX07400
007500         10  CURRENT-DAY            PIC 9(02).                  IOX07500
007600     05  CURRENT-TIME.                                          IOX07600
007700         10  CURRENT-HOUR           PIC 9(02).                  IOX07700
007800         10  CURRENT-MINUTE         PIC 9(02).                  IOX07800
007900         10  CURRENT-SECOND         PIC 9(02).                  IOX07900
008000         10  CURRENT-HNDSEC         PIC 9(02).                  IOX08000
008100     05  FILLER                     PIC X(10) VALUE SPACES.     IOX08100
008200 01  WS-DTC-LINKAGE.                                             IOX08200
008300     05  WS-DTC-YEAR                PIC 9(04).                  IOX08300
008400     05  WS-DTC-MONTH               PIC 9(02).                  IOX08400
008500     05  WS-DTC-DAY                 PIC 9(02).                  IOX08500
008600     05  WS-DTC-HOUR                PIC 9(02).                  IOX08600
008700     05  WS-DTC-MINUTE              PIC 9(02).                  IOX08700
008800     05  WS-DTC-SECOND              PIC 9(02).                  IOX08800
008900     05  WS-DTC-SECOND-COUNT        PIC S9(11) COMP-3.          IOX08900
009000 01  WS-NOW-SECOND-COUNT            PIC S9(11) COMP-3.          IOX09000
009100 01  WS-NOW-SECOND-COUNT-R REDEFINES WS-NOW-SECOND-COUNT       IOX09100
009150                             PIC X(06).                        IOX09150
009400 01  WS-EXP-SECOND-COUNT            PIC S9(11) COMP-3.          IOX09400
009500 01  WS-EXP-SECOND-COUNT-R REDEFINES WS-EXP-SECOND-COUNT       IOX09500
009550                             PIC X(06).                        IOX09550
009800 01  WS-DEFAULT-EXPIRY-SECS         PIC S9(07) COMP-3           IOX09800
009900                                    VALUE +86400.               IOX09900
010000 01  WS-DEFAULT-EXPIRY-SECS-R REDEFINES WS-DEFAULT-EXPIRY-SECS IOX10000
010050                             PIC X(04).                        IOX10050
010200 COPY IOIREC.                                                    IOX10200
010300 01  WS-CONTROL-TOTALS.                                          IOX10300
010400     05  WS-IOIS-READ               PIC S9(09) COMP-3 VALUE +0. IOX10400
010500     05  WS-IOIS-EXPIRED            PIC S9(09) COMP-3 VALUE +0. IOX10500
010600     05  FILLER                     PIC X(10) VALUE SPACES.     IOX10600
010700 01  RPT-HEADER1.                                                IOX10700
010800     05  FILLER PIC X(40)                                       IOX10800
010900               VALUE "IOI EXPIRY SWEEP REPORT           DATE: ".IOX10900
011000     05  RPT-MM                     PIC 99.                     IOX11000
011100     05  FILLER                     PIC X VALUE "/".            IOX11100
011200     05  RPT-DD                     PIC 99.                     IOX11200
011300     05  FILLER                     PIC X VALUE "/".            IOX11300
011400     05  RPT-YY                     PIC 99.                     IOX11400
011500     05  FILLER PIC X(20) VALUE " (mm/dd/yy)   TIME: ".         IOX11500
011600     05  RPT-HH                     PIC 99.                     IOX11600
011700     05  FILLER                     PIC X VALUE ":".            IOX11700
011800     05  RPT-MIN                    PIC 99.                     IOX11800
011900     05  FILLER                     PIC X VALUE ":".            IOX11900
012000     05  RPT-SS                     PIC 99.                     IOX12000
012100     05  FILLER                     PIC X(55) VALUE SPACES.     IOX12100
012200 01  RPT-EXPIRE-DETAIL.                                          IOX12200
012300     05  FILLER PIC X(24) VALUE "  EXPIRED ACTIVE IOI -  ".     IOX12300
012400     05  RPT-EXP-IOI-ID             PIC X(20).                  IOX12400
012500     05  FILLER PIC X(01) VALUE SPACES.                         IOX12500
012600     05  RPT-EXP-SYMBOL             PIC X(10).                  IOX12600
012700     05  FILLER PIC X(78) VALUE SPACES.                         IOX12700
012800 01  RPT-TOTALS-DETAIL.                                          IOX12800
012900     05  FILLER PIC X(30) VALUE "IOIS READ ................... ".IOX12900
013000     05  RPT-TOT-READ               PIC ZZZ,ZZZ,ZZ9.            IOX13000
013100     05  FILLER PIC X(73) VALUE SPACES.                          IOX13100
013200 01  RPT-TOTALS-DETAIL-2.                                        IOX13200
013300     05  FILLER PIC X(30) VALUE "IOIS EXPIRED THIS RUN ....... ".IOX13300
013400     05  RPT-TOT-EXPIRED            PIC ZZZ,ZZZ,ZZ9.            IOX13400
013500     05  FILLER PIC X(73) VALUE SPACES.                          IOX13500
013600****************************************************************IOX13600
013700 PROCEDURE DIVISION.                                             IOX13700
013800****************************************************************IOX13800
013900                                                                 IOX13900
014000 000-MAIN.                                                       IOX14000
014100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                    IOX14100
014200     ACCEPT CURRENT-TIME FROM TIME.                              IOX14200
014300     PERFORM 700-OPEN-FILES  THRU 700-EXIT.                     IOX14300
014400     PERFORM 750-COMPUTE-NOW THRU 750-EXIT.                     IOX14400
014500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                     IOX14500
014600     PERFORM 100-READ-IOI    THRU 100-EXIT.                     IOX14600
014700     PERFORM 200-CHECK-EXPIRY THRU 200-EXIT                     IOX14700
014800             UNTIL WS-IOI-EOF.                                   IOX14800
014900     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                   IOX14900
015000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                     IOX15000
015100     GOBACK.                                                     IOX15100
015200                                                                 IOX15200
015300 100-READ-IOI.                                                    IOX15300
015400     READ IOI-IN INTO IOII-LINE                                  IOX15400
015500         AT END                                                  IOX15500
015600             MOVE "Y" TO WS-IOI-SW                              IOX15600
015700         NOT AT END                                              IOX15700
015800             ADD 1 TO WS-IOIS-READ                               IOX15800
015900             PERFORM 110-PARSE-IOI THRU 110-EXIT                 IOX15900
016000     END-READ.                                                   IOX16000
016100 100-EXIT.                                                       IOX16100
016200     EXIT.                                                       IOX16200
016300                                                                 IOX16300
016400 110-PARSE-IOI.                                                   IOX16400
016500     MOVE SPACES TO IOI-RECORD.                                  IOX16500
016600     MOVE IOII-LINE (1:20)   TO IOI-ID.                          IOX16600
016700     MOVE IOII-LINE (22:10)  TO IOI-SYMBOL.                      IOX16700
016800     MOVE IOII-LINE (33:4)   TO IOI-SIDE.                        IOX16800
016900     MOVE IOII-LINE (38:12)  TO IOI-BROKER-ID.                   IOX16900
017000     MOVE IOII-LINE (51:12)  TO IOI-CLIENT-ID.                   IOX17000
017100     MOVE IOII-LINE (64:10)  TO IOI-STATUS.                      IOX17100
017200     MOVE IOII-LINE (75:26)  TO IOI-CREATED-TS.                  IOX17200
017300     MOVE IOII-LINE (102:26) TO IOI-EXPIRES-TS.                  IOX17300
017400 110-EXIT.                                                       IOX17400
017500     EXIT.                                                       IOX17500
017600                                                                 IOX17600
017700 150-DEFAULT-EXPIRY.                                              IOX17700
017800*    SUPPORTING PARAGRAPH FOR IOI CREATE - NOT CALLED BY THE     IOX17800
017900*    SWEEP ITSELF, KEPT HERE SINCE THE SAME COPYBOOK/LINKAGE     IOX17900
018000*    SERVES BOTH.  DEFAULT WINDOW IS 24 HOURS FROM CREATE UNLESS IOX18000
018100*    THE DESK CAPTURED AN EXPLICIT EXPIRES-TS AT CREATE TIME.    IOX18100
018200     IF IOI-EXPIRES-TS = SPACES OR IOI-EXPIRES-TS = LOW-VALUES   IOX18200
018300         MOVE IOI-CR-YEAR   TO WS-DTC-YEAR                       IOX18300
018400         MOVE IOI-CR-MONTH  TO WS-DTC-MONTH                     IOX18400
018500         MOVE IOI-CR-DAY    TO WS-DTC-DAY                        IOX18500
018600         MOVE IOI-CR-HOUR   TO WS-DTC-HOUR                       IOX18600
018700         MOVE IOI-CR-MINUTE TO WS-DTC-MINUTE                    IOX18700
018800         MOVE IOI-CR-SECOND TO WS-DTC-SECOND                    IOX18800
018900         CALL "DTCONV" USING WS-DTC-YEAR WS-DTC-MONTH            IOX18900
019000              WS-DTC-DAY WS-DTC-HOUR WS-DTC-MINUTE               IOX19000
019100              WS-DTC-SECOND WS-DTC-SECOND-COUNT                  IOX19100
019200         ADD WS-DEFAULT-EXPIRY-SECS TO WS-DTC-SECOND-COUNT       IOX19200
019300     END-IF.                                                     IOX19300
019400 150-EXIT.                                                        IOX19400
019500     EXIT.                                                       IOX19500
019600                                                                 IOX19600
019700 200-CHECK-EXPIRY.                                                IOX19700
019710     ADD 1 TO WS-IOIS-CHECKED-CT.                              IOX19710
019800*    ONLY AN ACTIVE IOI IS ELIGIBLE TO EXPIRE - CANCELLED AND    IOX19800
019900*    ALREADY-EXPIRED IOIS PASS THROUGH TO IOI-OUT UNCHANGED.     IOX19900
020000     IF IOI-ST-ACTIVE                                            IOX20000
020100         MOVE IOI-EX-YEAR   TO WS-DTC-YEAR                       IOX20100
020200         MOVE IOI-EX-MONTH  TO WS-DTC-MONTH                     IOX20200
020300         MOVE IOI-EX-DAY    TO WS-DTC-DAY                        IOX20300
020400         MOVE IOI-EX-HOUR   TO WS-DTC-HOUR                       IOX20400
020500         MOVE IOI-EX-MINUTE TO WS-DTC-MINUTE                    IOX20500
020600         MOVE IOI-EX-SECOND TO WS-DTC-SECOND                    IOX20600
020700         CALL "DTCONV" USING WS-DTC-YEAR WS-DTC-MONTH            IOX20700
020800              WS-DTC-DAY WS-DTC-HOUR WS-DTC-MINUTE               IOX20800
020900              WS-DTC-SECOND WS-DTC-SECOND-COUNT                  IOX20900
021000         MOVE WS-DTC-SECOND-COUNT TO WS-EXP-SECOND-COUNT         IOX21000
021100         IF WS-EXP-SECOND-COUNT < WS-NOW-SECOND-COUNT           IOX21100
021200             PERFORM 210-EXPIRE-IOI THRU 210-EXIT               IOX21200
021300         END-IF                                                  IOX21300
021400     END-IF.                                                     IOX21400
021500     PERFORM 300-WRITE-IOI THRU 300-EXIT.                       IOX21500
021600     PERFORM 100-READ-IOI  THRU 100-EXIT.                       IOX21600
021700 200-EXIT.                                                       IOX21700
021800     EXIT.                                                       IOX21800
021900                                                                 IOX21900
022000 210-EXPIRE-IOI.                                                  IOX22000
022100     MOVE "EXPIRED   " TO IOI-STATUS.                            IOX22100
022200     ADD 1 TO WS-IOIS-EXPIRED.                                   IOX22200
022300     MOVE SPACES TO IOX-RPT-LINE.                                IOX22300
022400     MOVE IOI-ID     TO RPT-EXP-IOI-ID.                          IOX22400
022500     MOVE IOI-SYMBOL TO RPT-EXP-SYMBOL.                          IOX22500
022600     WRITE IOX-RPT-LINE FROM RPT-EXPIRE-DETAIL.                  IOX22600
022700 210-EXIT.                                                        IOX22700
022800     EXIT.                                                       IOX22800
022900                                                                 IOX22900
023000 300-WRITE-IOI.                                                   IOX23000
023100     MOVE SPACES TO IOIO-LINE.                                   IOX23100
023200     MOVE IOI-ID          TO IOIO-LINE (1:20).                   IOX23200
023300     MOVE "|" TO IOIO-LINE (21:1).                               IOX23300
023400     MOVE IOI-SYMBOL      TO IOIO-LINE (22:10).                  IOX23400
023500     MOVE "|" TO IOIO-LINE (32:1).                               IOX23500
023600     MOVE IOI-SIDE        TO IOIO-LINE (33:4).                   IOX23600
023700     MOVE "|" TO IOIO-LINE (37:1).                               IOX23700
023800     MOVE IOI-BROKER-ID   TO IOIO-LINE (38:12).                  IOX23800
023900     MOVE "|" TO IOIO-LINE (50:1).                               IOX23900
024000     MOVE IOI-CLIENT-ID   TO IOIO-LINE (51:12).                  IOX24000
024100     MOVE "|" TO IOIO-LINE (63:1).                               IOX24100
024200     MOVE IOI-STATUS      TO IOIO-LINE (64:10).                  IOX24200
024300     MOVE "|" TO IOIO-LINE (74:1).                               IOX24300
024400     MOVE IOI-CREATED-TS  TO IOIO-LINE (75:26).                  IOX24400
024500     MOVE "|" TO IOIO-LINE (101:1).                              IOX24500
024600     MOVE IOI-EXPIRES-TS  TO IOIO-LINE (102:26).                 IOX24600
024700     WRITE IOIO-LINE.                                            IOX24700
024800 300-EXIT.                                                        IOX24800
024900     EXIT.                                                       IOX24900
025000                                                                 IOX25000
025100 700-OPEN-FILES.                                                  IOX25100
025200     OPEN INPUT  IOI-IN                                          IOX25200
025300          OUTPUT IOI-OUT                                         IOX25300
025400                 IOX-RPT.                                        IOX25400
025500     IF WS-IOI-IN-STATUS NOT = "00"                              IOX25500
025600         DISPLAY "IOIEXP - ERROR OPENING IOI-IN. RC:"            IOX25600
025700                 WS-IOI-IN-STATUS                                IOX25700
025800         MOVE 16 TO RETURN-CODE                                  IOX25800
025900         MOVE "Y" TO WS-IOI-SW                                   IOX25900
026000     END-IF.                                                     IOX26000
026100 700-EXIT.                                                        IOX26100
026200     EXIT.                                                       IOX26200
026300                                                                 IOX26300
026400 750-COMPUTE-NOW.                                                 IOX26400
026500     MOVE CURRENT-YEAR   TO WS-DTC-YEAR.                        IOX26500
026600     MOVE CURRENT-MONTH  TO WS-DTC-MONTH.                        IOX26600
026700     MOVE CURRENT-DAY    TO WS-DTC-DAY.                          IOX26700
026800     MOVE CURRENT-HOUR   TO WS-DTC-HOUR.                        IOX26800
026900     MOVE CURRENT-MINUTE TO WS-DTC-MINUTE.                       IOX26900
027000     MOVE CURRENT-SECOND TO WS-DTC-SECOND.                       IOX27000
027100     CALL "DTCONV" USING WS-DTC-YEAR WS-DTC-MONTH WS-DTC-DAY     IOX27100
027200          WS-DTC-HOUR WS-DTC-MINUTE WS-DTC-SECOND                IOX27200
027300          WS-DTC-SECOND-COUNT.                                   IOX27300
027400     MOVE WS-DTC-SECOND-COUNT TO WS-NOW-SECOND-COUNT.            IOX27400
027500 750-EXIT.                                                        IOX27500
027600     EXIT.                                                       IOX27600
027700                                                                 IOX27700
027800 790-CLOSE-FILES.                                                 IOX27800
027900     CLOSE IOI-IN IOI-OUT IOX-RPT.                               IOX27900
028000 790-EXIT.                                                        IOX28000
028100     EXIT.                                                       IOX28100
028200                                                                 IOX28200
028300 800-INIT-REPORT.                                                 IOX28300
028400     MOVE CURRENT-YEAR (3:2) TO RPT-YY.                          IOX28400
028500     MOVE CURRENT-MONTH TO RPT-MM.                               IOX28500
028600     MOVE CURRENT-DAY   TO RPT-DD.                               IOX28600
028700     MOVE CURRENT-HOUR  TO RPT-HH.                               IOX28700
028800     MOVE CURRENT-MINUTE TO RPT-MIN.                             IOX28800
028900     MOVE CURRENT-SECOND TO RPT-SS.                              IOX28900
029000     WRITE IOX-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.             IOX29000
029100 800-EXIT.                                                        IOX29100
029200     EXIT.                                                       IOX29200
029300                                                                 IOX29300
029400 850-REPORT-TOTALS.                                               IOX29400
029500     MOVE WS-IOIS-READ    TO RPT-TOT-READ.                      IOX29500
029600     WRITE IOX-RPT-LINE FROM RPT-TOTALS-DETAIL AFTER 2.          IOX29600
029700     MOVE WS-IOIS-EXPIRED TO RPT-TOT-EXPIRED.                   IOX29700
029800     WRITE IOX-RPT-LINE FROM RPT-TOTALS-DETAIL-2.                IOX29800
029900 850-EXIT.                                                        IOX29900
030000     EXIT.                                                       IOX30000
