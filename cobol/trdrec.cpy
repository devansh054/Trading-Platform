000100************************************************************TRD00100
000200*                                                            *TRD00200
000300*    TRDREC   -   TRADE (EXECUTION) RECORD LAYOUT             TRD00300
000400*    COPYLIB MEMBER FOR ORDER-ENTRY / MATCHING SUBSYSTEM     *TRD00400
000500*                                                            *TRD00500
000600************************************************************TRD00600
000700*                                                              TRD00700
000800* CHANGE LOG                                                   TRD00800
000900*   03/11/94  RSK  ORIGINAL COPYBOOK                            TRD00900
001000*   01/19/95  DGT  WIDENED ACCOUNT-ID FIELDS TO X(12)           TRD01000
001100*   06/08/03  PVK  TCKT#5120 ADDED TRD-VALUE-R REDEFINES FOR    TRD01100
001200*                  RISKEOD POSITION ROLL-UP                     TRD01200
001300*                                                               TRD01300
001400 01  TRADE-RECORD.                                              TRD01400
001500     05  TRD-TRADE-ID                PIC X(24).                 TRD01500
001600     05  TRD-SYMBOL                  PIC X(10).                 TRD01600
001700     05  TRD-QUANTITY                PIC S9(13)V9(4) COMP-3.    TRD01700
001800     05  TRD-PRICE                   PIC S9(13)V9(4) COMP-3.    TRD01800
001900     05  TRD-TOTAL-VALUE             PIC S9(13)V9(4) COMP-3.    TRD01900
002000     05  TRD-VALUE-R REDEFINES TRD-TOTAL-VALUE.                 TRD02000
002100         10  TRD-VALUE-WHOLE         PIC S9(13).                TRD02100
002200         10  TRD-VALUE-DEC           PIC 9(4).                  TRD02200
002300     05  TRD-BUY-ORDER-ID            PIC X(20).                 TRD02300
002400     05  TRD-SELL-ORDER-ID           PIC X(20).                 TRD02400
002500     05  TRD-BUY-ACCOUNT-ID          PIC X(12).                 TRD02500
002600     05  TRD-SELL-ACCOUNT-ID         PIC X(12).                 TRD02600
002700     05  FILLER                      PIC X(10).                 TRD02700
