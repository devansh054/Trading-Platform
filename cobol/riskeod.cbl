000100 IDENTIFICATION DIVISION.                                       RSE00100
000200****************************************************************RSE00200
000300 PROGRAM-ID.     RISKEOD.                                       RSE00300
000400 AUTHOR.         D G TILLMAN.                                   RSE00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           RSE00500
000600 DATE-WRITTEN.   04/18/97.                                      RSE00600
000700 DATE-COMPILED.                                                 RSE00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                RSE00800
000900****************************************************************RSE00900
001000*                                                                RSE01000
001100* RISKEOD RUNS ONCE PER BATCH CYCLE, AFTER THE MATCHING SESSION  RSE01100
001200* CLOSES, AND PRODUCES THE DESK'S END-OF-DAY RISK METRICS RECORDRSE01200
001300* AND MANAGEMENT REPORT FOR EVERY ACCOUNT ON THE ACCOUNT STATUS  RSE01300
001400* FEED.  POSITIONS ARE ROLLED UP FROM THE DAY'S TRADES-OUT FILE  RSE01400
001500* (BUY LEG ADDS SHARES TO THE BUY ACCOUNT, SELL LEG SUBTRACTS    RSE01500
001600* FROM THE SELL ACCOUNT); MARKET PRICES AND THE ACCOUNT'S DAILY  RSE01600
001700* ORDER COUNT/TYPE ARE NOT DERIVABLE FROM TRADES-OUT ALONE, SO   RSE01700
001800* THEY COME OFF TWO SMALL FEEDS THE DESK DROPS BEFORE THIS STEP  RSE01800
001900* RUNS - MKTPRC-IN (CLOSING PRICE PER SYMBOL) AND ACCTSTAT-IN    RSE01900
002000* (ACCOUNT ID, TODAY'S ORDER COUNT, JUNIOR/SENIOR FLAG).         RSE02000
002100* MAX-DRAWDOWN AND SHARPE-RATIO ARE NOT COMPUTED HERE - THE DESKRSE02100
002200* DOES NOT YET FEED US A HISTORICAL P&L SERIES, SO THESE ARE     RSE02200
002300* THE STANDING PLACEHOLDER FIGURES QUANT RESEARCH SUPPLIED WHEN  RSE02300
002400* THE REPORT WAS BUILT (SEE TCKT#3960) UNTIL THAT FEED EXISTS.   RSE02400
002500*                                                                RSE02500
002600* CHANGE LOG                                                     RSE02600
002700*   04/18/97  DGT  ORIGINAL - EOD RISK REPORT PROJECT            RSE02700
002800*   11/02/98  DGT  TCKT#3960 ADDED JUNIOR/SENIOR DAILY-ORDER-    RSE02800
002900*                  COUNT LOOKUP FOR THE TRADING LIMIT ALERT      RSE02900
003000*   02/25/99  LMH  Y2K REVIEW - NO DATE ARITHMETIC IN THIS       RSE03000
003100*                  PROGRAM, NO CHANGE REQUIRED                   RSE03100
003200*   09/30/02  PVK  TCKT#4890 ADDED RSK-RISK-SCORE TO OUTPUT      RSE03200
003300*                  RECORD AND OVERALL RISK SCORE LINE ON REPORT  RSE03300
003400*   06/08/03  PVK  TCKT#5120 NO CHANGE - REVIEWED FOR TRDREC     RSE03400
003500*                  REDEFINES COMPATIBILITY                       RSE03500
003600*                                                                RSE03600
003700 ENVIRONMENT DIVISION.                                          RSE03700
003800 CONFIGURATION SECTION.                                         RSE03800
003900 SOURCE-COMPUTER.  IBM-390.                                     RSE03900
004000 OBJECT-COMPUTER.  IBM-390.                                     RSE04000
004100 SPECIAL-NAMES.                                                 RSE04100
004200     C01 IS TOP-OF-FORM                                         RSE04200
004300     UPSI-0 ON STATUS IS RSE-TRACE-ON                           RSE04300
004400     UPSI-0 OFF STATUS IS RSE-TRACE-OFF.                        RSE04400
004500 INPUT-OUTPUT SECTION.                                          RSE04500
004600 FILE-CONTROL.                                                  RSE04600
004700     SELECT TRADES-IN    ASSIGN TO TRADESI                      RSE04700
004800            ORGANIZATION IS LINE SEQUENTIAL                     RSE04800
004900            FILE STATUS  IS WS-TRADES-IN-STATUS.                RSE04900
005000     SELECT MKTPRC-IN    ASSIGN TO MKTPRCI                      RSE05000
005100            ORGANIZATION IS LINE SEQUENTIAL                     RSE05100
005200            FILE STATUS  IS WS-MKTPRC-IN-STATUS.                RSE05200
005300     SELECT ACCTSTAT-IN  ASSIGN TO ACCTSTI                      RSE05300
005400            ORGANIZATION IS LINE SEQUENTIAL                     RSE05400
005500            FILE STATUS  IS WS-ACCTSTAT-IN-STATUS.              RSE05500
005600     SELECT RISK-METRICS-OUT ASSIGN TO RSKMETO                  RSE05600
005700            ORGANIZATION IS LINE SEQUENTIAL                     RSE05700
005800            FILE STATUS  IS WS-RSKMET-OUT-STATUS.               RSE05800
005900     SELECT RSE-RPT      ASSIGN TO RSERPT                       RSE05900
006000            FILE STATUS  IS WS-RSE-RPT-STATUS.                  RSE06000
006100****************************************************************RSE06100
006200 DATA DIVISION.                                                 RSE06200
006300 FILE SECTION.                                                  RSE06300
006400 FD  TRADES-IN                                                  RSE06400
006500     RECORDING MODE IS V.                                       RSE06500
006600 01  TRDI-LINE                      PIC X(160).                 RSE06600
006700 FD  MKTPRC-IN                                                  RSE06700
006800     RECORDING MODE IS V.                                       RSE06800
006900 01  MKTI-LINE                      PIC X(30).                  RSE06900
007000 FD  ACCTSTAT-IN                                                RSE07000
007100     RECORDING MODE IS V.                                       RSE07100
007200 01  ACSI-LINE                      PIC X(30).                  RSE07200
007300 FD  RISK-METRICS-OUT                                           RSE07300
007400     RECORDING MODE IS V.                                       RSE07400
007500 01  RSKO-LINE                      PIC X(90).                  RSE07500
007600 FD  RSE-RPT                                                    RSE07600
007700     RECORDING MODE IS F.                                       RSE07700
007800 01  RSE-RPT-LINE                   PIC X(133).                 RSE07800
007900****************************************************************RSE07900
008000 WORKING-STORAGE SECTION.                                       RSE08000
008100****************************************************************RSE08100
008200 01  WS-FILE-STATUSES.                                          RSE08200
008300     05  WS-TRADES-IN-STATUS        PIC X(02) VALUE SPACES.     RSE08300
008400     05  WS-MKTPRC-IN-STATUS        PIC X(02) VALUE SPACES.     RSE08400
008500     05  WS-ACCTSTAT-IN-STATUS      PIC X(02) VALUE SPACES.     RSE08500
008600     05  WS-RSKMET-OUT-STATUS       PIC X(02) VALUE SPACES.     RSE08600
008700     05  WS-RSE-RPT-STATUS          PIC X(02) VALUE SPACES.     RSE08700
008800     05  FILLER                     PIC X(10) VALUE SPACES.     RSE08800
008900 01  WS-SWITCHES.                                               RSE08900
009000     05  WS-TRADES-SW               PIC X(01) VALUE "N".        RSE09000
009100         88  WS-TRADES-EOF          VALUE "Y".                  RSE09100
009200     05  WS-MKTPRC-SW               PIC X(01) VALUE "N".        RSE09200
009300         88  WS-MKTPRC-EOF          VALUE "Y".                  RSE09300
009400     05  WS-ACCTSTAT-SW             PIC X(01) VALUE "N".        RSE09400
009500         88  WS-ACCTSTAT-EOF        VALUE "Y".                  RSE09500
009600     05  WS-MKT-FOUND-SW            PIC X(01) VALUE "N".        RSE09600
009700         88  WS-MKT-FOUND           VALUE "Y".                  RSE09700
009800     05  WS-HOLD-FOUND-SW           PIC X(01) VALUE "N".        RSE09800
009900         88  WS-HOLD-FOUND          VALUE "Y".                  RSE09900
010000     05  RSE-TRACE-ON               PIC X(01) VALUE "N".        RSE10000
010100     05  RSE-TRACE-OFF              PIC X(01) VALUE "Y".        RSE10100
010200     05  FILLER                     PIC X(10) VALUE SPACES.     RSE10200
010300 01  SYSTEM-DATE-AND-TIME.                                      RSE10300
010400     05  CURRENT-DATE.                                          RSE10400
010500         10  CURRENT-YEAR           PIC 9(04).                  RSE10500
010600         10  CURRENT-MONTH          PIC 9(02).                  RSE10600
010700         10  CURRENT-DAY            PIC 9(02).                  RSE10700
010800     05  CURRENT-TIME.                                          RSE10800
010900         10  CURRENT-HOUR           PIC 9(02).                  RSE10900
011000         10  CURRENT-MINUTE         PIC 9(02).                  RSE11000
011100         10  CURRENT-SECOND         PIC 9(02).                  RSE11100
011200         10  CURRENT-HNDSEC         PIC 9(02).                  RSE11200
011300     05  FILLER                     PIC X(10) VALUE SPACES.     RSE11300
011400*                                                                RSE11400
011500* TRADE PARSE WORK AREA - TRADES-OUT IS PIPE DELIMITED:          RSE11500
011600*   TRADE-ID|SYMBOL|QUANTITY|PRICE|BUY-ORDER-ID|SELL-ORDER-ID|   RSE11600
011700*   BUY-ACCOUNT-ID|SELL-ACCOUNT-ID                               RSE11700
011800 01  WS-TRADE-FIELDS.                                            RSE11800
011900     05  WS-TRD-ID                  PIC X(24).                  RSE11900
012000     05  WS-TRD-SYMBOL              PIC X(10).                  RSE12000
012100     05  WS-TRD-QTY-TEXT            PIC 9(13)V9(4).             RSE12100
012200     05  WS-TRD-PRICE-TEXT          PIC 9(13)V9(4).             RSE12200
012300     05  WS-TRD-BUY-ORDER-ID        PIC X(20).                  RSE12300
012400     05  WS-TRD-SELL-ORDER-ID       PIC X(20).                  RSE12400
012500     05  WS-TRD-BUY-ACCT            PIC X(12).                  RSE12500
012600     05  WS-TRD-SELL-ACCT           PIC X(12).                  RSE12600
012700     05  WS-TRD-QUANTITY            PIC S9(13)V9(4) COMP-3.     RSE12700
012800     05  WS-TRD-PRICE               PIC S9(13)V9(4) COMP-3.     RSE12800
012900     05  WS-UNSTR-TALLY             PIC S9(04) COMP.            RSE12900
013000     05  FILLER                     PIC X(06) VALUE SPACES.     RSE13000
013100 01  WS-MKT-FIELDS.                                              RSE13100
013200     05  WS-MKT-SYMBOL              PIC X(10).                  RSE13200
013300     05  WS-MKT-PRICE-TEXT          PIC 9(13)V9(4).             RSE13300
013400     05  WS-FIND-MKT-SYMBOL         PIC X(10).                  RSE13400
013500     05  WS-MKT-LOOKUP-PRICE        PIC S9(13)V9(4) COMP-3.     RSE13500
013600     05  FILLER                     PIC X(06) VALUE SPACES.     RSE13600
013700 01  WS-ACS-FIELDS.                                              RSE13700
013800     05  WS-ACS-ACCOUNT-ID          PIC X(12).                  RSE13800
013900     05  WS-ACS-COUNT-TEXT          PIC 9(05).                  RSE13900
014000     05  WS-ACS-TYPE                PIC X(13).                  RSE14000
014100         88  WS-ACS-JUNIOR          VALUE "JUNIOR_TRADER".      RSE14100
014200     05  FILLER                     PIC X(06) VALUE SPACES.     RSE14200
014300*                                                                RSE14300
014400* MARKET PRICE TABLE - LOADED ONCE FROM MKTPRC-IN, WALKED        RSE14400
014500* LINEARLY (SMALL - ONE ENTRY PER TRADED SYMBOL PER DAY).        RSE14500
014600 01  WS-MKT-PRICE-TABLE.                                        RSE14600
014700     05  MKT-ENTRY OCCURS 500 TIMES INDEXED BY MKT-IDX.         RSE14700
014800         10  MKT-SYMBOL             PIC X(10).                  RSE14800
014900         10  MKT-PRICE              PIC S9(13)V9(4) COMP-3.     RSE14900
015000     05  FILLER                     PIC X(06) VALUE SPACES.     RSE15000
015100 01  WS-MKT-COUNT                   PIC S9(04) COMP VALUE 0.    RSE15100
015200*                                                                RSE15200
015300* ACCOUNT STATUS TABLE - LOADED ONCE FROM ACCTSTAT-IN, DRIVES    RSE15300
015400* WHICH ACCOUNTS GET A METRICS RECORD/REPORT THIS RUN.           RSE15400
015500 01  WS-ACCT-TABLE.                                              RSE15500
015600     05  ACT-ENTRY OCCURS 500 TIMES INDEXED BY ACT-IDX.         RSE15600
015700         10  ACT-ACCOUNT-ID         PIC X(12).                  RSE15700
015800         10  ACT-DAILY-COUNT        PIC S9(05) COMP-3.          RSE15800
015900         10  ACT-TYPE               PIC X(13).                  RSE15900
016000             88  ACT-JUNIOR         VALUE "JUNIOR_TRADER".      RSE16000
016100         10  ACT-MAX-DAILY          PIC S9(05) COMP-3.          RSE16100
016200     05  FILLER                     PIC X(06) VALUE SPACES.     RSE16200
016300 01  WS-ACCT-COUNT                  PIC S9(04) COMP VALUE 0.    RSE16300
016400*                                                                RSE16400
016500* POSITION ROLL-UP TABLE - ONE ROW PER ACCOUNT/SYMBOL HELD.      RSE16500
016600 01  WS-HOLD-TABLE.                                             RSE16600
016700     05  HLD-ENTRY OCCURS 2000 TIMES INDEXED BY HLD-IDX.        RSE16700
016800         10  HLD-ACCOUNT-ID         PIC X(12).                  RSE16800
016900         10  HLD-SYMBOL             PIC X(10).                  RSE16900
017000         10  HLD-NET-SHARES         PIC S9(13)V9(4) COMP-3.     RSE17000
017100     05  FILLER                     PIC X(06) VALUE SPACES.     RSE17100
017200 01  WS-HOLD-COUNT                  PIC S9(04) COMP VALUE 0.    RSE17200
017300 01  WS-FIND-HOLD-ACCT              PIC X(12).                  RSE17300
017400 COPY RSKPARM.                                                  RSE17400
017500 COPY RSKREC.                                                   RSE17500
017600*                                                                RSE17600
017700* PER-ACCOUNT COMPUTATION WORK AREA.                             RSE17700
017800 01  WS-METRIC-FIELDS.                                          RSE17800
017900     05  WS-PORTFOLIO-VALUE         PIC S9(13)V9(4) COMP-3.     RSE17900
018000     05  WS-PV-R REDEFINES WS-PORTFOLIO-VALUE                  RSE18000
018100                                 PIC X(09).                    RSE18100
018300     05  WS-VALUE-AT-RISK           PIC S9(13)V9(4) COMP-3.     RSE18300
018400     05  WS-SYM-VALUE               PIC S9(13)V9(4) COMP-3.     RSE18400
018500     05  WS-SYM-VALUE-R REDEFINES WS-SYM-VALUE                 RSE18500
018600                                 PIC X(09).                    RSE18600
018800     05  WS-ABS-SHARES              PIC S9(13)V9(4) COMP-3.     RSE18800
018900     05  WS-MAX-SYM-VALUE           PIC S9(13)V9(4) COMP-3.     RSE18900
019000     05  WS-CONC-RATIO              PIC S9(01)V9(4) COMP-3.     RSE19000
019100     05  WS-CONC-RATIO-R REDEFINES WS-CONC-RATIO               RSE19100
019200                                 PIC X(03).                    RSE19200
019400     05  WS-VAR-PCT                 PIC S9(05)V9(4) COMP-3.     RSE19400
019500     05  WS-UTIL-PCT                PIC S9(05)V9(4) COMP-3.     RSE19500
019600     05  WS-RISK-SCORE              PIC S9(02) COMP-3.          RSE19600
019700     05  WS-EIGHTY-PCT-LIMIT        PIC S9(05)V9(4) COMP-3.     RSE19700
019800     05  WS-CUR-ACCOUNT-ID          PIC X(12).                  RSE19800
019900     05  WS-CUR-DAILY-COUNT         PIC S9(05) COMP-3.          RSE19900
020000     05  WS-CUR-MAX-DAILY           PIC S9(05) COMP-3.          RSE20000
020100     05  WS-CUR-TYPE                PIC X(13).                  RSE20100
020200     05  FILLER                     PIC X(06) VALUE SPACES.     RSE20200
020300 77  WS-DEFAULT-MAX-DRAWDOWN        PIC S9(03)V99 COMP-3        RSE20300
020400                                    VALUE +5.20.                RSE20400
020500 77  WS-DEFAULT-SHARPE-RATIO        PIC S9(03)V99 COMP-3        RSE20500
020600                                    VALUE +1.80.                RSE20600
020700 77  WS-ALERT-LINES                 PIC S9(02) COMP VALUE 0.    RSE20700
020800 01  WS-RSKO-FIELDS.                                            RSE20800
020900     05  WS-RSKO-PV                 PIC 9(13)V9999.             RSE20900
021000     05  WS-RSKO-VAR                PIC 9(13)V9999.             RSE21000
021100     05  WS-RSKO-DRAWDOWN           PIC 9(03)V99.               RSE21100
021200     05  WS-RSKO-SHARPE             PIC 9(03)V99.               RSE21200
021300     05  WS-RSKO-CONC               PIC 9(03)V9999.             RSE21300
021400     05  WS-RSKO-SCORE              PIC 9(02).                  RSE21400
021500     05  FILLER                     PIC X(06) VALUE SPACES.     RSE21500
021600 01  RPT-HEADER1.                                                RSE21600
021700     05  FILLER PIC X(31) VALUE "=== RISK MANAGEMENT REPORT ===".RSE21700
021800     05  FILLER PIC X(102) VALUE SPACES.                        RSE21800
021900 01  RPT-HEADER2.                                                RSE21900
022000     05  FILLER PIC X(14) VALUE "ACCOUNT ID:   ".               RSE22000
022100     05  RPT-ACCOUNT-ID             PIC X(12).                  RSE22100
022200     05  FILLER PIC X(14) VALUE "     RUN TIME:".               RSE22200
022300     05  RPT-MM                     PIC 99.                     RSE22300
022400     05  FILLER PIC X VALUE "/".                                RSE22400
022500     05  RPT-DD                     PIC 99.                     RSE22500
022600     05  FILLER PIC X VALUE "/".                                RSE22600
022700     05  RPT-YY                     PIC 9(4).                   RSE22700
022800     05  FILLER PIC X VALUE SPACES.                             RSE22800
022900     05  RPT-HH                     PIC 99.                     RSE22900
023000     05  FILLER PIC X VALUE ":".                                RSE23000
023100     05  RPT-MIN                    PIC 99.                     RSE23100
023200     05  FILLER PIC X VALUE ":".                                RSE23200
023300     05  RPT-SS                     PIC 99.                     RSE23300
023400     05  FILLER PIC X(60) VALUE SPACES.                         RSE23400
023500 01  RPT-METRIC-LINE.                                            RSE23500
023600     05  RPT-METRIC-LABEL           PIC X(28).                  RSE23600
023700     05  RPT-METRIC-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.9999.     RSE23700
023800     05  FILLER PIC X(94) VALUE SPACES.                         RSE23800
023900 01  RPT-SCORE-LINE.                                            RSE23900
024000     05  FILLER PIC X(28) VALUE "Overall Risk Score .......  ". RSE24000
024100     05  RPT-SCORE-VALUE            PIC Z9.                     RSE24100
024200     05  FILLER PIC X(03) VALUE "/10".                          RSE24200
024300     05  FILLER PIC X(99) VALUE SPACES.                         RSE24300
024400 01  RPT-POSITION-HDR.                                          RSE24400
024500     05  FILLER PIC X(40)                                       RSE24500
024600         VALUE "  SYMBOL     POSITION      UTILIZATION%".       RSE24600
024700     05  FILLER PIC X(93) VALUE SPACES.                         RSE24700
024800 01  RPT-POSITION-LINE.                                         RSE24800
024900     05  FILLER PIC X(02) VALUE SPACES.                         RSE24900
025000     05  RPT-POS-SYMBOL             PIC X(10).                  RSE25000
025100     05  FILLER PIC X(02) VALUE SPACES.                         RSE25100
025200     05  RPT-POS-SHARES             PIC Z,ZZZ,ZZ9.9999-.        RSE25200
025300     05  FILLER PIC X(03) VALUE SPACES.                         RSE25300
025400     05  RPT-POS-UTIL               PIC ZZ9.9.                  RSE25400
025500     05  FILLER PIC X(97) VALUE SPACES.                         RSE25500
025600 01  RPT-ALERT-LINE.                                            RSE25600
025700     05  FILLER PIC X(11) VALUE "  ALERT -  ".                  RSE25700
025800     05  RPT-ALERT-TEXT             PIC X(30).                  RSE25800
025900     05  FILLER PIC X(92) VALUE SPACES.                         RSE25900
026000 01  RPT-NO-ALERT-LINE.                                         RSE26000
026100     05  FILLER PIC X(30) VALUE "  NO THRESHOLD ALERTS RAISED". RSE26100
026200     05  FILLER PIC X(103) VALUE SPACES.                        RSE26200
026300****************************************************************RSE26300
026400 PROCEDURE DIVISION.                                            RSE26400
026500****************************************************************RSE26500
026600                                                                RSE26600
026700 000-MAIN.                                                      RSE26700
026800     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                    RSE26800
026900     ACCEPT CURRENT-TIME FROM TIME.                             RSE26900
027000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                      RSE27000
027100     PERFORM 110-LOAD-MARKET-PRICES THRU 110-EXIT.              RSE27100
027200     PERFORM 120-LOAD-ACCOUNT-STATS THRU 120-EXIT.              RSE27200
027300     PERFORM 200-ROLL-UP-POSITIONS THRU 200-EXIT.               RSE27300
027400     IF WS-ACCT-COUNT > 0                                       RSE27400
027500         PERFORM 250-PROCESS-ACCOUNTS THRU 250-EXIT             RSE27500
027600             VARYING ACT-IDX FROM 1 BY 1                        RSE27600
027700             UNTIL ACT-IDX > WS-ACCT-COUNT                      RSE27700
027800     END-IF.                                                    RSE27800
027900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                     RSE27900
028000     GOBACK.                                                    RSE28000
028100                                                                RSE28100
028200 100-READ-TRADE.                                                RSE28200
028300     READ TRADES-IN INTO TRDI-LINE                              RSE28300
028400         AT END                                                 RSE28400
028500             MOVE "Y" TO WS-TRADES-SW                           RSE28500
028600         NOT AT END                                             RSE28600
028700             PERFORM 105-PARSE-TRADE THRU 105-EXIT              RSE28700
028800     END-READ.                                                  RSE28800
028900 100-EXIT.                                                      RSE28900
029000     EXIT.                                                      RSE29000
029100                                                                RSE29100
029200 105-PARSE-TRADE.                                               RSE29200
029300     MOVE SPACES TO WS-TRADE-FIELDS.                            RSE29300
029400     MOVE ZERO   TO WS-TRD-QTY-TEXT WS-TRD-PRICE-TEXT.          RSE29400
029500     UNSTRING TRDI-LINE DELIMITED BY "|"                        RSE29500
029600         INTO WS-TRD-ID WS-TRD-SYMBOL WS-TRD-QTY-TEXT           RSE29600
029700              WS-TRD-PRICE-TEXT WS-TRD-BUY-ORDER-ID             RSE29700
029800              WS-TRD-SELL-ORDER-ID WS-TRD-BUY-ACCT              RSE29800
029900              WS-TRD-SELL-ACCT                                  RSE29900
030000         TALLYING IN WS-UNSTR-TALLY.                            RSE30000
030100     MOVE WS-TRD-QTY-TEXT   TO WS-TRD-QUANTITY.                 RSE30100
030200     MOVE WS-TRD-PRICE-TEXT TO WS-TRD-PRICE.                    RSE30200
030300 105-EXIT.                                                      RSE30300
030400     EXIT.                                                      RSE30400
030500                                                                RSE30500
030600 110-LOAD-MARKET-PRICES.                                        RSE30600
030700     READ MKTPRC-IN INTO MKTI-LINE                              RSE30700
030800         AT END                                                 RSE30800
030900             MOVE "Y" TO WS-MKTPRC-SW                           RSE30900
031000         NOT AT END                                             RSE31000
031100             PERFORM 115-STORE-MKT-PRICE THRU 115-EXIT          RSE31100
031200     END-READ.                                                  RSE31200
031300     IF NOT WS-MKTPRC-EOF                                       RSE31300
031400         GO TO 110-LOAD-MARKET-PRICES                           RSE31400
031500     END-IF.                                                    RSE31500
031600 110-EXIT.                                                      RSE31600
031700     EXIT.                                                      RSE31700
031800                                                                RSE31800
031900 115-STORE-MKT-PRICE.                                           RSE31900
032000     MOVE SPACES TO WS-MKT-FIELDS.                              RSE32000
032100     MOVE ZERO   TO WS-MKT-PRICE-TEXT.                          RSE32100
032200     UNSTRING MKTI-LINE DELIMITED BY "|"                        RSE32200
032300         INTO WS-MKT-SYMBOL WS-MKT-PRICE-TEXT                   RSE32300
032400         TALLYING IN WS-UNSTR-TALLY.                            RSE32400
032500     ADD 1 TO WS-MKT-COUNT.                                     RSE32500
032600     MOVE WS-MKT-SYMBOL     TO MKT-SYMBOL (WS-MKT-COUNT).       RSE32600
032700     MOVE WS-MKT-PRICE-TEXT TO MKT-PRICE (WS-MKT-COUNT).        RSE32700
032800 115-EXIT.                                                      RSE32800
032900     EXIT.                                                      RSE32900
033000                                                                RSE33000
033100 120-LOAD-ACCOUNT-STATS.                                        RSE33100
033200     READ ACCTSTAT-IN INTO ACSI-LINE                            RSE33200
033300         AT END                                                 RSE33300
033400             MOVE "Y" TO WS-ACCTSTAT-SW                         RSE33400
033500         NOT AT END                                             RSE33500
033600             PERFORM 125-STORE-ACCT-STAT THRU 125-EXIT          RSE33600
033700     END-READ.                                                  RSE33700
033800     IF NOT WS-ACCTSTAT-EOF                                     RSE33800
033900         GO TO 120-LOAD-ACCOUNT-STATS                           RSE33900
034000     END-IF.                                                    RSE34000
034100 120-EXIT.                                                      RSE34100
034200     EXIT.                                                      RSE34200
034300                                                                RSE34300
034400 125-STORE-ACCT-STAT.                                           RSE34400
034500     MOVE SPACES TO WS-ACS-FIELDS.                              RSE34500
034600     MOVE ZERO   TO WS-ACS-COUNT-TEXT.                          RSE34600
034700     UNSTRING ACSI-LINE DELIMITED BY "|"                        RSE34700
034800         INTO WS-ACS-ACCOUNT-ID WS-ACS-COUNT-TEXT               RSE34800
034900              WS-ACS-TYPE                                       RSE34900
035000         TALLYING IN WS-UNSTR-TALLY.                            RSE35000
035100     ADD 1 TO WS-ACCT-COUNT.                                    RSE35100
035200     MOVE WS-ACS-ACCOUNT-ID  TO ACT-ACCOUNT-ID (WS-ACCT-COUNT). RSE35200
035300     MOVE WS-ACS-COUNT-TEXT  TO ACT-DAILY-COUNT (WS-ACCT-COUNT).RSE35300
035400     MOVE WS-ACS-TYPE        TO ACT-TYPE (WS-ACCT-COUNT).       RSE35400
035500     IF WS-ACS-JUNIOR                                           RSE35500
035600         MOVE RPM-MAX-DAILY-ORDERS-JR                           RSE35600
035700                 TO ACT-MAX-DAILY (WS-ACCT-COUNT)               RSE35700
035800     ELSE                                                       RSE35800
035900         MOVE RPM-MAX-DAILY-ORDERS-SR                           RSE35900
036000                 TO ACT-MAX-DAILY (WS-ACCT-COUNT)               RSE36000
036100     END-IF.                                                    RSE36100
036200 125-EXIT.                                                      RSE36200
036300     EXIT.                                                      RSE36300
036400                                                                RSE36400
036500 200-ROLL-UP-POSITIONS.                                         RSE36500
036600     PERFORM 100-READ-TRADE THRU 100-EXIT.                      RSE36600
036700     PERFORM 210-APPLY-TRADE THRU 210-EXIT                      RSE36700
036800             UNTIL WS-TRADES-EOF.                               RSE36800
036900 200-EXIT.                                                      RSE36900
037000     EXIT.                                                      RSE37000
037100                                                                RSE37100
037200 210-APPLY-TRADE.                                               RSE37200
037300     MOVE WS-TRD-BUY-ACCT  TO WS-FIND-HOLD-ACCT.                RSE37300
037400     PERFORM 220-FIND-OR-ADD-HOLD THRU 220-EXIT.                RSE37400
037500     ADD WS-TRD-QUANTITY TO HLD-NET-SHARES (HLD-IDX).           RSE37500
037600     MOVE WS-TRD-SELL-ACCT TO WS-FIND-HOLD-ACCT.                RSE37600
037700     PERFORM 220-FIND-OR-ADD-HOLD THRU 220-EXIT.                RSE37700
037800     SUBTRACT WS-TRD-QUANTITY FROM HLD-NET-SHARES (HLD-IDX).    RSE37800
037900     PERFORM 100-READ-TRADE THRU 100-EXIT.                      RSE37900
038000 210-EXIT.                                                      RSE38000
038100     EXIT.                                                      RSE38100
038200                                                                RSE38200
038300 220-FIND-OR-ADD-HOLD.                                          RSE38300
038400     MOVE "N" TO WS-HOLD-FOUND-SW.                              RSE38400
038500     IF WS-HOLD-COUNT > 0                                       RSE38500
038600         PERFORM 221-SCAN-HOLD THRU 221-EXIT                    RSE38600
038700             VARYING HLD-IDX FROM 1 BY 1                        RSE38700
038800             UNTIL HLD-IDX > WS-HOLD-COUNT OR WS-HOLD-FOUND      RSE38800
038900     END-IF.                                                    RSE38900
039000     IF NOT WS-HOLD-FOUND                                       RSE39000
039100         ADD 1 TO WS-HOLD-COUNT                                 RSE39100
039200         SET HLD-IDX TO WS-HOLD-COUNT                           RSE39200
039300         MOVE WS-FIND-HOLD-ACCT TO HLD-ACCOUNT-ID (HLD-IDX)     RSE39300
039400         MOVE WS-TRD-SYMBOL     TO HLD-SYMBOL (HLD-IDX)         RSE39400
039500         MOVE ZERO              TO HLD-NET-SHARES (HLD-IDX)    RSE39500
039600     END-IF.                                                    RSE39600
039700 220-EXIT.                                                      RSE39700
039800     EXIT.                                                      RSE39800
039900                                                                RSE39900
040000 221-SCAN-HOLD.                                                 RSE40000
040100     IF HLD-ACCOUNT-ID (HLD-IDX) = WS-FIND-HOLD-ACCT            RSE40100
040200       AND HLD-SYMBOL (HLD-IDX) = WS-TRD-SYMBOL                 RSE40200
040300         SET WS-HOLD-FOUND TO TRUE                              RSE40300
040400     END-IF.                                                    RSE40400
040500 221-EXIT.                                                      RSE40500
040600     EXIT.                                                      RSE40600
040700                                                                RSE40700
040800 250-PROCESS-ACCOUNTS.                                          RSE40800
040900     MOVE ACT-ACCOUNT-ID (ACT-IDX)  TO WS-CUR-ACCOUNT-ID.       RSE40900
041000     MOVE ACT-DAILY-COUNT (ACT-IDX) TO WS-CUR-DAILY-COUNT.      RSE41000
041100     MOVE ACT-MAX-DAILY (ACT-IDX)   TO WS-CUR-MAX-DAILY.        RSE41100
041200     MOVE ACT-TYPE (ACT-IDX)        TO WS-CUR-TYPE.             RSE41200
041300     PERFORM 300-COMPUTE-METRICS THRU 300-EXIT.                 RSE41300
041400     PERFORM 350-WRITE-METRICS-REC THRU 350-EXIT.               RSE41400
041500     PERFORM 500-PRINT-HEADER THRU 500-EXIT.                    RSE41500
041600     PERFORM 600-PRINT-METRICS THRU 600-EXIT.                   RSE41600
041700     PERFORM 650-PRINT-POSITIONS THRU 650-EXIT.                 RSE41700
041800     PERFORM 400-CHECK-ALERTS THRU 400-EXIT.                    RSE41800
041900 250-EXIT.                                                      RSE41900
042000     EXIT.                                                      RSE42000
042100                                                                RSE42100
042200 300-COMPUTE-METRICS.                                           RSE42200
042300*    PORTFOLIO VALUE, VAR, MAX CONCENTRATION AND RISK SCORE     RSE42300
042400*    FOR THE ACCOUNT NOW SITTING IN WS-CUR-ACCOUNT-ID.  305-SUM-RSE42400
042500*    ONE-HOLDING WALKS EVERY HOLD-TABLE ROW ONCE, ADDING EACH   RSE42500
042600*    SYMBOL'S MARKET VALUE TO THE PORTFOLIO TOTAL AND TRACKING  RSE42600
042700*    THE LARGEST SINGLE-SYMBOL VALUE SEEN ALONG THE WAY.        RSE42700
042800     MOVE ZERO TO WS-PORTFOLIO-VALUE WS-MAX-SYM-VALUE.          RSE42800
042900     IF WS-HOLD-COUNT > 0                                       RSE42900
043000         PERFORM 305-SUM-ONE-HOLDING THRU 305-EXIT              RSE43000
043100             VARYING HLD-IDX FROM 1 BY 1                        RSE43100
043200             UNTIL HLD-IDX > WS-HOLD-COUNT                      RSE43200
043300     END-IF.                                                    RSE43300
043400     COMPUTE WS-VALUE-AT-RISK ROUNDED =                         RSE43400
043500             WS-PORTFOLIO-VALUE * 0.02.                         RSE43500
043600     MOVE ZERO TO WS-CONC-RATIO.                                RSE43600
043700     IF WS-PORTFOLIO-VALUE NOT = ZERO                           RSE43700
043800         COMPUTE WS-CONC-RATIO ROUNDED =                        RSE43800
043900                 WS-MAX-SYM-VALUE / WS-PORTFOLIO-VALUE          RSE43900
044000     END-IF.                                                    RSE44000
044100     COMPUTE RSK-MAX-CONCENTRATION ROUNDED =                    RSE44100
044200             WS-CONC-RATIO * 100.                               RSE44200
044300     MOVE 1 TO WS-RISK-SCORE.                                   RSE44300
044400     IF RSK-MAX-CONCENTRATION > 20                              RSE44400
044500         ADD 2 TO WS-RISK-SCORE                                 RSE44500
044600     END-IF.                                                    RSE44600
044700     IF RSK-MAX-CONCENTRATION > 30                              RSE44700
044800         ADD 2 TO WS-RISK-SCORE                                 RSE44800
044900     END-IF.                                                    RSE44900
045000     IF WS-DEFAULT-MAX-DRAWDOWN > 10                            RSE45000
045100         ADD 2 TO WS-RISK-SCORE                                 RSE45100
045200     END-IF.                                                    RSE45200
045300     IF WS-DEFAULT-SHARPE-RATIO < 1.0                           RSE45300
045400         ADD 2 TO WS-RISK-SCORE                                 RSE45400
045500     END-IF.                                                    RSE45500
045600     IF WS-RISK-SCORE > 10                                      RSE45600
045700         MOVE 10 TO WS-RISK-SCORE                               RSE45700
045800     END-IF.                                                    RSE45800
045900     MOVE WS-CUR-ACCOUNT-ID     TO RSK-ACCOUNT-ID.              RSE45900
046000     MOVE WS-PORTFOLIO-VALUE    TO RSK-PORTFOLIO-VALUE.         RSE46000
046100     MOVE WS-VALUE-AT-RISK      TO RSK-VALUE-AT-RISK.           RSE46100
046200     MOVE WS-DEFAULT-MAX-DRAWDOWN TO RSK-MAX-DRAWDOWN.          RSE46200
046300     MOVE WS-DEFAULT-SHARPE-RATIO TO RSK-SHARPE-RATIO.          RSE46300
046400     MOVE WS-RISK-SCORE         TO RSK-RISK-SCORE.              RSE46400
046500 300-EXIT.                                                      RSE46500
046600     EXIT.                                                      RSE46600
046700                                                                RSE46700
046800 305-SUM-ONE-HOLDING.                                           RSE46800
046900     MOVE HLD-SYMBOL (HLD-IDX) TO WS-FIND-MKT-SYMBOL.           RSE46900
047000     PERFORM 310-LOOKUP-PRICE THRU 310-EXIT.                    RSE47000
047100     IF HLD-NET-SHARES (HLD-IDX) < ZERO                         RSE47100
047200         COMPUTE WS-ABS-SHARES =                                RSE47200
047300                 HLD-NET-SHARES (HLD-IDX) * -1                  RSE47300
047400     ELSE                                                       RSE47400
047500         MOVE HLD-NET-SHARES (HLD-IDX) TO WS-ABS-SHARES         RSE47500
047600     END-IF.                                                    RSE47600
047700     IF HLD-ACCOUNT-ID (HLD-IDX) = WS-CUR-ACCOUNT-ID            RSE47700
047800         COMPUTE WS-SYM-VALUE =                                 RSE47800
047900                 WS-ABS-SHARES * WS-MKT-LOOKUP-PRICE            RSE47900
048000         ADD WS-SYM-VALUE TO WS-PORTFOLIO-VALUE                 RSE48000
048100         IF WS-SYM-VALUE > WS-MAX-SYM-VALUE                     RSE48100
048200             MOVE WS-SYM-VALUE TO WS-MAX-SYM-VALUE              RSE48200
048300         END-IF                                                 RSE48300
048400     END-IF.                                                    RSE48400
048500 305-EXIT.                                                      RSE48500
048600     EXIT.                                                      RSE48600
048700                                                                RSE48700
048800 310-LOOKUP-PRICE.                                              RSE48800
048900     MOVE ZERO TO WS-MKT-LOOKUP-PRICE.                          RSE48900
049000     MOVE "N" TO WS-MKT-FOUND-SW.                               RSE49000
049100     IF WS-MKT-COUNT > 0                                        RSE49100
049200         PERFORM 311-SCAN-MKT-PRICE THRU 311-EXIT               RSE49200
049300             VARYING MKT-IDX FROM 1 BY 1                        RSE49300
049400             UNTIL MKT-IDX > WS-MKT-COUNT OR WS-MKT-FOUND        RSE49400
049500     END-IF.                                                    RSE49500
049600 310-EXIT.                                                      RSE49600
049700     EXIT.                                                      RSE49700
049800                                                                RSE49800
049900 311-SCAN-MKT-PRICE.                                            RSE49900
050000     IF MKT-SYMBOL (MKT-IDX) = WS-FIND-MKT-SYMBOL               RSE50000
050100         SET WS-MKT-FOUND TO TRUE                               RSE50100
050200         MOVE MKT-PRICE (MKT-IDX) TO WS-MKT-LOOKUP-PRICE        RSE50200
050300     END-IF.                                                    RSE50300
050400 311-EXIT.                                                      RSE50400
050500     EXIT.                                                      RSE50500
050600                                                                RSE50600
050700 350-WRITE-METRICS-REC.                                         RSE50700
050800     MOVE RSK-PORTFOLIO-VALUE     TO WS-RSKO-PV.                RSE50800
050900     MOVE RSK-VALUE-AT-RISK       TO WS-RSKO-VAR.               RSE50900
051000     MOVE RSK-MAX-DRAWDOWN        TO WS-RSKO-DRAWDOWN.          RSE51000
051100     MOVE RSK-SHARPE-RATIO        TO WS-RSKO-SHARPE.            RSE51100
051200     MOVE RSK-MAX-CONCENTRATION   TO WS-RSKO-CONC.              RSE51200
051300     MOVE RSK-RISK-SCORE          TO WS-RSKO-SCORE.             RSE51300
051400     MOVE SPACES TO RSKO-LINE.                                  RSE51400
051500     MOVE RSK-ACCOUNT-ID TO RSKO-LINE (1:12).                   RSE51500
051600     MOVE "|" TO RSKO-LINE (13:1).                              RSE51600
051700     MOVE WS-RSKO-PV TO RSKO-LINE (14:18).                      RSE51700
051800     MOVE "|" TO RSKO-LINE (32:1).                              RSE51800
051900     MOVE WS-RSKO-VAR TO RSKO-LINE (33:18).                     RSE51900
052000     MOVE "|" TO RSKO-LINE (51:1).                              RSE52000
052100     MOVE WS-RSKO-DRAWDOWN TO RSKO-LINE (52:5).                 RSE52100
052200     MOVE "|" TO RSKO-LINE (57:1).                              RSE52200
052300     MOVE WS-RSKO-SHARPE TO RSKO-LINE (58:5).                   RSE52300
052400     MOVE "|" TO RSKO-LINE (63:1).                              RSE52400
052500     MOVE WS-RSKO-CONC TO RSKO-LINE (64:7).                     RSE52500
052600     MOVE "|" TO RSKO-LINE (71:1).                              RSE52600
052700     MOVE WS-RSKO-SCORE TO RSKO-LINE (72:2).                    RSE52700
052800     WRITE RSKO-LINE.                                           RSE52800
052900 350-EXIT.                                                      RSE52900
053000     EXIT.                                                      RSE53000
053100                                                                RSE53100
053200 400-CHECK-ALERTS.                                              RSE53200
053300     MOVE ZERO TO WS-ALERT-LINES.                               RSE53300
053400     IF RSK-RISK-SCORE >= 8                                     RSE53400
053500         MOVE "HIGH RISK" TO RPT-ALERT-TEXT                     RSE53500
053600         WRITE RSE-RPT-LINE FROM RPT-ALERT-LINE                 RSE53600
053700         ADD 1 TO WS-ALERT-LINES                                RSE53700
053800     END-IF.                                                    RSE53800
053900     IF RSK-MAX-CONCENTRATION > 20                              RSE53900
054000         MOVE "CONCENTRATION RISK" TO RPT-ALERT-TEXT            RSE54000
054100         WRITE RSE-RPT-LINE FROM RPT-ALERT-LINE                 RSE54100
054200         ADD 1 TO WS-ALERT-LINES                                RSE54200
054300     END-IF.                                                    RSE54300
054400     MOVE ZERO TO WS-VAR-PCT.                                   RSE54400
054500     IF WS-PORTFOLIO-VALUE > ZERO                               RSE54500
054600         COMPUTE WS-VAR-PCT ROUNDED =                           RSE54600
054700             (RSK-VALUE-AT-RISK / WS-PORTFOLIO-VALUE) * 100     RSE54700
054800         IF WS-VAR-PCT > 5                                      RSE54800
054900             MOVE "HIGH VAR" TO RPT-ALERT-TEXT                  RSE54900
055000             WRITE RSE-RPT-LINE FROM RPT-ALERT-LINE             RSE55000
055100             ADD 1 TO WS-ALERT-LINES                            RSE55100
055200         END-IF                                                 RSE55200
055300     END-IF.                                                    RSE55300
055400     COMPUTE WS-EIGHTY-PCT-LIMIT ROUNDED =                      RSE55400
055500             WS-CUR-MAX-DAILY * 0.80.                           RSE55500
055600     IF WS-CUR-DAILY-COUNT > WS-EIGHTY-PCT-LIMIT                RSE55600
055700         MOVE "TRADING LIMIT" TO RPT-ALERT-TEXT                 RSE55700
055800         WRITE RSE-RPT-LINE FROM RPT-ALERT-LINE                 RSE55800
055900         ADD 1 TO WS-ALERT-LINES                                RSE55900
056000     END-IF.                                                    RSE56000
056100     IF WS-ALERT-LINES = ZERO                                   RSE56100
056200         WRITE RSE-RPT-LINE FROM RPT-NO-ALERT-LINE              RSE56200
056300     END-IF.                                                    RSE56300
056400 400-EXIT.                                                      RSE56400
056500     EXIT.                                                      RSE56500
056600                                                                RSE56600
056700 500-PRINT-HEADER.                                              RSE56700
056800     WRITE RSE-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.            RSE56800
056900     MOVE WS-CUR-ACCOUNT-ID TO RPT-ACCOUNT-ID.                  RSE56900
057000     MOVE CURRENT-MONTH  TO RPT-MM.                             RSE57000
057100     MOVE CURRENT-DAY    TO RPT-DD.                             RSE57100
057200     MOVE CURRENT-YEAR   TO RPT-YY.                             RSE57200
057300     MOVE CURRENT-HOUR   TO RPT-HH.                             RSE57300
057400     MOVE CURRENT-MINUTE TO RPT-MIN.                            RSE57400
057500     MOVE CURRENT-SECOND TO RPT-SS.                             RSE57500
057600     WRITE RSE-RPT-LINE FROM RPT-HEADER2 AFTER 1.               RSE57600
057700 500-EXIT.                                                      RSE57700
057800     EXIT.                                                      RSE57800
057900                                                                RSE57900
058000 600-PRINT-METRICS.                                             RSE58000
058100     MOVE "Value at Risk (95%) ......  " TO RPT-METRIC-LABEL.   RSE58100
058200     MOVE RSK-VALUE-AT-RISK TO RPT-METRIC-VALUE.                RSE58200
058300     WRITE RSE-RPT-LINE FROM RPT-METRIC-LINE AFTER 2.           RSE58300
058400     MOVE "Maximum Drawdown % .......  " TO RPT-METRIC-LABEL.   RSE58400
058500     MOVE RSK-MAX-DRAWDOWN  TO RPT-METRIC-VALUE.                RSE58500
058600     WRITE RSE-RPT-LINE FROM RPT-METRIC-LINE AFTER 1.           RSE58600
058700     MOVE "Sharpe Ratio .............  " TO RPT-METRIC-LABEL.   RSE58700
058800     MOVE RSK-SHARPE-RATIO  TO RPT-METRIC-VALUE.                RSE58800
058900     WRITE RSE-RPT-LINE FROM RPT-METRIC-LINE AFTER 1.           RSE58900
059000     MOVE "Max Concentration % ......  " TO RPT-METRIC-LABEL.   RSE59000
059100     MOVE RSK-MAX-CONCENTRATION TO RPT-METRIC-VALUE.            RSE59100
059200     WRITE RSE-RPT-LINE FROM RPT-METRIC-LINE AFTER 1.           RSE59200
059300     MOVE RSK-RISK-SCORE TO RPT-SCORE-VALUE.                    RSE59300
059400     WRITE RSE-RPT-LINE FROM RPT-SCORE-LINE AFTER 1.            RSE59400
059500 600-EXIT.                                                      RSE59500
059600     EXIT.                                                      RSE59600
059700                                                                RSE59700
059800 650-PRINT-POSITIONS.                                           RSE59800
059900     WRITE RSE-RPT-LINE FROM RPT-POSITION-HDR AFTER 2.          RSE59900
060000     IF WS-HOLD-COUNT > 0                                       RSE60000
060100         PERFORM 655-SCAN-PRINT-POS THRU 655-EXIT               RSE60100
060200             VARYING HLD-IDX FROM 1 BY 1                        RSE60200
060300             UNTIL HLD-IDX > WS-HOLD-COUNT                      RSE60300
060400     END-IF.                                                    RSE60400
060500 650-EXIT.                                                      RSE60500
060600     EXIT.                                                      RSE60600
060700                                                                RSE60700
060800 655-SCAN-PRINT-POS.                                            RSE60800
060900     IF HLD-ACCOUNT-ID (HLD-IDX) = WS-CUR-ACCOUNT-ID            RSE60900
061000         PERFORM 660-PRINT-ONE-POSITION THRU 660-EXIT           RSE61000
061100     END-IF.                                                    RSE61100
061200 655-EXIT.                                                      RSE61200
061300     EXIT.                                                      RSE61300
061400                                                                RSE61400
061500 660-PRINT-ONE-POSITION.                                        RSE61500
061600*    UTILIZATION = ABS(POSITION) / LIMIT * 100.  PER-SYMBOL     RSE61600
061700*    LIMIT IS NOT ON ANY FEED FOR THIS DEPLOYMENT SO WE FALL    RSE61700
061800*    BACK TO THE SITE DEFAULT POSITION LIMIT FROM RSKPARM.      RSE61800
061900     IF HLD-NET-SHARES (HLD-IDX) < ZERO                         RSE61900
062000         COMPUTE WS-ABS-SHARES =                                RSE62000
062100                 HLD-NET-SHARES (HLD-IDX) * -1                  RSE62100
062200     ELSE                                                       RSE62200
062300         MOVE HLD-NET-SHARES (HLD-IDX) TO WS-ABS-SHARES         RSE62300
062400     END-IF.                                                    RSE62400
062500     MOVE HLD-SYMBOL (HLD-IDX)     TO RPT-POS-SYMBOL.           RSE62500
062600     MOVE HLD-NET-SHARES (HLD-IDX) TO RPT-POS-SHARES.           RSE62600
062700     COMPUTE WS-UTIL-PCT ROUNDED =                              RSE62700
062800             (WS-ABS-SHARES / RPM-MAX-POSITION-DFLT) * 100.     RSE62800
062900     MOVE WS-UTIL-PCT TO RPT-POS-UTIL.                          RSE62900
063000     WRITE RSE-RPT-LINE FROM RPT-POSITION-LINE.                 RSE63000
063100 660-EXIT.                                                      RSE63100
063200     EXIT.                                                      RSE63200
063300                                                                RSE63300
063400 700-OPEN-FILES.                                                RSE63400
063500     OPEN INPUT  TRADES-IN                                      RSE63500
063600                 MKTPRC-IN                                      RSE63600
063700                 ACCTSTAT-IN                                    RSE63700
063800          OUTPUT RISK-METRICS-OUT                               RSE63800
063900                 RSE-RPT.                                       RSE63900
064000     IF WS-TRADES-IN-STATUS NOT = "00"                          RSE64000
064100         DISPLAY "RISKEOD - ERROR OPENING TRADES-IN. RC:"       RSE64100
064200                 WS-TRADES-IN-STATUS                            RSE64200
064300         MOVE 16 TO RETURN-CODE                                 RSE64300
064400         MOVE "Y" TO WS-TRADES-SW                               RSE64400
064500     END-IF.                                                    RSE64500
064600 700-EXIT.                                                      RSE64600
064700     EXIT.                                                      RSE64700
064800                                                                RSE64800
064900 790-CLOSE-FILES.                                               RSE64900
065000     CLOSE TRADES-IN MKTPRC-IN ACCTSTAT-IN                      RSE65000
065100           RISK-METRICS-OUT RSE-RPT.                            RSE65100
065200 790-EXIT.                                                      RSE65200
065300     EXIT.                                                      RSE65300
