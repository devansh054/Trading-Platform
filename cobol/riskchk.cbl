000100 IDENTIFICATION DIVISION.                                       RCK00100
000200************************************************************RCK00200
000300 PROGRAM-ID.     RISKCHK.                                       RCK00300
000400 AUTHOR.         D G TILLMAN.                                   RCK00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           RCK00500
000600 DATE-WRITTEN.   04/18/97.                                      RCK00600
000700 DATE-COMPILED.                                                 RCK00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                RCK00800
000900************************************************************RCK00900
001000*                                                              RCK01000
001100* RISKCHK IS THE PRE-TRADE RISK GATE, CALLED BY ORDMTCH ONCE   RCK01100
001200* FOR EVERY INCOMING ORDER BEFORE IT IS ALLOWED TO ENTER THE   RCK01200
001300* BOOK.  ONE SUBROUTINE COVERS BOTH THE ORIGINAL 1997 BASIC    RCK01300
001400* GATE (RESTRICTED SYMBOL / ORDER VALUE / POSITION) AND THE    RCK01400
001500* 1998 ENHANCED GATE (ACCOUNT-TYPE LIMITS, DAILY ORDER COUNT,  RCK01500
001600* SYMBOL CONCENTRATION, MARKET HOURS) - THE CALLER PICKS ONE   RCK01600
001700* VIA RCP-GATE-MODE ("B" OR "E") SO OPS SEES ONE ENTRY POINT   RCK01700
001800* AND ONE REJECT-REASON VOCABULARY REGARDLESS OF WHICH RULESET RCK01800
001900* RAN.  THE FIRST FAILING CHECK WINS AND ITS REASON RETURNED.  RCK01900
002000*                                                               RCK02000
002100* CHANGE LOG                                                    RCK02100
002200*   04/18/97  DGT  ORIGINAL - RESTRICTED SYMBOL, ORDER VALUE,   RCK02200
002300*                  AND NET POSITION CHECKS ONLY                 RCK02300
002400*   11/02/98  DGT  TCKT#3960 FOLDED IN ENHANCED CHECKS -        RCK02400
002500*                  ACCOUNT TYPE VALUE LIMITS, DAILY ORDER       RCK02500
002600*                  COUNT, CONCENTRATION, MARKET HOURS            RCK02600
002700*   02/25/99  LMH  Y2K REVIEW - NO DATE MATH IN THIS ROUTINE,   RCK02700
002800*                  NO CHANGE REQUIRED                            RCK02800
002900*   09/30/02  PVK  TCKT#4890 CONCENTRATION CHECK NOW SKIPS      RCK02900
003000*                  WHEN PORTFOLIO VALUE IS ZERO (FIRST TRADE    RCK03000
003100*                  OF THE DAY WAS BEING FALSELY REJECTED)       RCK03100
003110*   11/03/03  RSK  TCKT#5310 TCKT#3960 HAD QUIETLY RETIRED THE  RCK03110
003120*                  ORIGINAL 1997 RULESET WHEN IT FOLDED ENHANCED RCK03120
003130*                  CHECKS IN - THERE WAS NO WAY LEFT TO GET THE  RCK03130
003140*                  OLD ORDER-VALUE-BEFORE-POSITION ORDERING WITH RCK03140
003150*                  NO DAILY-COUNT/CONCENTRATION/MARKET-HOURS     RCK03150
003160*                  GATING.  SPLIT 000-MAIN-GATE INTO 050-BASIC-  RCK03160
003170*                  GATE AND 090-ENHANCED-GATE, SELECTED BY NEW   RCK03170
003180*                  LINKAGE FLAG RCP-GATE-MODE, SO THE 1997       RCK03180
003190*                  RULESET IS CALLABLE AGAIN.  ORDMTCH SETS      RCK03190
003195*                  "E" - NO CHANGE TO THE NIGHTLY MATCH RUN.     RCK03195
003200*                                                               RCK03200
003300 ENVIRONMENT DIVISION.                                          RCK03300
003400 CONFIGURATION SECTION.                                         RCK03400
003500 SOURCE-COMPUTER.   IBM-390.                                    RCK03500
003600 OBJECT-COMPUTER.   IBM-390.                                    RCK03600
003700 SPECIAL-NAMES.                                                 RCK03700
003800     C01 IS TOP-OF-FORM.                                        RCK03800
003900 DATA DIVISION.                                                 RCK03900
004000 WORKING-STORAGE SECTION.                                       RCK04000
004050 77  WS-GATE-CALL-CT             PIC S9(07) COMP-3 VALUE 0.  RCK04050
004100 COPY RSKPARM.                                                  RCK04100
004200 01  WS-WORK-FIELDS.                                            RCK04200
004300     05  WS-ORDER-VALUE          PIC S9(15)V9(4) COMP-3.        RCK04300
004310     05  WS-ORDER-VALUE-R REDEFINES WS-ORDER-VALUE.              RCK04310
004320         10  WS-OV-WHOLE         PIC S9(15) COMP-3.              RCK04320
004330     05  WS-CURRENT-POSITION     PIC S9(13)V9(4) COMP-3.        RCK04400
004500     05  WS-NEW-POSITION         PIC S9(13)V9(4) COMP-3.        RCK04500
004600     05  WS-MAX-VALUE            PIC S9(13)V99   COMP-3.        RCK04600
004700     05  WS-MAX-DAILY-ORDERS     PIC 9(05)       COMP-3.        RCK04700
004800     05  WS-PROJ-SYM-VALUE       PIC S9(15)V9(4) COMP-3.        RCK04800
004810     05  WS-PROJ-SYM-VALUE-R REDEFINES WS-PROJ-SYM-VALUE.        RCK04810
004820         10  WS-PSV-WHOLE        PIC S9(15) COMP-3.              RCK04820
004900     05  WS-PROJ-PORT-VALUE      PIC S9(15)V9(4) COMP-3.        RCK04900
005000     05  WS-CONC-PCT             PIC S9(05)V9999 COMP-3.        RCK05000
005010     05  WS-CONC-PCT-R REDEFINES WS-CONC-PCT.                    RCK05010
005020         10  WS-CP-WHOLE         PIC S9(05) COMP-3.              RCK05020
005100     05  WS-SUBSCR               PIC S9(02)      COMP.          RCK05100
005200     05  WS-STOP-SW              PIC X(01) VALUE "N".           RCK05200
005300         88  WS-STOP-SCAN        VALUE "Y".                     RCK05300
005400     05  WS-PARM-NAME            PIC X(30) VALUE SPACES.        RCK05400
005410     05  FILLER                  PIC X(10) VALUE SPACES.        RCK05410
005500 LINKAGE SECTION.                                               RCK05500
005600 01  RISK-CHECK-PARMS.                                          RCK05600
005700     05  RCP-ORDER-ID                PIC X(20).                 RCK05700
005800     05  RCP-SYMBOL                  PIC X(10).                 RCK05800
005900     05  RCP-SIDE                    PIC X(04).                 RCK05900
006000     05  RCP-TYPE                    PIC X(06).                 RCK06000
006100     05  RCP-QUANTITY                PIC S9(13)V9(4) COMP-3.    RCK06100
006200     05  RCP-PRICE                   PIC S9(13)V9(4) COMP-3.    RCK06200
006300     05  RCP-ACCOUNT-ID              PIC X(12).                 RCK06300
006400     05  RCP-CURRENT-POSITION        PIC S9(13)V9(4) COMP-3.    RCK06400
006500     05  RCP-ACCOUNT-TYPE            PIC X(13).                 RCK06500
006600     05  RCP-DAILY-ORDER-COUNT       PIC S9(05) COMP-3.         RCK06600
006700     05  RCP-PORTFOLIO-VALUE         PIC S9(13)V9(4) COMP-3.    RCK06700
006800     05  RCP-SYMBOL-MKT-VALUE        PIC S9(13)V9(4) COMP-3.    RCK06800
006900     05  RCP-CURRENT-HOUR            PIC 9(02) COMP-3.          RCK06900
007000     05  RCP-RESULT-SW               PIC X(01).                 RCK07000
007100         88  RCP-ACCEPTED            VALUE "A".                 RCK07100
007200         88  RCP-REJECTED            VALUE "R".                 RCK07200
007300     05  RCP-REASON                  PIC X(60).                 RCK07300
007310     05  RCP-GATE-MODE               PIC X(01).                 RCK07310
007320         88  RCP-BASIC-GATE          VALUE "B".                 RCK07320
007330         88  RCP-ENHANCED-GATE       VALUE "E".                 RCK07330
007400     05  FILLER                      PIC X(09).                 RCK07400
007500************************************************************RCK07500
007600 PROCEDURE DIVISION USING RISK-CHECK-PARMS.                     RCK07600
007700************************************************************RCK07700
007800                                                                 RCK07800
007900 000-MAIN-GATE.                                                  RCK07900
008000     MOVE "000-MAIN-GATE" TO WS-PARM-NAME.                       RCK08000
008100     ADD 1 TO WS-GATE-CALL-CT.                                  RCK08100
008200     SET RCP-ACCEPTED TO TRUE.                                   RCK08200
008300     MOVE SPACES TO RCP-REASON.                                  RCK08300
008400     IF RCP-BASIC-GATE                                           RCK08400
008500         PERFORM 050-BASIC-GATE THRU 050-EXIT                    RCK08500
008600     ELSE                                                        RCK08600
008700         PERFORM 090-ENHANCED-GATE THRU 090-EXIT                 RCK08700
008800     END-IF.                                                     RCK08800
008900     GOBACK.                                                     RCK08900
009000                                                                 RCK09000
009100 050-BASIC-GATE.                                                 RCK09100
009200*    THE ORIGINAL 04/18/97 RULESET, KEPT CALLABLE FOR ANY        RCK09200
009300*    CALLER THAT STILL WANTS THE PRE-TCKT#3960 ORDERING - NOTE   RCK09300
009400*    ORDER VALUE IS TESTED AGAINST THE FLAT DEFAULT LIMIT AND    RCK09400
009500*    COMES BEFORE THE POSITION CHECK HERE, WHICH IS THE          RCK09500
009600*    OPPOSITE ORDER FROM THE ENHANCED GATE BELOW.  ORDMTCH       RCK09600
009700*    ALWAYS SETS RCP-GATE-MODE TO "E" SO THIS PATH IS NOT        RCK09700
009800*    EXERCISED BY THE NIGHTLY MATCH RUN TODAY.                   RCK09800
009900     MOVE "050-BASIC-GATE" TO WS-PARM-NAME.                      RCK09900
010000     PERFORM 200-RESTRICTED-CHECK THRU 200-EXIT.                 RCK10000
010100     IF RCP-ACCEPTED                                             RCK10100
010200         PERFORM 450-BASIC-VALUE-CHECK THRU 450-EXIT             RCK10200
010300     END-IF.                                                     RCK10300
010400     IF RCP-ACCEPTED                                             RCK10400
010500         PERFORM 300-POSITION-CHECK THRU 300-EXIT                RCK10500
010600     END-IF.                                                     RCK10600
010700     IF RCP-ACCEPTED                                             RCK10700
010800         MOVE "Order passed risk checks" TO RCP-REASON           RCK10800
010900     END-IF.                                                     RCK10900
011000 050-EXIT.                                                       RCK11000
011100     EXIT.                                                       RCK11100
011200                                                                 RCK11200
011300 090-ENHANCED-GATE.                                              RCK11300
011400     MOVE "090-ENHANCED-GATE" TO WS-PARM-NAME.                   RCK11400
011500     PERFORM 100-PARAMETER-CHECK   THRU 100-EXIT.                RCK11500
011600     IF RCP-ACCEPTED                                             RCK11600
011700         PERFORM 200-RESTRICTED-CHECK THRU 200-EXIT              RCK11700
011800     END-IF.                                                     RCK11800
011900     IF RCP-ACCEPTED                                             RCK11900
012000         PERFORM 300-POSITION-CHECK   THRU 300-EXIT              RCK12000
012100     END-IF.                                                     RCK12100
012200     IF RCP-ACCEPTED                                             RCK12200
012300         PERFORM 400-ORDER-VALUE-CHECK THRU 400-EXIT             RCK12300
012400     END-IF.                                                     RCK12400
012500     IF RCP-ACCEPTED                                             RCK12500
012600         PERFORM 500-DAILY-COUNT-CHECK THRU 500-EXIT             RCK12600
012700     END-IF.                                                     RCK12700
012800     IF RCP-ACCEPTED                                             RCK12800
012900         PERFORM 600-CONCENTRATION-CHECK THRU 600-EXIT           RCK12900
013000     END-IF.                                                     RCK13000
013100     IF RCP-ACCEPTED                                             RCK13100
013200         PERFORM 700-MARKET-HOURS-CHECK THRU 700-EXIT            RCK13200
013300     END-IF.                                                     RCK13300
013400     IF RCP-ACCEPTED                                             RCK13400
013500         MOVE "Order passed risk checks" TO RCP-REASON           RCK13500
013600     END-IF.                                                     RCK13600
013700 090-EXIT.                                                       RCK13700
013800     EXIT.                                                       RCK13800
013900                                                                 RCK13900
014000 100-PARAMETER-CHECK.                                            RCK14000
014100*    ENHANCED GATE'S BASIC PARAMETER CHECK - SYMBOL, QUANTITY,   RCK14100
014200*    PRICE AND ACCOUNT ID MUST ALL BE PRESENT/POSITIVE.          RCK14200
014300     MOVE "100-PARAMETER-CHECK" TO WS-PARM-NAME.                 RCK14300
014400     IF RCP-SYMBOL = SPACES                                      RCK14400
014500         SET RCP-REJECTED TO TRUE                                RCK14500
014600         MOVE "Symbol is required" TO RCP-REASON                 RCK14600
014700     ELSE                                                        RCK14700
014800       IF RCP-QUANTITY NOT > ZERO                                RCK14800
014900         SET RCP-REJECTED TO TRUE                                RCK14900
015000         MOVE "Quantity must be greater than zero" TO RCP-REASONRCK15000
015100       ELSE                                                      RCK15100
015200         IF RCP-PRICE NOT > ZERO                                 RCK15200
015300           SET RCP-REJECTED TO TRUE                              RCK15300
015400           MOVE "Price must be greater than zero" TO RCP-REASONRCK15400
015500         ELSE                                                    RCK15500
015600           IF RCP-ACCOUNT-ID = SPACES                            RCK15600
015700             SET RCP-REJECTED TO TRUE                            RCK15700
015800             MOVE "Account id is required" TO RCP-REASON         RCK15800
015900           END-IF                                                RCK15900
016000         END-IF                                                  RCK16000
016100       END-IF                                                    RCK16100
016200     END-IF.                                                     RCK16200
016300 100-EXIT.                                                       RCK16300
016400     EXIT.                                                       RCK16400
016500                                                                 RCK16500
016600 200-RESTRICTED-CHECK.                                           RCK16600
016700     MOVE "200-RESTRICTED-CHECK" TO WS-PARM-NAME.                RCK16700
016800     MOVE "N" TO WS-STOP-SW.                                     RCK16800
016900     IF RPM-RESTRICTED-COUNT > 0                                 RCK16900
017000         PERFORM 210-SCAN-RESTRICTED THRU 210-EXIT               RCK17000
017100             VARYING WS-SUBSCR FROM 1 BY 1                       RCK17100
017200             UNTIL WS-SUBSCR > RPM-RESTRICTED-COUNT              RCK17200
017300                 OR WS-STOP-SCAN                                 RCK17300
017400     END-IF.                                                     RCK17400
017500     IF WS-STOP-SCAN                                             RCK17500
017600         SET RCP-REJECTED TO TRUE                                RCK17600
017700         MOVE "Symbol is restricted from trading" TO RCP-REASONRCK17700
017800     END-IF.                                                     RCK17800
017900 200-EXIT.                                                       RCK17900
018000     EXIT.                                                       RCK18000
018100                                                                 RCK18100
018200 210-SCAN-RESTRICTED.                                            RCK18200
018300     IF RPM-RESTRICTED-SYM (WS-SUBSCR) = RCP-SYMBOL              RCK18300
018400         MOVE "Y" TO WS-STOP-SW                                  RCK18400
018500     END-IF.                                                     RCK18500
018600 210-EXIT.                                                       RCK18600
018700     EXIT.                                                       RCK18700
018800                                                                 RCK18800
018900 300-POSITION-CHECK.                                             RCK18900
019000*    NEW-POSITION = CURRENT-POSITION +/- QUANTITY DEPENDING ON   RCK19000
019100*    SIDE.  REJECT IF THE ABSOLUTE VALUE EXCEEDS THE LIMIT.      RCK19100
019200     MOVE "300-POSITION-CHECK" TO WS-PARM-NAME.                  RCK19200
019300     MOVE RCP-CURRENT-POSITION TO WS-CURRENT-POSITION.           RCK19300
019400     IF RCP-SIDE = "BUY "                                        RCK19400
019500         COMPUTE WS-NEW-POSITION =                               RCK19500
019600                 WS-CURRENT-POSITION + RCP-QUANTITY               RCK19600
019700     ELSE                                                        RCK19700
019800         COMPUTE WS-NEW-POSITION =                               RCK19800
019900                 WS-CURRENT-POSITION - RCP-QUANTITY               RCK19900
020000     END-IF.                                                     RCK20000
020100     IF WS-NEW-POSITION < ZERO                                   RCK20100
020200         COMPUTE WS-NEW-POSITION = WS-NEW-POSITION * -1          RCK20200
020300     END-IF.                                                     RCK20300
020400     IF WS-NEW-POSITION > RPM-MAX-POSITION-DFLT                  RCK20400
020500         SET RCP-REJECTED TO TRUE                                RCK20500
020600         MOVE "Position limit exceeded" TO RCP-REASON            RCK20600
020700     END-IF.                                                     RCK20700
020800 300-EXIT.                                                       RCK20800
020900     EXIT.                                                       RCK20900
021000                                                                 RCK21000
021100 400-ORDER-VALUE-CHECK.                                          RCK21100
021200*    ORDER VALUE LIMIT IS KEYED OFF ACCOUNT TYPE - JUNIOR_TRADERRCK21200
021300*    ACCOUNTS GET A TIGHTER CAP THAN SENIOR_TRADER ACCOUNTS.     RCK21300
021400     MOVE "400-ORDER-VALUE-CHECK" TO WS-PARM-NAME.                RCK21400
021500     COMPUTE WS-ORDER-VALUE = RCP-QUANTITY * RCP-PRICE.          RCK21500
021600     IF RCP-ACCOUNT-TYPE = "JUNIOR_TRADER"                       RCK21600
021700         MOVE RPM-MAX-ORDER-VALUE-JR TO WS-MAX-VALUE             RCK21700
021800     ELSE                                                        RCK21800
021900       IF RCP-ACCOUNT-TYPE = "SENIOR_TRADER"                     RCK21900
022000         MOVE RPM-MAX-ORDER-VALUE-SR TO WS-MAX-VALUE             RCK22000
022100       ELSE                                                      RCK22100
022200         MOVE RPM-MAX-ORDER-VALUE-DFLT TO WS-MAX-VALUE           RCK22200
022300       END-IF                                                    RCK22300
022400     END-IF.                                                     RCK22400
022500     IF WS-ORDER-VALUE > WS-MAX-VALUE                            RCK22500
022600         SET RCP-REJECTED TO TRUE                                RCK22600
022700         MOVE "Order value exceeds maximum allowed" TO RCP-REASONRCK22700
022800     END-IF.                                                     RCK22800
022900 400-EXIT.                                                       RCK22900
023000     EXIT.                                                       RCK23000
023100                                                                 RCK23100
023200 450-BASIC-VALUE-CHECK.                                          RCK23200
023300*    BASIC GATE'S ORDER VALUE TEST - FLAT LIMIT FOR EVERY        RCK23300
023400*    ACCOUNT, NO JUNIOR/SENIOR SPLIT (THE SPLIT WAS ADDED WITH   RCK23400
023500*    THE ENHANCED CHECKS UNDER TCKT#3960 - SEE 400-ORDER-VALUE-  RCK23500
023600*    CHECK).                                                     RCK23600
023700     MOVE "450-BASIC-VALUE-CHECK" TO WS-PARM-NAME.                RCK23700
023800     COMPUTE WS-ORDER-VALUE = RCP-QUANTITY * RCP-PRICE.          RCK23800
023900     IF WS-ORDER-VALUE > RPM-MAX-ORDER-VALUE-DFLT                RCK23900
024000         SET RCP-REJECTED TO TRUE                                RCK24000
024100         MOVE "Order value exceeds maximum allowed" TO RCP-REASONRCK24100
024200     END-IF.                                                     RCK24200
024300 450-EXIT.                                                       RCK24300
024400     EXIT.                                                       RCK24400
024500                                                                 RCK24500
024600 500-DAILY-COUNT-CHECK.                                          RCK24600
024700     MOVE "500-DAILY-COUNT-CHECK" TO WS-PARM-NAME.                RCK24700
024800     IF RCP-ACCOUNT-TYPE = "JUNIOR_TRADER"                       RCK24800
024900         MOVE RPM-MAX-DAILY-ORDERS-JR TO WS-MAX-DAILY-ORDERS     RCK24900
025000     ELSE                                                        RCK25000
025100         MOVE RPM-MAX-DAILY-ORDERS-SR TO WS-MAX-DAILY-ORDERS     RCK25100
025200     END-IF.                                                     RCK25200
025300     IF RCP-DAILY-ORDER-COUNT >= WS-MAX-DAILY-ORDERS             RCK25300
025400         SET RCP-REJECTED TO TRUE                                RCK25400
025500         MOVE "Daily order count limit exceeded" TO RCP-REASONRCK25500
025600     END-IF.                                                     RCK25600
025700 500-EXIT.                                                       RCK25700
025800     EXIT.                                                       RCK25800
025900                                                                 RCK25900
026000 600-CONCENTRATION-CHECK.                                        RCK26000
026100*    SKIPPED WHEN CURRENT PORTFOLIO VALUE IS ZERO - THE FIRST    RCK26100
026200*    TRADE OF THE DAY ALWAYS PASSES (TCKT#4890).                 RCK26200
026300     MOVE "600-CONCENTRATION-CHECK" TO WS-PARM-NAME.              RCK26300
026400     IF RCP-PORTFOLIO-VALUE NOT = ZERO                           RCK26400
026500         COMPUTE WS-PROJ-SYM-VALUE =                             RCK26500
026600             RCP-SYMBOL-MKT-VALUE +                              RCK26600
026700                     (RCP-QUANTITY * RCP-PRICE)                  RCK26700
026800         COMPUTE WS-PROJ-PORT-VALUE =                            RCK26800
026900             RCP-PORTFOLIO-VALUE + (RCP-QUANTITY * RCP-PRICE)    RCK26900
027000         IF WS-PROJ-SYM-VALUE < ZERO                             RCK27000
027100             COMPUTE WS-PROJ-SYM-VALUE = WS-PROJ-SYM-VALUE * -1  RCK27100
027200         END-IF                                                  RCK27200
027300         COMPUTE WS-CONC-PCT ROUNDED =                           RCK27300
027400             (WS-PROJ-SYM-VALUE / WS-PROJ-PORT-VALUE) * 100      RCK27400
027500         IF WS-CONC-PCT > RPM-CONCENTRATION-LIMIT-PCT            RCK27500
027600             SET RCP-REJECTED TO TRUE                            RCK27600
027700             MOVE "Concentration limit exceeded" TO RCP-REASONRCK27700
027800         END-IF                                                  RCK27800
027900     END-IF.                                                     RCK27900
028000 600-EXIT.                                                       RCK28000
028100     EXIT.                                                       RCK28100
028200                                                                 RCK28200
028300 700-MARKET-HOURS-CHECK.                                         RCK28300
028400*    MARKET IS OPEN 09:00 UP TO BUT NOT INCLUDING 16:00.         RCK28400
028500     MOVE "700-MARKET-HOURS-CHECK" TO WS-PARM-NAME.               RCK28500
028600     IF RCP-CURRENT-HOUR < RPM-MARKET-OPEN-HOUR                  RCK28600
028700        OR RCP-CURRENT-HOUR >= RPM-MARKET-CLOSE-HOUR              RCK28700
028800         SET RCP-REJECTED TO TRUE                                RCK28800
028900         MOVE "Order submitted outside market hours" TO         RCK28900
029000             RCP-REASON                                          RCK29000
029100     END-IF.                                                     RCK29100
029200 700-EXIT.                                                       RCK29200
029300     EXIT.                                                       RCK29300
