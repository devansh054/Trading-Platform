000100************************************************************ORD00100
000200*                                                            *ORD00200
000300*    ORDREC   -   ORDER MASTER RECORD LAYOUT                 *ORD00300
000400*    COPYLIB MEMBER FOR ORDER-ENTRY / MATCHING SUBSYSTEM     *ORD00400
000500*                                                            *ORD00500
000600************************************************************ORD00600
000700*                                                              ORD00700
000800* CHANGE LOG                                                   ORD00800
000900*   03/11/94  RSK  ORIGINAL COPYBOOK FOR ORDER ENTRY PROJECT    ORD00900
001000*   09/02/94  RSK  ADDED FILLED/REMAINING QTY SPLIT PER TRDG-11 ORD01000
001100*   01/19/95  DGT  WIDENED ACCOUNT-ID TO X(12) PER MARKETS REQ  ORD01100
001200*   07/06/96  DGT  ADDED ORD-REASON FOR REJECT/CANCEL TEXT      ORD01200
001300*   02/25/99  LMH  Y2K - CREATED-TS RECAST AS 4-DIGIT YEAR      ORD01300
001400*   11/14/01  PVK  TCKT#4471 ADDED ORD-DATE-NUM REDEFINES FOR   ORD01400
001500*                  DTCONV SUBROUTINE CALLS                     ORD01500
001600*   06/08/03  PVK  TCKT#5120 ADDED ORD-STATUS-CD REDEFINES      ORD01600
001700*                  SO CALLERS CAN TEST STATUS AS A SHORT CODE   ORD01700
001800*                                                               ORD01800
001900 01  ORDER-RECORD.                                              ORD01900
002000     05  ORD-ORDER-ID                PIC X(20).                 ORD02000
002100     05  ORD-SYMBOL                  PIC X(10).                 ORD02100
002200     05  ORD-SIDE                    PIC X(04).                 ORD02200
002300         88  ORD-SIDE-BUY            VALUE "BUY ".               ORD02300
002400         88  ORD-SIDE-SELL           VALUE "SELL".               ORD02400
002500     05  ORD-TYPE                    PIC X(06).                 ORD02500
002600         88  ORD-TYPE-LIMIT          VALUE "LIMIT ".             ORD02600
002700         88  ORD-TYPE-MARKET         VALUE "MARKET".             ORD02700
002800     05  ORD-QUANTITY                PIC S9(13)V9(4) COMP-3.    ORD02800
002900     05  ORD-PRICE                   PIC S9(13)V9(4) COMP-3.    ORD02900
003000     05  ORD-FILLED-QTY              PIC S9(13)V9(4) COMP-3.    ORD03000
003100     05  ORD-REMAINING-QTY           PIC S9(13)V9(4) COMP-3.    ORD03100
003200     05  ORD-STATUS                  PIC X(16).                 ORD03200
003300         88  ORD-ST-PENDING          VALUE "PENDING         ".  ORD03300
003400         88  ORD-ST-PARTIAL          VALUE "PARTIALLY_FILLED".  ORD03400
003500         88  ORD-ST-FILLED           VALUE "FILLED          ".  ORD03500
003600         88  ORD-ST-CANCELLED        VALUE "CANCELLED       ".  ORD03600
003700         88  ORD-ST-REJECTED         VALUE "REJECTED        ".  ORD03700
003800         88  ORD-ST-EXPIRED          VALUE "EXPIRED         ".  ORD03800
003900     05  ORD-ACCOUNT-ID              PIC X(12).                 ORD03900
004000     05  ORD-CREATED-TS              PIC X(26).                 ORD04000
004100*        FORMAT:  YYYY-MM-DD-HH.MM.SS.NNNNNN                    ORD04100
004200     05  ORD-CREATED-TS-R REDEFINES ORD-CREATED-TS.             ORD04200
004300         10  ORD-CR-YEAR             PIC 9(04).                 ORD04300
004400         10  FILLER                  PIC X(01).                 ORD04400
004500         10  ORD-CR-MONTH            PIC 9(02).                 ORD04500
004600         10  FILLER                  PIC X(01).                 ORD04600
004700         10  ORD-CR-DAY              PIC 9(02).                 ORD04700
004800         10  FILLER                  PIC X(01).                 ORD04800
004900         10  ORD-CR-HOUR             PIC 9(02).                 ORD04900
005000         10  FILLER                  PIC X(01).                 ORD05000
005100         10  ORD-CR-MINUTE           PIC 9(02).                 ORD05100
005200         10  FILLER                  PIC X(01).                 ORD05200
005300         10  ORD-CR-SECOND           PIC 9(02).                 ORD05300
005400         10  FILLER                  PIC X(01).                 ORD05400
005500         10  ORD-CR-MICROS           PIC 9(06).                 ORD05500
005600     05  ORD-STATUS-CD REDEFINES ORD-STATUS PIC X(02).          ORD05600
005700*        SHORT-CODE VIEW - NOT POPULATED BY THIS COPYBOOK,      ORD05700
005800*        AVAILABLE FOR CALLERS THAT WANT A 2-BYTE TEST FIELD    ORD05800
005900     05  ORD-REASON                  PIC X(60).                 ORD05900
006000     05  FILLER                      PIC X(08).                 ORD06000
