000100 IDENTIFICATION DIVISION.                                       OMT00100
000200************************************************************OMT00200
000300 PROGRAM-ID.     ORDMTCH.                                      OMT00300
000400 AUTHOR.         R S KOWALCZYK.                                 OMT00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           OMT00500
000600 DATE-WRITTEN.   03/11/94.                                      OMT00600
000700 DATE-COMPILED.                                                 OMT00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                OMT00800
000900************************************************************OMT00900
001000*                                                              OMT01000
001100* ORDMTCH IS THE OVERNIGHT ORDER-MATCHING BATCH.  IT READS     OMT01100
001200* TODAY'S INCOMING ORDER FILE, RUNS EACH ORDER THROUGH THE     OMT01200
001300* RISK GATE (SUBROUTINE RISKCHK), BOOKS IT AGAINST AN          OMT01300
001400* IN-MEMORY LIMIT ORDER BOOK KEPT PER SYMBOL, AND MATCHES IT   OMT01400
001500* CONTINUOUSLY AGAINST RESTING CONTRA-SIDE INTEREST ON A       OMT01500
001600* PRICE/TIME PRIORITY BASIS.  EVERY MATCH PRODUCES A TRADE     OMT01600
001700* RECORD.  THE ORDER'S FINAL STATE (FILLED, PARTIALLY FILLED,  OMT01700
001800* STILL PENDING OR REJECTED) IS WRITTEN TO THE ORDER SNAPSHOT  OMT01800
001900* FILE FOR ORDUPD/ORDEXP TO PICK UP LATER IN THE NIGHT.        OMT01900
002000*                                                               OMT02000
002100* CHANGE LOG                                                    OMT02100
002200*   03/11/94  RSK  ORIGINAL - LIMIT/MARKET MATCHING AGAINST     OMT02200
002300*                  A SINGLE FLAT SORTED BOOK TABLE              OMT02300
002400*   09/02/94  RSK  TCKT#1140 SPLIT FILLED/REMAINING QTY, ADDED  OMT02400
002500*                  PARTIALLY_FILLED STATUS                      OMT02500
002600*   01/19/95  DGT  TCKT#1288 ACCOUNT-ID WIDENED TO 12 BYTES     OMT02600
002700*   05/02/95  DGT  ADDED PER-SYMBOL CONTROL TOTALS TO CLOSE-OUT OMT02700
002800*                  REPORT AT OPS REQUEST                        OMT02800
002900*   11/02/98  DGT  TCKT#3960 WIRED IN ENHANCED RISK GATE CALL   OMT02900
003000*                  (ACCOUNT TYPE / DAILY COUNT / CONCENTRATION) OMT03000
003100*   02/25/99  LMH  Y2K - CREATED-TS NOW CARRIES 4-DIGIT YEAR,   OMT03100
003200*                  DTCONV CALLS UPDATED TO MATCH                OMT03200
003300*   11/14/01  PVK  TCKT#4471 NO CHANGE - REVIEWED, MARKET-HOURS OMT03300
003350*                  BOUNDARY TEST HAS LIVED IN RISKCHK SINCE      OMT03350
003360*                  TCKT#3960 (98); THIS PROGRAM ONLY FEEDS IT    OMT03360
003370*                  THE CURRENT HOUR, NO DTCONV INVOLVED HERE     OMT03370
003500*   09/30/02  PVK  TCKT#4890 HOLDINGS ROLL-UP TABLE ADDED SO    OMT03500
003600*                  RISKCHK CAN SEE INTRADAY CONCENTRATION       OMT03600
003700*   06/08/03  PVK  TCKT#5120 BOOK TABLE ENLARGED TO 3000 ROWS - OMT03700
003800*                  2000 WAS OVERFLOWING ON THE OPTIONS FEED     OMT03800
003810*   11/03/03  RSK  TCKT#5310 328-ROLL-UP-HOLDINGS BUY LEG CALL  OMT03810
003820*                  CARRIED A STRAY WITH TEST BEFORE ON A ONE-   OMT03820
003830*                  SHOT PERFORM (NO UNTIL) - NOT LEGAL, DROPPED OMT03830
003840*                  ALSO SET RCP-GATE-MODE TO "E" BEFORE EACH    OMT03840
003850*                  RISKCHK CALL - RISKCHK CAN NOW RUN EITHER    OMT03850
003860*                  THE 1997 BASIC RULESET OR THE ENHANCED ONE,  OMT03860
003870*                  ORDMTCH ALWAYS WANTS ENHANCED                OMT03870
003900*                                                                OMT03900
004000 ENVIRONMENT DIVISION.                                          OMT04000
004100 CONFIGURATION SECTION.                                         OMT04100
004200 SOURCE-COMPUTER.   IBM-390.                                    OMT04200
004300 OBJECT-COMPUTER.   IBM-390.                                    OMT04300
004400 SPECIAL-NAMES.                                                 OMT04400
004500     C01 IS TOP-OF-FORM                                         OMT04500
004600     UPSI-0 ON STATUS IS WS-TRACE-ON                            OMT04600
004700     UPSI-0 OFF STATUS IS WS-TRACE-OFF.                         OMT04700
004800*    UPSI-0 ON = DISPLAY EACH TRADE AS IT IS GENERATED,         OMT04800
004900*    USED BY OPS WHEN CHASING A BOOK-BALANCE BREAK.             OMT04900
005000 INPUT-OUTPUT SECTION.                                          OMT05000
005100 FILE-CONTROL.                                                  OMT05100
005200     SELECT ORDERS-IN  ASSIGN TO ORDIN                          OMT05200
005300            ORGANIZATION IS LINE SEQUENTIAL                     OMT05300
005400            FILE STATUS  IS WS-ORDIN-STATUS.                    OMT05400
005500     SELECT TRADES-OUT ASSIGN TO TRDOUT                         OMT05500
005600            ORGANIZATION IS LINE SEQUENTIAL                     OMT05600
005700            FILE STATUS  IS WS-TRDOUT-STATUS.                   OMT05700
005800     SELECT ORDERS-OUT ASSIGN TO ORDOUT                         OMT05800
005900            ORGANIZATION IS LINE SEQUENTIAL                     OMT05900
006000            FILE STATUS  IS WS-ORDOUT-STATUS.                   OMT06000
006100     SELECT MTCH-RPT   ASSIGN TO ORDRPT                         OMT06100
006200            FILE STATUS  IS WS-RPT-STATUS.                      OMT06200
006300 DATA DIVISION.                                                 OMT06300
006400 FILE SECTION.                                                  OMT06400
006500 FD  ORDERS-IN                                                  OMT06500
006600     RECORDING MODE IS V.                                       OMT06600
006700 01  ORDIN-LINE                      PIC X(200).                OMT06700
006800 FD  TRADES-OUT                                                 OMT06800
006900     RECORDING MODE IS F.                                       OMT06900
007000 COPY TRDREC.                                                   OMT07000
007100 FD  ORDERS-OUT                                                 OMT07100
007200     RECORDING MODE IS F.                                       OMT07200
007300 COPY ORDREC.                                                   OMT07300
007400 FD  MTCH-RPT                                                   OMT07400
007500     RECORDING MODE IS F.                                       OMT07500
007600 01  RPT-LINE                        PIC X(133).                OMT07600
007700 WORKING-STORAGE SECTION.                                       OMT07700
007750 77  WS-ORDERS-PROCESSED-CT      PIC S9(07) COMP-3 VALUE 0.  OMT07750
007800************************************************************OMT07800
007900* FILE STATUS / SWITCHES                                       OMT07900
008000************************************************************OMT08000
008100 01  WS-FILE-STATUSES.                                          OMT08100
008200     05  WS-ORDIN-STATUS             PIC X(02) VALUE SPACES.    OMT08200
008300     05  WS-TRDOUT-STATUS            PIC X(02) VALUE SPACES.    OMT08300
008400     05  WS-ORDOUT-STATUS            PIC X(02) VALUE SPACES.    OMT08400
008500     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.    OMT08500
008600 01  WS-SWITCHES.                                                OMT08600
008700     05  WS-ORDIN-EOF-SW             PIC X(01) VALUE "N".       OMT08700
008800         88  ORDIN-EOF               VALUE "Y".                 OMT08800
008900     05  WS-ORDER-VALID-SW           PIC X(01) VALUE "Y".       OMT08900
009000         88  WS-ORDER-VALID          VALUE "Y".                 OMT09000
009100     05  WS-RISK-PASSED-SW           PIC X(01) VALUE "Y".       OMT09100
009200         88  WS-RISK-PASSED          VALUE "Y".                 OMT09200
009300     05  WS-CONTRA-FOUND-SW          PIC X(01) VALUE "N".       OMT09300
009400         88  WS-CONTRA-FOUND         VALUE "Y".                 OMT09400
009500     05  WS-ACCT-FOUND-SW            PIC X(01) VALUE "N".       OMT09500
009600         88  WS-ACCT-FOUND           VALUE "Y".                 OMT09600
009700     05  WS-HOLD-FOUND-SW            PIC X(01) VALUE "N".       OMT09700
009800         88  WS-HOLD-FOUND           VALUE "Y".                 OMT09800
009900************************************************************OMT09900
010000* DATE/TIME WORK AREA                                           OMT10000
010100************************************************************OMT10100
010200 01  WS-SYSTEM-DATE-TIME.                                       OMT10200
010300     05  WS-SYS-DATE.                                            OMT10300
010400         10  WS-SYS-YY               PIC 9(02).                 OMT10400
010500         10  WS-SYS-MM               PIC 9(02).                 OMT10500
010600         10  WS-SYS-DD               PIC 9(02).                 OMT10600
010620     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE                    OMT10620
010630                                 PIC 9(06).                     OMT10630
010700     05  WS-SYS-TIME.                                            OMT10700
010800         10  WS-SYS-HH               PIC 9(02).                 OMT10800
010900         10  WS-SYS-MIN              PIC 9(02).                 OMT10900
011000         10  WS-SYS-SS               PIC 9(02).                 OMT11000
011100         10  WS-SYS-HS               PIC 9(02).                 OMT11100
011200 01  WS-SYS-YEAR-4                   PIC 9(04).                 OMT11200
011300 01  WS-DTC-SECOND-COUNT             PIC S9(11) COMP-3.         OMT11300
011400************************************************************OMT11400
011500* PARSING WORK AREA FOR THE DELIMITED INPUT LINE                OMT11500
011600************************************************************OMT11600
011700 01  WS-PARSE-FIELDS.                                           OMT11700
011800     05  WS-P-ORDER-ID               PIC X(20).                 OMT11800
011900     05  WS-P-SYMBOL                 PIC X(10).                 OMT11900
012000     05  WS-P-SIDE                   PIC X(04).                 OMT12000
012100     05  WS-P-TYPE                   PIC X(06).                 OMT12100
012200     05  WS-P-QUANTITY               PIC 9(13)V9(4).            OMT12200
012300     05  WS-P-PRICE                  PIC 9(13)V9(4).            OMT12300
012400     05  WS-P-ACCOUNT-ID             PIC X(12).                 OMT12400
012500     05  WS-P-CREATED-TS             PIC X(26).                 OMT12500
012600     05  WS-P-COUNT                  PIC 9(02) COMP-3.          OMT12600
012700************************************************************OMT12700
012800* CURRENT ORDER BEING PROCESSED (COPYBOOK WORK COPY)            OMT12800
012900************************************************************OMT12900
013000 COPY ORDREC REPLACING ==ORDER-RECORD== BY ==WS-INCOMING-ORDER==.OMT13000
013100 01  WS-MATCH-FIELDS.                                            OMT13100
013200     05  WS-MATCH-QTY                PIC S9(13)V9(4) COMP-3.    OMT13200
013300     05  WS-MATCH-PRICE              PIC S9(13)V9(4) COMP-3.    OMT13300
013400     05  WS-CONTRA-SIDE-CD           PIC X(01).                 OMT13400
013500     05  WS-INCOMING-SIDE-CD         PIC X(01).                 OMT13500
013600     05  WS-NEXT-SEQ-NO              PIC 9(08) COMP VALUE 0.    OMT13600
013700     05  WS-TRADE-SEQ                PIC 9(06) COMP VALUE 0.    OMT13700
013800 COPY TRDREC REPLACING ==TRADE-RECORD== BY ==WS-TRADE-WORK==.   OMT13800
013900************************************************************OMT13900
014000* IN-MEMORY ORDER BOOK - SORTED FLAT TABLE, ONE ROW PER         OMT14000
014100* RESTING ORDER.  KEY IS SYMBOL / SIDE-CODE / SORT-PRICE /      OMT14100
014200* ARRIVAL SEQUENCE, WHERE SORT-PRICE IS THE LIMIT PRICE FOR     OMT14200
014300* ASKS AND THE LIMIT PRICE NEGATED FOR BIDS - THAT WAY AN       OMT14300
014400* ASCENDING WALK OF ONE SIDE IS ALWAYS BEST-PRICE-FIRST.        OMT14400
014500* THE BOOK IS MAINTAINED BY SHIFT-INSERT (SEE 200-BOOK-INSERT), OMT14500
014600* NO ISAM/VSAM KEYED FILE IS AVAILABLE IN THIS SHOP'S BATCH     OMT14600
014700* ENVIRONMENT FOR A WORKING STRUCTURE OF THIS SHAPE.            OMT14700
014800************************************************************OMT14800
014900 01  WS-BOOK-COUNT                   PIC S9(08) COMP VALUE 0.   OMT14900
015000 01  WS-ORDER-BOOK-TABLE.                                        OMT15000
015100     05  OB-ENTRY OCCURS 0 TO 3000 TIMES                        OMT15100
015200                  DEPENDING ON WS-BOOK-COUNT                    OMT15200
015300                  ASCENDING KEY IS OB-SYMBOL OB-SIDE-CD          OMT15300
015400                                   OB-SORT-PRICE OB-SEQ-NO       OMT15400
015500                  INDEXED BY OB-IDX OB-IDX2.                     OMT15500
015600         10  OB-SYMBOL               PIC X(10).                 OMT15600
015700         10  OB-SIDE-CD              PIC X(01).                 OMT15700
015800         10  OB-SORT-PRICE           PIC S9(13)V9(4) COMP-3.    OMT15800
015900         10  OB-SEQ-NO               PIC 9(08) COMP.            OMT15900
016000         10  OB-ORDER-ID             PIC X(20).                 OMT16000
016100         10  OB-SIDE                 PIC X(04).                 OMT16100
016200         10  OB-TYPE                 PIC X(06).                 OMT16200
016300         10  OB-ACCOUNT-ID           PIC X(12).                 OMT16300
016400         10  OB-PRICE                PIC S9(13)V9(4) COMP-3.    OMT16400
016500         10  OB-REMAINING-QTY        PIC S9(13)V9(4) COMP-3.    OMT16500
016600         10  OB-STATUS               PIC X(16).                 OMT16600
016700         10  FILLER                  PIC X(08).                 OMT16700
016710 01  WS-SAVE-ENTRY.                                              OMT16710
016720     05  WS-SE-SYMBOL                PIC X(10).                 OMT16720
016730     05  WS-SE-SIDE-CD               PIC X(01).                 OMT16730
016740     05  WS-SE-SORT-PRICE            PIC S9(13)V9(4) COMP-3.    OMT16740
016750     05  WS-SE-SEQ-NO                PIC 9(08) COMP.            OMT16750
016760     05  WS-SE-ORDER-ID              PIC X(20).                 OMT16760
016770     05  WS-SE-SIDE                  PIC X(04).                 OMT16770
016780     05  WS-SE-TYPE                  PIC X(06).                 OMT16780
016790     05  WS-SE-ACCOUNT-ID            PIC X(12).                 OMT16790
016800     05  WS-SE-PRICE                 PIC S9(13)V9(4) COMP-3.    OMT16800
016810     05  WS-SE-REMAINING-QTY         PIC S9(13)V9(4) COMP-3.    OMT16810
016820     05  WS-SE-STATUS                PIC X(16).                 OMT16820
016830     05  FILLER                      PIC X(08).                 OMT16830
016840************************************************************OMT16840
016900* PER-ACCOUNT DAILY STATE - DAILY ORDER COUNT AND ACCOUNT TYPE  OMT16900
017000* (JUNIOR_TRADER IF THE ACCOUNT ID STARTS WITH "JUNIOR").       OMT17000
017100************************************************************OMT17100
017200 01  WS-ACCT-COUNT                   PIC S9(05) COMP VALUE 0.   OMT17200
017300 01  WS-ACCT-TABLE.                                              OMT17300
017400     05  ACT-ENTRY OCCURS 0 TO 500 TIMES                        OMT17400
017500                  DEPENDING ON WS-ACCT-COUNT                    OMT17500
017600                  INDEXED BY ACT-IDX.                            OMT17600
017700         10  ACT-ACCOUNT-ID          PIC X(12).                 OMT17700
017800         10  ACT-DAILY-COUNT         PIC S9(05) COMP-3.         OMT17800
017900         10  ACT-TYPE                PIC X(13).                 OMT17900
018000         10  FILLER                  PIC X(05).                 OMT18000
018100************************************************************OMT18100
018200* PER-ACCOUNT / PER-SYMBOL HOLDINGS ROLLED UP FROM TODAY'S      OMT18200
018300* FILLS - THIS SHOP HAS NO REAL-TIME POSITION FEED IN BATCH,    OMT18300
018400* SO THE MATCHING RUN BUILDS ITS OWN AS TRADES ARE MADE.        OMT18400
018500************************************************************OMT18500
018600 01  WS-HOLD-COUNT                   PIC S9(05) COMP VALUE 0.   OMT18600
018700 01  WS-HOLD-TABLE.                                              OMT18700
018800     05  HLD-ENTRY OCCURS 0 TO 1000 TIMES                       OMT18800
018900                  DEPENDING ON WS-HOLD-COUNT                    OMT18900
019000                  INDEXED BY HLD-IDX.                            OMT19000
019100         10  HLD-ACCOUNT-ID          PIC X(12).                 OMT19100
019200         10  HLD-SYMBOL              PIC X(10).                 OMT19200
019300         10  HLD-NET-SHARES          PIC S9(13)V9(4) COMP-3.    OMT19300
019400         10  HLD-LAST-PRICE          PIC S9(13)V9(4) COMP-3.    OMT19400
019500         10  FILLER                  PIC X(08).                 OMT19500
019600************************************************************OMT19600
019700* RISK GATE PARAMETER BLOCK - PASSED TO RISKCHK BY REFERENCE    OMT19700
019800************************************************************OMT19800
019900 01  RISK-CHECK-PARMS.                                          OMT19900
020000     05  RCP-ORDER-ID                PIC X(20).                 OMT20000
020100     05  RCP-SYMBOL                  PIC X(10).                 OMT20100
020200     05  RCP-SIDE                    PIC X(04).                 OMT20200
020300     05  RCP-TYPE                    PIC X(06).                 OMT20300
020400     05  RCP-QUANTITY                PIC S9(13)V9(4) COMP-3.    OMT20400
020500     05  RCP-PRICE                   PIC S9(13)V9(4) COMP-3.    OMT20500
020600     05  RCP-ACCOUNT-ID              PIC X(12).                 OMT20600
020700     05  RCP-CURRENT-POSITION        PIC S9(13)V9(4) COMP-3.    OMT20700
020800     05  RCP-ACCOUNT-TYPE            PIC X(13).                 OMT20800
020900     05  RCP-DAILY-ORDER-COUNT       PIC S9(05) COMP-3.         OMT20900
021000     05  RCP-PORTFOLIO-VALUE         PIC S9(13)V9(4) COMP-3.    OMT21000
021100     05  RCP-SYMBOL-MKT-VALUE        PIC S9(13)V9(4) COMP-3.    OMT21100
021200     05  RCP-CURRENT-HOUR            PIC 9(02) COMP-3.          OMT21200
021300     05  RCP-RESULT-SW               PIC X(01).                 OMT21300
021400         88  RCP-ACCEPTED            VALUE "A".                 OMT21400
021500         88  RCP-REJECTED            VALUE "R".                 OMT21500
021600     05  RCP-REASON                  PIC X(60).                 OMT21600
021610     05  RCP-GATE-MODE               PIC X(01).                 OMT21610
021620         88  RCP-BASIC-GATE          VALUE "B".                 OMT21620
021630         88  RCP-ENHANCED-GATE       VALUE "E".                 OMT21630
021700     05  FILLER                      PIC X(09).                 OMT21700
021800************************************************************OMT21800
021900* CONTROL TOTALS                                                OMT21900
022000************************************************************OMT22000
022100 01  WS-CONTROL-TOTALS.                                          OMT22100
022200     05  WS-TOTAL-ORDERS             PIC S9(09) COMP-3 VALUE 0. OMT22200
022300     05  WS-TOTAL-TRADES             PIC S9(09) COMP-3 VALUE 0. OMT22300
022350     05  WS-TOTAL-TRADES-R REDEFINES WS-TOTAL-TRADES           OMT22350
022360                                 PIC X(05).                    OMT22360
022400     05  WS-TOTAL-REJECTED           PIC S9(09) COMP-3 VALUE 0. OMT22400
022500 01  WS-SYM-TOT-COUNT                PIC S9(03) COMP VALUE 0.   OMT22500
022600 01  WS-SYM-TOTALS-TABLE.                                        OMT22600
022700     05  SYT-ENTRY OCCURS 0 TO 100 TIMES                        OMT22700
022800                  DEPENDING ON WS-SYM-TOT-COUNT                 OMT22800
022900                  INDEXED BY SYT-IDX.                            OMT22900
023000         10  SYT-SYMBOL              PIC X(10).                 OMT23000
023100         10  SYT-QUANTITY            PIC S9(13)V9(4) COMP-3.    OMT23100
023200         10  SYT-NOTIONAL            PIC S9(15)V9(4) COMP-3.    OMT23200
023300         10  FILLER                  PIC X(06).                 OMT23300
023400************************************************************OMT23400
023500* MISCELLANEOUS WORK / SUBSCRIPTS                                OMT23500
023600************************************************************OMT23600
023700 01  WS-MISC-FIELDS.                                             OMT23700
023800     05  WS-SHIFT-SUB                PIC S9(08) COMP.           OMT23800
023900     05  WS-SAVE-SUB                 PIC S9(08) COMP.           OMT23900
024000     05  WS-STOP-SW                  PIC X(01) VALUE "N".       OMT24000
024100         88  WS-STOP-WALK            VALUE "Y".                 OMT24100
024200     05  WS-PARA-NAME                PIC X(30) VALUE SPACES.    OMT24200
024300     05  WS-JUNIOR-TEST              PIC X(06).                 OMT24300
024400     05  WS-JUNIOR-TEST-R REDEFINES WS-JUNIOR-TEST.              OMT24400
024500         10  FILLER                  PIC X(06).                 OMT24500
024550     05  WS-FIND-HOLD-ACCT           PIC X(12).                 OMT24550
024600 01  WS-REPORT-LINES.                                            OMT24600
024700     05  RPT-HEADER1.                                            OMT24700
024800         10  FILLER                  PIC X(40) VALUE             OMT24800
024900             "ORDER MATCHING RUN CONTROL REPORT   DTE:".         OMT24900
025000         10  RPT-H-MM                PIC 99.                    OMT25000
025100         10  FILLER                  PIC X(01) VALUE "/".       OMT25100
025200         10  RPT-H-DD                PIC 99.                    OMT25200
025300         10  FILLER                  PIC X(01) VALUE "/".       OMT25300
025400         10  RPT-H-YY                PIC 99.                    OMT25400
025500         10  FILLER                  PIC X(85) VALUE SPACES.    OMT25500
025600     05  RPT-DETAIL1.                                            OMT25600
025700         10  FILLER                  PIC X(30) VALUE             OMT25700
025800             "TOTAL ORDERS PROCESSED . . . ".                    OMT25800
025900         10  RPT-D-COUNT             PIC ZZZ,ZZZ,ZZ9.            OMT25900
026000         10  FILLER                  PIC X(94) VALUE SPACES.    OMT26000
026100     05  RPT-SYM-DETAIL.                                         OMT26100
026200         10  FILLER                  PIC X(04) VALUE SPACES.    OMT26200
026300         10  RPT-S-SYMBOL            PIC X(10).                 OMT26300
026400         10  FILLER                  PIC X(04) VALUE SPACES.    OMT26400
026500         10  RPT-S-QTY               PIC ZZZ,ZZZ,ZZ9.9999.       OMT26500
026600         10  FILLER                  PIC X(03) VALUE SPACES.    OMT26600
026700         10  RPT-S-NOTIONAL          PIC ZZ,ZZZ,ZZZ,ZZ9.99.      OMT26700
026800         10  FILLER                  PIC X(83) VALUE SPACES.    OMT26800
026900************************************************************OMT26900
027000 PROCEDURE DIVISION.                                             OMT27000
027100************************************************************OMT27100
027200                                                                 OMT27200
027300 000-MAIN-CONTROL.                                               OMT27300
027400     MOVE "000-MAIN-CONTROL" TO WS-PARA-NAME.                    OMT27400
027500     ACCEPT WS-SYS-DATE FROM DATE.                               OMT27500
027600     ACCEPT WS-SYS-TIME FROM TIME.                               OMT27600
027700     PERFORM 800-OPEN-FILES     THRU 800-EXIT.                   OMT27700
027800     PERFORM 810-INIT-REPORT    THRU 810-EXIT.                   OMT27800
027900     PERFORM 100-READ-ORDER     THRU 100-EXIT.                   OMT27900
028000     PERFORM 120-PROCESS-ORDER  THRU 120-EXIT                    OMT28000
028100             UNTIL ORDIN-EOF.                                    OMT28100
028200     PERFORM 900-REPORT-TOTALS  THRU 900-EXIT.                   OMT28200
028300     PERFORM 890-CLOSE-FILES    THRU 890-EXIT.                   OMT28300
028400     GOBACK.                                                     OMT28400
028500                                                                 OMT28500
028600 100-READ-ORDER.                                                 OMT28600
028700     MOVE "100-READ-ORDER" TO WS-PARA-NAME.                      OMT28700
028800     READ ORDERS-IN INTO ORDIN-LINE                              OMT28800
028900         AT END SET ORDIN-EOF TO TRUE                            OMT28900
028901     END-READ.                                                   OMT29000
029100     IF NOT ORDIN-EOF                                            OMT29100
029200         PERFORM 110-PARSE-ORDER-LINE THRU 110-EXIT              OMT29200
029300     END-IF.                                                     OMT29300
029400 100-EXIT.                                                       OMT29400
029500     EXIT.                                                       OMT29500
029600                                                                 OMT29600
029700 110-PARSE-ORDER-LINE.                                           OMT29700
029800*    ORDERS-IN IS A DELIMITED TEXT FILE - ONE ORDER PER LINE,    OMT29800
029900*    FIELDS SEPARATED BY "|".  NUMERIC FIELDS CARRY 4 IMPLIED    OMT29900
030000*    DECIMALS, NO SIGN, NO DECIMAL POINT CHARACTER.              OMT30000
030100     MOVE "110-PARSE-ORDER-LINE" TO WS-PARA-NAME.                OMT30100
030200     UNSTRING ORDIN-LINE DELIMITED BY "|"                        OMT30200
030300         INTO WS-P-ORDER-ID  WS-P-SYMBOL     WS-P-SIDE           OMT30300
030400              WS-P-TYPE      WS-P-QUANTITY   WS-P-PRICE          OMT30400
030500              WS-P-ACCOUNT-ID WS-P-CREATED-TS.                   OMT30500
030600     INITIALIZE WS-INCOMING-ORDER.                               OMT30600
030700     MOVE WS-P-ORDER-ID     TO ORD-ORDER-ID  IN WS-INCOMING-ORDER.OMT30700
030800     MOVE WS-P-SYMBOL       TO ORD-SYMBOL    IN WS-INCOMING-ORDER.OMT30800
030900     MOVE WS-P-SIDE         TO ORD-SIDE      IN WS-INCOMING-ORDER.OMT30900
031000     MOVE WS-P-TYPE         TO ORD-TYPE      IN WS-INCOMING-ORDER.OMT31000
031100     MOVE WS-P-QUANTITY     TO ORD-QUANTITY  IN WS-INCOMING-ORDER.OMT31100
031200     MOVE WS-P-PRICE        TO ORD-PRICE     IN WS-INCOMING-ORDER.OMT31200
031300     MOVE WS-P-ACCOUNT-ID   TO ORD-ACCOUNT-ID IN WS-INCOMING-ORDEROMT31300
031400                                             .                   OMT31400
031500     MOVE WS-P-CREATED-TS   TO ORD-CREATED-TS IN WS-INCOMING-ORDEROMT31500
031600                                             .                   OMT31600
031700     MOVE ZERO              TO ORD-FILLED-QTY IN WS-INCOMING-ORDEROMT31700
031800                                             .                   OMT31800
031900     MOVE ORD-QUANTITY IN WS-INCOMING-ORDER                      OMT31900
032000         TO ORD-REMAINING-QTY IN WS-INCOMING-ORDER.               OMT32000
032100     SET ORD-ST-PENDING IN WS-INCOMING-ORDER TO TRUE.             OMT32100
032200     MOVE SPACES TO ORD-REASON IN WS-INCOMING-ORDER.              OMT32200
032300     ADD 1 TO WS-NEXT-SEQ-NO.                                    OMT32300
032400 110-EXIT.                                                       OMT32400
032500     EXIT.                                                       OMT32500
032600                                                                 OMT32600
032700 120-PROCESS-ORDER.                                              OMT32700
032800     MOVE "120-PROCESS-ORDER" TO WS-PARA-NAME.                   OMT32800
032850     ADD 1 TO WS-ORDERS-PROCESSED-CT.                           OMT32850
032900     SET WS-ORDER-VALID  TO TRUE.                                OMT32900
033000     SET WS-RISK-PASSED  TO TRUE.                                OMT33000
033100     PERFORM 150-VALIDATE-NEW-ORDER THRU 150-EXIT.               OMT33100
033200     IF WS-ORDER-VALID                                           OMT33200
033300         PERFORM 160-RISK-GATE THRU 160-EXIT                     OMT33300
033400         IF WS-RISK-PASSED                                       OMT33400
033500             PERFORM 300-MATCH-ORDER  THRU 300-EXIT              OMT33500
033600             IF ORD-REMAINING-QTY IN WS-INCOMING-ORDER > ZERO     OMT33600
033700               AND (ORD-ST-PENDING IN WS-INCOMING-ORDER           OMT33700
033800                 OR ORD-ST-PARTIAL IN WS-INCOMING-ORDER)          OMT33800
033900                 PERFORM 200-BOOK-INSERT THRU 200-EXIT           OMT33900
034000             END-IF                                              OMT34000
034100         ELSE                                                    OMT34100
034200             SET ORD-ST-REJECTED IN WS-INCOMING-ORDER TO TRUE     OMT34200
034300             ADD 1 TO WS-TOTAL-REJECTED                          OMT34300
034400         END-IF                                                  OMT34400
034500     ELSE                                                        OMT34500
034600         SET ORD-ST-REJECTED IN WS-INCOMING-ORDER TO TRUE         OMT34600
034700         ADD 1 TO WS-TOTAL-REJECTED                              OMT34700
034800     END-IF.                                                     OMT34800
034900     PERFORM 400-WRITE-ORDER-OUT THRU 400-EXIT.                  OMT34900
035000     ADD 1 TO WS-TOTAL-ORDERS.                                   OMT35000
035100     PERFORM 100-READ-ORDER THRU 100-EXIT.                       OMT35100
035200 120-EXIT.                                                       OMT35200
035300     EXIT.                                                       OMT35300
035400                                                                 OMT35400
035500 150-VALIDATE-NEW-ORDER.                                         OMT35500
035600*    ORDERREQUEST.ISVALID - LIMIT ORDERS MUST CARRY A PRICE      OMT35600
035700*    GREATER THAN ZERO.  MARKET ORDERS HAVE NO SUCH RULE.        OMT35700
035800     MOVE "150-VALIDATE-NEW-ORDER" TO WS-PARA-NAME.              OMT35800
035900     SET WS-ORDER-VALID TO TRUE.                                 OMT35900
036000     IF ORD-TYPE-LIMIT IN WS-INCOMING-ORDER                      OMT36000
036100         IF ORD-PRICE IN WS-INCOMING-ORDER NOT > ZERO             OMT36100
036200             MOVE "N" TO WS-ORDER-VALID-SW                       OMT36200
036300             MOVE "Limit order requires a price greater than zero"OMT36300
036400                 TO ORD-REASON IN WS-INCOMING-ORDER               OMT36400
036500         END-IF                                                  OMT36500
036600     END-IF.                                                     OMT36600
036700 150-EXIT.                                                       OMT36700
036800     EXIT.                                                       OMT36800
036900                                                                 OMT36900
037000 160-RISK-GATE.                                                  OMT37000
037100     MOVE "160-RISK-GATE" TO WS-PARA-NAME.                       OMT37100
037200     PERFORM 162-FIND-OR-ADD-ACCT   THRU 162-EXIT.               OMT37200
037300     PERFORM 164-COMPUTE-POSITION   THRU 164-EXIT.               OMT37300
037400     PERFORM 166-COMPUTE-PORTFOLIO  THRU 166-EXIT.               OMT37400
037500     MOVE ORD-ORDER-ID   IN WS-INCOMING-ORDER TO RCP-ORDER-ID.   OMT37500
037600     MOVE ORD-SYMBOL     IN WS-INCOMING-ORDER TO RCP-SYMBOL.     OMT37600
037700     MOVE ORD-SIDE       IN WS-INCOMING-ORDER TO RCP-SIDE.       OMT37700
037800     MOVE ORD-TYPE       IN WS-INCOMING-ORDER TO RCP-TYPE.       OMT37800
037900     MOVE ORD-QUANTITY   IN WS-INCOMING-ORDER TO RCP-QUANTITY.   OMT37900
038000     MOVE ORD-PRICE      IN WS-INCOMING-ORDER TO RCP-PRICE.      OMT38000
038100     MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER TO RCP-ACCOUNT-ID. OMT38100
038200     MOVE ACT-TYPE (ACT-IDX)         TO RCP-ACCOUNT-TYPE.        OMT38200
038300     MOVE ACT-DAILY-COUNT (ACT-IDX)  TO RCP-DAILY-ORDER-COUNT.   OMT38300
038400     MOVE WS-SYS-HH                  TO RCP-CURRENT-HOUR.        OMT38400
038450     SET RCP-ENHANCED-GATE           TO TRUE.                    OMT38450
038500     CALL "RISKCHK" USING RISK-CHECK-PARMS.                      OMT38500
038600     ADD 1 TO ACT-DAILY-COUNT (ACT-IDX).                         OMT38600
038700     IF RCP-ACCEPTED                                             OMT38700
038800         SET WS-RISK-PASSED TO TRUE                              OMT38800
038900     ELSE                                                        OMT38900
039000         MOVE "N" TO WS-RISK-PASSED-SW                           OMT39000
039100         MOVE RCP-REASON TO ORD-REASON IN WS-INCOMING-ORDER       OMT39100
039200     END-IF.                                                     OMT39200
039300 160-EXIT.                                                       OMT39300
039400     EXIT.                                                       OMT39400
039500                                                                 OMT39500
039600 162-FIND-OR-ADD-ACCT.                                           OMT39600
039700     MOVE "162-FIND-OR-ADD-ACCT" TO WS-PARA-NAME.                OMT39700
039800     SET WS-ACCT-FOUND TO FALSE.                                 OMT39800
039900     MOVE "N" TO WS-ACCT-FOUND-SW.                               OMT39900
040000     IF WS-ACCT-COUNT > 0                                        OMT40000
040100         SET ACT-IDX TO 1                                        OMT40100
040200         PERFORM 163-SCAN-ACCT THRU 163-EXIT                     OMT40200
040300             VARYING ACT-IDX FROM 1 BY 1                         OMT40300
040400             UNTIL ACT-IDX > WS-ACCT-COUNT OR WS-ACCT-FOUND       OMT40400
040500     END-IF.                                                     OMT40500
040600     IF NOT WS-ACCT-FOUND                                        OMT40600
040700         ADD 1 TO WS-ACCT-COUNT                                  OMT40700
040800         SET ACT-IDX TO WS-ACCT-COUNT                            OMT40800
040900         MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER                OMT40900
041000             TO ACT-ACCOUNT-ID (ACT-IDX)                         OMT41000
041100         MOVE ZERO TO ACT-DAILY-COUNT (ACT-IDX)                  OMT41100
041200         MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER (1:6)          OMT41200
041300             TO WS-JUNIOR-TEST                                   OMT41300
041400         IF WS-JUNIOR-TEST = "JUNIOR"                            OMT41400
041500             MOVE "JUNIOR_TRADER" TO ACT-TYPE (ACT-IDX)          OMT41500
041600         ELSE                                                    OMT41600
041700             MOVE "SENIOR_TRADER" TO ACT-TYPE (ACT-IDX)          OMT41700
041800         END-IF                                                  OMT41800
041900     END-IF.                                                     OMT41900
042000 162-EXIT.                                                       OMT42000
042100     EXIT.                                                       OMT42100
042200                                                                 OMT42200
042300 163-SCAN-ACCT.                                                  OMT42300
042400     IF ACT-ACCOUNT-ID (ACT-IDX) = ORD-ACCOUNT-ID IN              OMT42400
042500                                   WS-INCOMING-ORDER              OMT42500
042600         SET WS-ACCT-FOUND TO TRUE                                OMT42600
042700     END-IF.                                                      OMT42700
042800 163-EXIT.                                                        OMT42800
042900     EXIT.                                                        OMT42900
043000                                                                  OMT43000
043100 164-COMPUTE-POSITION.                                            OMT43100
043200*    CURRENT-POSITION IS THE SIGNED SUM OF REMAINING QUANTITY    OMT43200
043300*    OVER THIS ACCOUNT'S ACTIVE (PENDING/PARTIAL) RESTING        OMT43300
043400*    ORDERS IN THIS SYMBOL - BUY LEGS ADD, SELL LEGS SUBTRACT.   OMT43400
043500     MOVE "164-COMPUTE-POSITION" TO WS-PARA-NAME.                 OMT43500
043600     MOVE ZERO TO RCP-CURRENT-POSITION.                           OMT43600
043700     IF WS-BOOK-COUNT > 0                                         OMT43700
043800         PERFORM 165-SCAN-POSITION THRU 165-EXIT                  OMT43800
043900             VARYING OB-IDX FROM 1 BY 1                           OMT43900
044000             UNTIL OB-IDX > WS-BOOK-COUNT                         OMT44000
044100     END-IF.                                                      OMT44100
044200 164-EXIT.                                                        OMT44200
044300     EXIT.                                                        OMT44300
044400                                                                  OMT44400
044500 165-SCAN-POSITION.                                               OMT44500
044600     IF OB-ACCOUNT-ID (OB-IDX) = ORD-ACCOUNT-ID IN                OMT44600
044700                                 WS-INCOMING-ORDER                OMT44700
044800       AND OB-SYMBOL (OB-IDX) = ORD-SYMBOL IN WS-INCOMING-ORDER  OMT44800
044900       AND (OB-STATUS (OB-IDX) = "PENDING         "               OMT44900
045000            OR OB-STATUS (OB-IDX) = "PARTIALLY_FILLED")           OMT45000
045100         IF OB-SIDE-CD (OB-IDX) = "B"                             OMT45100
045200             ADD OB-REMAINING-QTY (OB-IDX)                        OMT45200
045300                 TO RCP-CURRENT-POSITION                          OMT45300
045400         ELSE                                                     OMT45400
045500             SUBTRACT OB-REMAINING-QTY (OB-IDX)                   OMT45500
045600                 FROM RCP-CURRENT-POSITION                        OMT45600
045700         END-IF                                                   OMT45700
045800     END-IF.                                                      OMT45800
045900 165-EXIT.                                                        OMT45900
046000     EXIT.                                                        OMT46000
046100                                                                  OMT46100
046200 166-COMPUTE-PORTFOLIO.                                           OMT46200
046300*    PORTFOLIO-VALUE / SYMBOL-MKT-VALUE COME FROM THE INTRADAY   OMT46300
046400*    HOLDINGS TABLE, WHICH ROLLS UP AS TRADES ARE MADE - SEE     OMT46400
046500*    328-ROLL-UP-HOLDINGS.                                       OMT46500
046600     MOVE "166-COMPUTE-PORTFOLIO" TO WS-PARA-NAME.                OMT46600
046700     MOVE ZERO TO RCP-PORTFOLIO-VALUE.                            OMT46700
046800     MOVE ZERO TO RCP-SYMBOL-MKT-VALUE.                           OMT46800
046900     IF WS-HOLD-COUNT > 0                                         OMT46900
047000         PERFORM 167-SCAN-HOLDINGS THRU 167-EXIT                  OMT47000
047100             VARYING HLD-IDX FROM 1 BY 1                          OMT47100
047200             UNTIL HLD-IDX > WS-HOLD-COUNT                        OMT47200
047300     END-IF.                                                      OMT47300
047400 166-EXIT.                                                        OMT47400
047500     EXIT.                                                        OMT47500
047600                                                                  OMT47600
047700 167-SCAN-HOLDINGS.                                               OMT47700
047800     IF HLD-ACCOUNT-ID (HLD-IDX) = ORD-ACCOUNT-ID IN              OMT47800
047900                                    WS-INCOMING-ORDER             OMT47900
048000         COMPUTE WS-MATCH-PRICE ROUNDED =                        OMT48000
048100             HLD-NET-SHARES (HLD-IDX) * HLD-LAST-PRICE (HLD-IDX) OMT48100
048200         IF WS-MATCH-PRICE < ZERO                                OMT48200
048300             COMPUTE WS-MATCH-PRICE = WS-MATCH-PRICE * -1        OMT48300
048400         END-IF                                                  OMT48400
048500         ADD WS-MATCH-PRICE TO RCP-PORTFOLIO-VALUE               OMT48500
048600         IF HLD-SYMBOL (HLD-IDX) = ORD-SYMBOL IN                 OMT48600
048700                                    WS-INCOMING-ORDER            OMT48700
048800             MOVE WS-MATCH-PRICE TO RCP-SYMBOL-MKT-VALUE         OMT48800
048900         END-IF                                                  OMT48900
049000     END-IF.                                                     OMT49000
049100 167-EXIT.                                                       OMT49100
049200     EXIT.                                                       OMT49200
049300                                                                 OMT49300
049400************************************************************OMT49400
049500* MATCHING - SPEC STEPS 3 THROUGH 6                             OMT49500
049600************************************************************OMT49600
049700 300-MATCH-ORDER.                                                OMT49700
049800     MOVE "300-MATCH-ORDER" TO WS-PARA-NAME.                     OMT49800
049900     IF ORD-SIDE-BUY IN WS-INCOMING-ORDER                        OMT49900
050000         MOVE "B" TO WS-INCOMING-SIDE-CD                         OMT50000
050100         MOVE "S" TO WS-CONTRA-SIDE-CD                           OMT50100
050200     ELSE                                                        OMT50200
050300         MOVE "S" TO WS-INCOMING-SIDE-CD                         OMT50300
050400         MOVE "B" TO WS-CONTRA-SIDE-CD                           OMT50400
050500     END-IF.                                                     OMT50500
050600     PERFORM 312-FIND-FIRST-CONTRA THRU 312-EXIT.                OMT50600
050700     IF WS-CONTRA-FOUND                                          OMT50700
050800         MOVE "N" TO WS-STOP-SW                                  OMT50800
050900         PERFORM 314-WALK-LOOP THRU 314-EXIT                     OMT50900
051000             UNTIL ORD-REMAINING-QTY IN WS-INCOMING-ORDER = ZERO OMT51000
051100                OR OB-IDX > WS-BOOK-COUNT                        OMT51100
051200                OR WS-STOP-WALK                                  OMT51200
051300     END-IF.                                                     OMT51300
051400 300-EXIT.                                                       OMT51400
051500     EXIT.                                                       OMT51500
051600                                                                 OMT51600
051700 312-FIND-FIRST-CONTRA.                                          OMT51700
051800*    SEARCH ALL ON THE LEADING PORTION OF THE BOOK'S ASCENDING   OMT51800
051900*    KEY (SYMBOL, SIDE-CODE) LOCATES ANY ROW IN THE MATCHING     OMT51900
052000*    GROUP; WE THEN BACK UP TO THE FIRST ROW OF THAT GROUP SO    OMT52000
052100*    THE WALK IN 314-WALK-LOOP SEES BEST PRICE / TIME FIRST.     OMT52100
052200     MOVE "312-FIND-FIRST-CONTRA" TO WS-PARA-NAME.                OMT52200
052300     SET WS-CONTRA-FOUND TO FALSE.                                OMT52300
052400     MOVE "N" TO WS-CONTRA-FOUND-SW.                              OMT52400
052500     IF WS-BOOK-COUNT > 0                                         OMT52500
052600         SET OB-IDX TO 1                                          OMT52600
052700         SEARCH ALL OB-ENTRY                                      OMT52700
052800             AT END                                               OMT52800
052900                 MOVE "N" TO WS-CONTRA-FOUND-SW                   OMT52900
053000             WHEN OB-SYMBOL (OB-IDX) =                            OMT53000
053100                      ORD-SYMBOL IN WS-INCOMING-ORDER             OMT53100
053200               AND OB-SIDE-CD (OB-IDX) = WS-CONTRA-SIDE-CD        OMT53200
053300                 SET WS-CONTRA-FOUND-SW TO "Y"                    OMT53300
053400         END-SEARCH                                               OMT53400
053500     END-IF.                                                      OMT53500
053600     IF WS-CONTRA-FOUND                                           OMT53600
053700         PERFORM 313-BACK-UP-TO-FIRST THRU 313-EXIT               OMT53700
053800             UNTIL OB-IDX = 1                                     OMT53800
053900     END-IF.                                                      OMT53900
054000 312-EXIT.                                                        OMT54000
054100     EXIT.                                                        OMT54100
054200                                                                  OMT54200
054300 313-BACK-UP-TO-FIRST.                                            OMT54300
054400     SET OB-IDX2 TO OB-IDX.                                       OMT54400
054500     SET OB-IDX2 DOWN BY 1.                                       OMT54500
054600     IF OB-SYMBOL (OB-IDX2) NOT =                                 OMT54600
054700                     ORD-SYMBOL IN WS-INCOMING-ORDER              OMT54700
054800         OR OB-SIDE-CD (OB-IDX2) NOT = WS-CONTRA-SIDE-CD          OMT54800
054900         MOVE 1 TO WS-SAVE-SUB                                    OMT54900
055000     ELSE                                                         OMT55000
055100         SET OB-IDX DOWN BY 1                                     OMT55100
055200     END-IF.                                                      OMT55200
055300     IF OB-IDX = 1                                                OMT55300
055400         CONTINUE                                                 OMT55400
055500     END-IF.                                                      OMT55500
055600 313-EXIT.                                                        OMT55600
055700     EXIT.                                                        OMT55700
055800                                                                  OMT55800
055900 314-WALK-LOOP.                                                   OMT55900
056000     MOVE "314-WALK-LOOP" TO WS-PARA-NAME.                        OMT56000
056100     IF OB-SYMBOL (OB-IDX) NOT = ORD-SYMBOL IN WS-INCOMING-ORDER  OMT56100
056200         OR OB-SIDE-CD (OB-IDX) NOT = WS-CONTRA-SIDE-CD           OMT56200
056300         MOVE "Y" TO WS-STOP-SW                                   OMT56300
056400     ELSE                                                         OMT56400
056500         PERFORM 315-TEST-PRICE-BOUND THRU 315-EXIT               OMT56500
056600         IF NOT WS-STOP-WALK                                      OMT56600
056700             IF OB-STATUS (OB-IDX) = "PENDING         "           OMT56700
056800                OR OB-STATUS (OB-IDX) = "PARTIALLY_FILLED"        OMT56800
056900                 PERFORM 320-APPLY-FILL THRU 320-EXIT             OMT56900
057000             END-IF                                               OMT57000
057100             IF OB-REMAINING-QTY (OB-IDX) = ZERO                  OMT57100
057200                 PERFORM 330-REMOVE-BOOK-ENTRY THRU 330-EXIT      OMT57200
057300             ELSE                                                 OMT57300
057400                 SET OB-IDX UP BY 1                               OMT57400
057500             END-IF                                               OMT57500
057600         END-IF                                                   OMT57600
057700     END-IF.                                                      OMT57700
057800 314-EXIT.                                                        OMT57800
057900     EXIT.                                                        OMT57900
058000                                                                  OMT58000
058100 315-TEST-PRICE-BOUND.                                            OMT58100
058200*    A MARKET ORDER HAS NO PRICE BOUND AND MATCHES THROUGH ANY   OMT58200
058300*    AVAILABLE LEVEL.  A LIMIT BUY STOPS ONCE THE ASK PRICE      OMT58300
058400*    EXCEEDS ITS LIMIT; A LIMIT SELL STOPS ONCE THE BID PRICE    OMT58400
058500*    DROPS BELOW ITS LIMIT.                                      OMT58500
058600     IF ORD-TYPE-LIMIT IN WS-INCOMING-ORDER                       OMT58600
058700         IF WS-INCOMING-SIDE-CD = "B"                             OMT58700
058800             IF OB-PRICE (OB-IDX) >                               OMT58800
058900                       ORD-PRICE IN WS-INCOMING-ORDER             OMT58900
059000                 MOVE "Y" TO WS-STOP-SW                           OMT59000
059100             END-IF                                               OMT59100
059200         ELSE                                                     OMT59200
059300             IF OB-PRICE (OB-IDX) <                               OMT59300
059400                       ORD-PRICE IN WS-INCOMING-ORDER             OMT59400
059500                 MOVE "Y" TO WS-STOP-SW                           OMT59500
059600             END-IF                                               OMT59600
059700         END-IF                                                   OMT59700
059800     END-IF.                                                      OMT59800
059900 315-EXIT.                                                        OMT59900
060000     EXIT.                                                        OMT60000
060100                                                                  OMT60100
060200 320-APPLY-FILL.                                                  OMT60200
060300     MOVE "320-APPLY-FILL" TO WS-PARA-NAME.                       OMT60300
060400     IF ORD-REMAINING-QTY IN WS-INCOMING-ORDER <                  OMT60400
060500                OB-REMAINING-QTY (OB-IDX)                         OMT60500
060600         MOVE ORD-REMAINING-QTY IN WS-INCOMING-ORDER              OMT60600
060700             TO WS-MATCH-QTY                                      OMT60700
060800     ELSE                                                         OMT60800
060900         MOVE OB-REMAINING-QTY (OB-IDX) TO WS-MATCH-QTY           OMT60900
061000     END-IF.                                                      OMT61000
061100     MOVE OB-PRICE (OB-IDX) TO WS-MATCH-PRICE.                    OMT61100
061200     PERFORM 322-BUILD-TRADE       THRU 322-EXIT.                 OMT61200
061300     PERFORM 324-UPDATE-INCOMING   THRU 324-EXIT.                 OMT61300
061400     PERFORM 326-UPDATE-RESTING    THRU 326-EXIT.                 OMT61400
061500     PERFORM 328-ROLL-UP-HOLDINGS  THRU 328-EXIT.                 OMT61500
061600     PERFORM 329-ROLL-UP-SYM-TOTAL THRU 329-EXIT.                 OMT61600
061700 320-EXIT.                                                        OMT61700
061800     EXIT.                                                        OMT61800
061900                                                                  OMT61900
062000 322-BUILD-TRADE.                                                 OMT62000
062100     MOVE "322-BUILD-TRADE" TO WS-PARA-NAME.                      OMT62100
062200     ADD 1 TO WS-TRADE-SEQ.                                       OMT62200
062300     INITIALIZE WS-TRADE-WORK.                                    OMT62300
062400     STRING "TRADE_" WS-SYS-YY WS-SYS-MM WS-SYS-DD                OMT62400
062500             "_" WS-TRADE-SEQ                                     OMT62500
062600             DELIMITED BY SIZE INTO TRD-TRADE-ID IN WS-TRADE-WORKOMT62600
062700                                                     .            OMT62700
062800     MOVE ORD-SYMBOL IN WS-INCOMING-ORDER                         OMT62800
062900         TO TRD-SYMBOL IN WS-TRADE-WORK.                          OMT62900
063000     MOVE WS-MATCH-QTY   TO TRD-QUANTITY IN WS-TRADE-WORK.        OMT63000
063100     MOVE WS-MATCH-PRICE TO TRD-PRICE    IN WS-TRADE-WORK.        OMT63100
063200     COMPUTE TRD-TOTAL-VALUE IN WS-TRADE-WORK =                  OMT63200
063300             WS-MATCH-QTY * WS-MATCH-PRICE.                       OMT63300
063400     IF WS-INCOMING-SIDE-CD = "B"                                 OMT63400
063500         MOVE ORD-ORDER-ID IN WS-INCOMING-ORDER                   OMT63500
063600             TO TRD-BUY-ORDER-ID IN WS-TRADE-WORK                 OMT63600
063700         MOVE OB-ORDER-ID (OB-IDX)                                OMT63700
063800             TO TRD-SELL-ORDER-ID IN WS-TRADE-WORK                OMT63800
063900         MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER                 OMT63900
064000             TO TRD-BUY-ACCOUNT-ID IN WS-TRADE-WORK               OMT64000
064100         MOVE OB-ACCOUNT-ID (OB-IDX)                              OMT64100
064200             TO TRD-SELL-ACCOUNT-ID IN WS-TRADE-WORK              OMT64200
064300     ELSE                                                         OMT64300
064400         MOVE OB-ORDER-ID (OB-IDX)                                OMT64400
064500             TO TRD-BUY-ORDER-ID IN WS-TRADE-WORK                 OMT64500
064600         MOVE ORD-ORDER-ID IN WS-INCOMING-ORDER                   OMT64600
064700             TO TRD-SELL-ORDER-ID IN WS-TRADE-WORK                OMT64700
064800         MOVE OB-ACCOUNT-ID (OB-IDX)                              OMT64800
064900             TO TRD-BUY-ACCOUNT-ID IN WS-TRADE-WORK               OMT64900
065000         MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER                 OMT65000
065100             TO TRD-SELL-ACCOUNT-ID IN WS-TRADE-WORK              OMT65100
065200     END-IF.                                                      OMT65200
065300     WRITE TRADE-RECORD FROM WS-TRADE-WORK.                       OMT65300
065400     ADD 1 TO WS-TOTAL-TRADES.                                    OMT65400
065500     IF WS-TRACE-ON                                               OMT65500
065600         DISPLAY "TRADE: " TRD-TRADE-ID IN WS-TRADE-WORK          OMT65600
065700     END-IF.                                                      OMT65700
065800 322-EXIT.                                                        OMT65800
065900     EXIT.                                                        OMT65900
066000                                                                  OMT66000
066100 324-UPDATE-INCOMING.                                             OMT66100
066200*    ORDER.UPDATEFILLEDQUANTITY - APPLIES TO EITHER LEG.         OMT66200
066300     MOVE "324-UPDATE-INCOMING" TO WS-PARA-NAME.                  OMT66300
066400     ADD WS-MATCH-QTY TO ORD-FILLED-QTY IN WS-INCOMING-ORDER.     OMT66400
066500     COMPUTE ORD-REMAINING-QTY IN WS-INCOMING-ORDER =            OMT66500
066600         ORD-QUANTITY IN WS-INCOMING-ORDER -                     OMT66600
066700         ORD-FILLED-QTY IN WS-INCOMING-ORDER.                    OMT66700
066800     IF ORD-FILLED-QTY IN WS-INCOMING-ORDER >=                   OMT66800
066900               ORD-QUANTITY IN WS-INCOMING-ORDER                  OMT66900
067000         SET ORD-ST-FILLED IN WS-INCOMING-ORDER TO TRUE          OMT67000
067100     ELSE                                                         OMT67100
067200         IF ORD-FILLED-QTY IN WS-INCOMING-ORDER > ZERO            OMT67200
067300             SET ORD-ST-PARTIAL IN WS-INCOMING-ORDER TO TRUE      OMT67300
067400         END-IF                                                   OMT67400
067500     END-IF.                                                      OMT67500
067600 324-EXIT.                                                        OMT67600
067700     EXIT.                                                        OMT67700
067800                                                                  OMT67800
067900 326-UPDATE-RESTING.                                              OMT67900
068000     MOVE "326-UPDATE-RESTING" TO WS-PARA-NAME.                   OMT68000
068100     SUBTRACT WS-MATCH-QTY FROM OB-REMAINING-QTY (OB-IDX).        OMT68100
068600     IF OB-REMAINING-QTY (OB-IDX) <= ZERO                         OMT68600
068700         MOVE ZERO TO OB-REMAINING-QTY (OB-IDX)                   OMT68700
068800         MOVE "FILLED          " TO OB-STATUS (OB-IDX)            OMT68800
068900     ELSE                                                         OMT68900
069000         MOVE "PARTIALLY_FILLED" TO OB-STATUS (OB-IDX)            OMT69000
069100     END-IF.                                                      OMT69100
069200 326-EXIT.                                                        OMT69200
069300     EXIT.                                                        OMT69300
069400                                                                  OMT69400
069500 328-ROLL-UP-HOLDINGS.                                            OMT69500
069600*    BUY LEG ADDS SHARES TO THE BUYER'S HOLDING, SELL LEG        OMT69600
069700*    SUBTRACTS FROM THE SELLER'S - BOTH LEGS PICK UP THE TRADE   OMT69700
069800*    PRICE AS THE LATEST MARKET PRICE FOR THE SYMBOL.            OMT69800
069900     MOVE "328-ROLL-UP-HOLDINGS" TO WS-PARA-NAME.                 OMT69900
070000     IF WS-INCOMING-SIDE-CD = "B"                                 OMT70000
070100         PERFORM 3281-POST-HOLDING THRU 3281-EXIT                 OMT70100
070300     ELSE                                                         OMT70300
070400         PERFORM 3282-POST-HOLDING THRU 3282-EXIT                 OMT70400
070500     END-IF.                                                      OMT70500
070600 328-EXIT.                                                        OMT70600
070700     EXIT.                                                        OMT70700
070800                                                                  OMT70800
070900 3281-POST-HOLDING.                                               OMT70900
071000     MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER                     OMT71000
071050         TO WS-FIND-HOLD-ACCT.                                    OMT71050
071100     PERFORM 340-FIND-OR-ADD-HOLD THRU 340-EXIT.                  OMT71100
071200     ADD WS-MATCH-QTY TO HLD-NET-SHARES (HLD-IDX).                OMT71200
071300     MOVE WS-MATCH-PRICE TO HLD-LAST-PRICE (HLD-IDX).             OMT71300
071400     MOVE OB-ACCOUNT-ID (OB-IDX) TO WS-FIND-HOLD-ACCT.            OMT71400
071450     PERFORM 340-FIND-OR-ADD-HOLD THRU 340-EXIT.                  OMT71450
071600     SUBTRACT WS-MATCH-QTY FROM HLD-NET-SHARES (HLD-IDX).         OMT71600
071700     MOVE WS-MATCH-PRICE TO HLD-LAST-PRICE (HLD-IDX).             OMT71700
071800 3281-EXIT.                                                       OMT71800
071900     EXIT.                                                        OMT71900
072000                                                                  OMT72000
072100 3282-POST-HOLDING.                                               OMT72100
072150     MOVE ORD-ACCOUNT-ID IN WS-INCOMING-ORDER                     OMT72150
072180         TO WS-FIND-HOLD-ACCT.                                    OMT72180
072200     PERFORM 340-FIND-OR-ADD-HOLD THRU 340-EXIT.                  OMT72200
072400     SUBTRACT WS-MATCH-QTY FROM HLD-NET-SHARES (HLD-IDX).         OMT72400
072500     MOVE WS-MATCH-PRICE TO HLD-LAST-PRICE (HLD-IDX).             OMT72500
072600     MOVE OB-ACCOUNT-ID (OB-IDX) TO WS-FIND-HOLD-ACCT.            OMT72600
072650     PERFORM 340-FIND-OR-ADD-HOLD THRU 340-EXIT.                  OMT72650
072800     ADD WS-MATCH-QTY TO HLD-NET-SHARES (HLD-IDX).                OMT72800
072900     MOVE WS-MATCH-PRICE TO HLD-LAST-PRICE (HLD-IDX).             OMT72900
073000 3282-EXIT.                                                       OMT73000
073100     EXIT.                                                        OMT73100
073200                                                                  OMT73200
073300 340-FIND-OR-ADD-HOLD.                                            OMT73300
073400     MOVE "N" TO WS-HOLD-FOUND-SW.                                OMT73400
073500     IF WS-HOLD-COUNT > 0                                         OMT73500
073600         PERFORM 341-SCAN-HOLD THRU 341-EXIT                      OMT73600
073700             VARYING HLD-IDX FROM 1 BY 1                          OMT73700
073800             UNTIL HLD-IDX > WS-HOLD-COUNT OR WS-HOLD-FOUND       OMT73800
073900     END-IF.                                                      OMT73900
074000     IF NOT WS-HOLD-FOUND                                         OMT74000
074100         ADD 1 TO WS-HOLD-COUNT                                   OMT74100
074200         SET HLD-IDX TO WS-HOLD-COUNT                             OMT74200
074300         MOVE WS-FIND-HOLD-ACCT TO HLD-ACCOUNT-ID (HLD-IDX)       OMT74300
074350         MOVE ORD-SYMBOL IN WS-INCOMING-ORDER                     OMT74350
074380             TO HLD-SYMBOL (HLD-IDX)                              OMT74380
074400         MOVE ZERO TO HLD-NET-SHARES (HLD-IDX)                    OMT74400
074450         MOVE ZERO TO HLD-LAST-PRICE (HLD-IDX)                    OMT74450
074500     END-IF.                                                      OMT74500
074600 340-EXIT.                                                        OMT74600
074700     EXIT.                                                        OMT74700
074800                                                                  OMT74800
074900 341-SCAN-HOLD.                                                   OMT74900
075000     IF HLD-ACCOUNT-ID (HLD-IDX) = WS-FIND-HOLD-ACCT              OMT75000
075100       AND HLD-SYMBOL (HLD-IDX) = ORD-SYMBOL IN WS-INCOMING-ORDEROMT75200
075300         SET WS-HOLD-FOUND TO TRUE                                OMT75300
075400     END-IF.                                                      OMT75400
075500 341-EXIT.                                                        OMT75500
075600     EXIT.                                                        OMT75600
075700                                                                  OMT75700
075800 329-ROLL-UP-SYM-TOTAL.                                           OMT75800
075900     MOVE "329-ROLL-UP-SYM-TOTAL" TO WS-PARA-NAME.                OMT75900
076000     MOVE "N" TO WS-STOP-SW.                                      OMT76000
076100     IF WS-SYM-TOT-COUNT > 0                                      OMT76100
076200         PERFORM 3291-SCAN-SYM-TOTAL THRU 3291-EXIT               OMT76200
076300             VARYING SYT-IDX FROM 1 BY 1                          OMT76300
076400             UNTIL SYT-IDX > WS-SYM-TOT-COUNT OR WS-STOP-WALK     OMT76400
076500     END-IF.                                                      OMT76500
076600     IF NOT WS-STOP-WALK                                          OMT76600
076700         ADD 1 TO WS-SYM-TOT-COUNT                                OMT76700
076800         SET SYT-IDX TO WS-SYM-TOT-COUNT                          OMT76800
076900         MOVE ORD-SYMBOL IN WS-INCOMING-ORDER                     OMT76900
077000             TO SYT-SYMBOL (SYT-IDX)                              OMT77000
077100         MOVE ZERO TO SYT-QUANTITY (SYT-IDX)                      OMT77100
077200         MOVE ZERO TO SYT-NOTIONAL (SYT-IDX)                      OMT77200
077300     END-IF.                                                      OMT77300
077400     ADD WS-MATCH-QTY TO SYT-QUANTITY (SYT-IDX).                  OMT77400
077500     COMPUTE SYT-NOTIONAL (SYT-IDX) =                             OMT77500
077600         SYT-NOTIONAL (SYT-IDX) + (WS-MATCH-QTY * WS-MATCH-PRICE)OMT77600
077700                                     .                            OMT77700
077800 329-EXIT.                                                        OMT77800
077900     EXIT.                                                        OMT77900
078000                                                                  OMT78000
078100 3291-SCAN-SYM-TOTAL.                                             OMT78100
078200     IF SYT-SYMBOL (SYT-IDX) = ORD-SYMBOL IN WS-INCOMING-ORDER    OMT78200
078300         MOVE "Y" TO WS-STOP-SW                                   OMT78300
078400     END-IF.                                                      OMT78400
078500 3291-EXIT.                                                       OMT78500
078600     EXIT.                                                        OMT78600
078700                                                                  OMT78700
078800************************************************************OMT78800
078900* BOOK MAINTENANCE - SHIFT-INSERT / SHIFT-REMOVE                 OMT78900
079000************************************************************OMT79000
079100 200-BOOK-INSERT.                                                 OMT79100
079200*    NEW RESTING ENTRY GOES IN AT THE END, THEN WORKS BACKWARDS  OMT79200
079300*    LOOKING FOR WHERE IT BELONGS - THE SAME SHIFT-TO-INSERT     OMT79300
079400*    IDEA THIS SHOP USES ELSEWHERE FOR SMALL IN-MEMORY TABLES.   OMT79400
079500     MOVE "200-BOOK-INSERT" TO WS-PARA-NAME.                      OMT79500
079600     ADD 1 TO WS-BOOK-COUNT.                                      OMT79600
079700     MOVE ORD-ORDER-ID    IN WS-INCOMING-ORDER                    OMT79700
079800         TO OB-ORDER-ID (WS-BOOK-COUNT).                          OMT79800
079900     MOVE ORD-SYMBOL      IN WS-INCOMING-ORDER                    OMT79900
080000         TO OB-SYMBOL (WS-BOOK-COUNT).                            OMT80000
080100     MOVE ORD-SIDE        IN WS-INCOMING-ORDER                    OMT80100
080200         TO OB-SIDE (WS-BOOK-COUNT).                              OMT80200
080300     MOVE ORD-TYPE        IN WS-INCOMING-ORDER                    OMT80300
080400         TO OB-TYPE (WS-BOOK-COUNT).                              OMT80400
080500     MOVE ORD-ACCOUNT-ID  IN WS-INCOMING-ORDER                    OMT80500
080600         TO OB-ACCOUNT-ID (WS-BOOK-COUNT).                        OMT80600
080700     MOVE ORD-PRICE       IN WS-INCOMING-ORDER                    OMT80700
080800         TO OB-PRICE (WS-BOOK-COUNT).                             OMT80800
080900     MOVE ORD-REMAINING-QTY IN WS-INCOMING-ORDER                  OMT80900
081000         TO OB-REMAINING-QTY (WS-BOOK-COUNT).                     OMT81000
081100     MOVE ORD-STATUS      IN WS-INCOMING-ORDER                    OMT81100
081200         TO OB-STATUS (WS-BOOK-COUNT).                            OMT81200
081300     MOVE WS-NEXT-SEQ-NO  TO OB-SEQ-NO (WS-BOOK-COUNT).           OMT81300
081400     IF WS-INCOMING-SIDE-CD = "B"                                 OMT81400
081500         MOVE "B" TO OB-SIDE-CD (WS-BOOK-COUNT)                   OMT81500
081600         COMPUTE OB-SORT-PRICE (WS-BOOK-COUNT) =                 OMT81600
081700             ORD-PRICE IN WS-INCOMING-ORDER * -1                 OMT81700
081800     ELSE                                                         OMT81800
081900         MOVE "S" TO OB-SIDE-CD (WS-BOOK-COUNT)                   OMT81900
082000         MOVE ORD-PRICE IN WS-INCOMING-ORDER                      OMT82000
082100             TO OB-SORT-PRICE (WS-BOOK-COUNT)                     OMT82100
082200     END-IF.                                                      OMT82200
082300     MOVE WS-BOOK-COUNT TO WS-SHIFT-SUB.                          OMT82300
082400     PERFORM 210-SHIFT-INTO-PLACE THRU 210-EXIT                  OMT82400
082500         UNTIL WS-SHIFT-SUB = 1.                                  OMT82500
082600 200-EXIT.                                                        OMT82600
082700     EXIT.                                                        OMT82700
082800                                                                  OMT82800
082900 210-SHIFT-INTO-PLACE.                                            OMT82900
083000     SET OB-IDX  TO WS-SHIFT-SUB.                                 OMT83000
083100     SET OB-IDX2 TO WS-SHIFT-SUB.                                 OMT83100
083200     SET OB-IDX2 DOWN BY 1.                                       OMT83200
083300     IF OB-SYMBOL (OB-IDX2) < OB-SYMBOL (OB-IDX)                  OMT83300
083400       OR (OB-SYMBOL (OB-IDX2) = OB-SYMBOL (OB-IDX)               OMT83400
083500           AND OB-SIDE-CD (OB-IDX2) < OB-SIDE-CD (OB-IDX))        OMT83500
083600       OR (OB-SYMBOL (OB-IDX2) = OB-SYMBOL (OB-IDX)               OMT83600
083700           AND OB-SIDE-CD (OB-IDX2) = OB-SIDE-CD (OB-IDX)         OMT83700
083800           AND OB-SORT-PRICE (OB-IDX2) < OB-SORT-PRICE (OB-IDX)) OMT83800
083900       OR (OB-SYMBOL (OB-IDX2) = OB-SYMBOL (OB-IDX)               OMT83900
084000           AND OB-SIDE-CD (OB-IDX2) = OB-SIDE-CD (OB-IDX)         OMT84000
084100           AND OB-SORT-PRICE (OB-IDX2) = OB-SORT-PRICE (OB-IDX)  OMT84100
084200           AND OB-SEQ-NO (OB-IDX2) < OB-SEQ-NO (OB-IDX))         OMT84200
084300         MOVE 1 TO WS-SHIFT-SUB                                   OMT84300
084400     ELSE                                                         OMT84400
084500         MOVE OB-ENTRY (OB-IDX2) TO WS-SAVE-ENTRY                 OMT84500
084600         MOVE OB-ENTRY (OB-IDX)  TO OB-ENTRY (OB-IDX2)            OMT84600
084700         MOVE WS-SAVE-ENTRY      TO OB-ENTRY (OB-IDX)             OMT84700
084800         SUBTRACT 1 FROM WS-SHIFT-SUB                             OMT84800
084900     END-IF.                                                      OMT84900
085000 210-EXIT.                                                        OMT85000
085100     EXIT.                                                        OMT85100
085200                                                                  OMT85200
085300 330-REMOVE-BOOK-ENTRY.                                           OMT85300
085400*    RESTING ORDER IS FULLY FILLED - CLOSE THE GAP BY SHIFTING   OMT85400
085500*    EVERYTHING ABOVE IT DOWN ONE ROW.                           OMT85500
085600     MOVE "330-REMOVE-BOOK-ENTRY" TO WS-PARA-NAME.                OMT85600
085700     SET OB-IDX2 TO OB-IDX.                                       OMT85700
085800     PERFORM 331-SHIFT-DOWN THRU 331-EXIT                        OMT85800
085900         VARYING OB-IDX2 FROM OB-IDX BY 1                        OMT85900
086000         UNTIL OB-IDX2 >= WS-BOOK-COUNT.                          OMT86000
086100     SUBTRACT 1 FROM WS-BOOK-COUNT.                               OMT86100
086200 330-EXIT.                                                        OMT86200
086300     EXIT.                                                        OMT86300
086400                                                                  OMT86400
086500 331-SHIFT-DOWN.                                                  OMT86500
086600     SET OB-IDX TO OB-IDX2.                                       OMT86600
086700     SET OB-IDX UP BY 1.                                          OMT86700
086800     MOVE OB-ENTRY (OB-IDX) TO OB-ENTRY (OB-IDX2).                OMT86800
086900 331-EXIT.                                                        OMT86900
087000     EXIT.                                                        OMT87000
087100                                                                  OMT87100
087200************************************************************OMT87200
087300* SNAPSHOT OUTPUT / REPORT                                       OMT87300
087400************************************************************OMT87400
087500 400-WRITE-ORDER-OUT.                                             OMT87500
087600     MOVE "400-WRITE-ORDER-OUT" TO WS-PARA-NAME.                  OMT87600
087700     WRITE ORDER-RECORD FROM WS-INCOMING-ORDER.                   OMT87700
087800 400-EXIT.                                                        OMT87800
087900     EXIT.                                                        OMT87900
088000                                                                  OMT88000
088100 800-OPEN-FILES.                                                  OMT88100
088200     MOVE "800-OPEN-FILES" TO WS-PARA-NAME.                       OMT88200
088300     OPEN INPUT  ORDERS-IN.                                       OMT88300
088400     OPEN OUTPUT TRADES-OUT ORDERS-OUT MTCH-RPT.                  OMT88400
088500     IF WS-ORDIN-STATUS NOT = "00"                                OMT88500
088600         DISPLAY "ORDMTCH: ERROR OPENING ORDERS-IN " WS-ORDIN-STATOMT88600
088700         MOVE 16 TO RETURN-CODE                                   OMT88700
088800         SET ORDIN-EOF TO TRUE                                    OMT88800
088900     END-IF.                                                      OMT88900
089000 800-EXIT.                                                        OMT89000
089100     EXIT.                                                        OMT89100
089200                                                                  OMT89200
089300 810-INIT-REPORT.                                                 OMT89300
089400     MOVE "810-INIT-REPORT" TO WS-PARA-NAME.                      OMT89400
089500     MOVE WS-SYS-MM TO RPT-H-MM.                                  OMT89500
089600     MOVE WS-SYS-DD TO RPT-H-DD.                                  OMT89600
089700     MOVE WS-SYS-YY TO RPT-H-YY.                                  OMT89700
089800     WRITE RPT-LINE FROM RPT-HEADER1 AFTER PAGE.                  OMT89800
089900 810-EXIT.                                                        OMT89900
090000     EXIT.                                                        OMT90000
090100                                                                  OMT90100
090200 890-CLOSE-FILES.                                                 OMT90200
090300     MOVE "890-CLOSE-FILES" TO WS-PARA-NAME.                      OMT90300
090400     CLOSE ORDERS-IN TRADES-OUT ORDERS-OUT MTCH-RPT.              OMT90400
090500 890-EXIT.                                                        OMT90500
090600     EXIT.                                                        OMT90600
090700                                                                  OMT90700
090800 900-REPORT-TOTALS.                                               OMT90800
090900     MOVE "900-REPORT-TOTALS" TO WS-PARA-NAME.                    OMT90900
091000     MOVE WS-TOTAL-ORDERS TO RPT-D-COUNT.                         OMT91000
091100     WRITE RPT-LINE FROM RPT-DETAIL1 AFTER 2.                     OMT91100
091200     MOVE WS-TOTAL-TRADES TO RPT-D-COUNT.                         OMT91200
091300     WRITE RPT-LINE FROM RPT-DETAIL1 AFTER 1.                     OMT91300
091400     MOVE WS-TOTAL-REJECTED TO RPT-D-COUNT.                       OMT91400
091500     WRITE RPT-LINE FROM RPT-DETAIL1 AFTER 1.                     OMT91500
091600     IF WS-SYM-TOT-COUNT > 0                                      OMT91600
091700         PERFORM 910-PRINT-SYM-TOTAL THRU 910-EXIT                OMT91700
091800             VARYING SYT-IDX FROM 1 BY 1                          OMT91800
091900             UNTIL SYT-IDX > WS-SYM-TOT-COUNT                     OMT91900
092000     END-IF.                                                      OMT92000
092100 900-EXIT.                                                        OMT92100
092200     EXIT.                                                        OMT92200
092300                                                                  OMT92300
092400 910-PRINT-SYM-TOTAL.                                             OMT92400
092500     MOVE SYT-SYMBOL (SYT-IDX)   TO RPT-S-SYMBOL.                 OMT92500
092600     MOVE SYT-QUANTITY (SYT-IDX) TO RPT-S-QTY.                    OMT92600
092700     MOVE SYT-NOTIONAL (SYT-IDX) TO RPT-S-NOTIONAL.               OMT92700
092800     WRITE RPT-LINE FROM RPT-SYM-DETAIL AFTER 1.                  OMT92800
092900 910-EXIT.                                                        OMT92900
093000     EXIT.                                                        OMT93000
