000100************************************************************RPM00100
000200*                                                            *RPM00200
000300*    RSKPARM  -   RISK-GATE DEPLOYMENT PARAMETERS            *RPM00300
000400*    COPYLIB MEMBER FOR RISK MANAGEMENT SUBSYSTEM            *RPM00400
000500*    THESE ARE SITE-CONFIGURABLE LIMITS, NOT BATCH INPUT --  *RPM00500
000600*    CHANGE THE VALUE CLAUSES AND RECOMPILE TO RETUNE THEM.  *RPM00600
000700*                                                            *RPM00700
000800************************************************************RPM00800
000900*                                                              RPM00900
001000* CHANGE LOG                                                   RPM01000
001100*   04/18/97  DGT  ORIGINAL COPYBOOK - EOD RISK REPORT PROJECT  RPM01100
001200*   11/02/98  DGT  ADDED JUNIOR/SENIOR TRADER LIMIT SPLIT       RPM01200
001300*   09/30/02  PVK  TCKT#4890 ADDED CONCENTRATION + MKT HOURS    RPM01300
001400*                  PARAMETERS FOR ENHANCED GATE                RPM01400
001500*                                                               RPM01500
001600 01  RSK-PARAMETERS.                                            RPM01600
001700     05  RPM-MAX-ORDER-VALUE-DFLT    PIC S9(13)V99 COMP-3       RPM01700
001800                                     VALUE +1000000.00.         RPM01800
001900     05  RPM-MAX-ORDER-VALUE-JR      PIC S9(13)V99 COMP-3       RPM01900
002000                                     VALUE +100000.00.          RPM02000
002100     05  RPM-MAX-ORDER-VALUE-SR      PIC S9(13)V99 COMP-3       RPM02100
002200                                     VALUE +5000000.00.         RPM02200
002300     05  RPM-MAX-POSITION-DFLT       PIC S9(13)V9(4) COMP-3     RPM02300
002400                                     VALUE +10000.0000.         RPM02400
002500     05  RPM-MAX-DAILY-ORDERS-JR     PIC 9(05) COMP-3           RPM02500
002600                                     VALUE 50.                  RPM02600
002700     05  RPM-MAX-DAILY-ORDERS-SR     PIC 9(05) COMP-3           RPM02700
002800                                     VALUE 200.                 RPM02800
002900     05  RPM-CONCENTRATION-LIMIT-PCT PIC S9(03)V9999 COMP-3     RPM02900
003000                                     VALUE +25.0000.            RPM03000
003100     05  RPM-MARKET-OPEN-HOUR        PIC 9(02) COMP-3 VALUE 09. RPM03100
003200     05  RPM-MARKET-CLOSE-HOUR       PIC 9(02) COMP-3 VALUE 16. RPM03200
003300     05  RPM-JUNIOR-PREFIX           PIC X(06) VALUE "JUNIOR".  RPM03300
003400     05  RPM-RESTRICTED-COUNT        PIC 9(02) COMP-3 VALUE 0.  RPM03400
003500*        DEFAULT DEPLOYMENT HAS NO RESTRICTED SYMBOLS ON FILE - RPM03500
003600*        SITE OPS ADD ENTRIES BELOW AND BUMP THE COUNT ABOVE    RPM03600
003700*        WHEN COMPLIANCE ISSUES A TRADING HALT.                 RPM03700
003800     05  RPM-RESTRICTED-TABLE.                                  RPM03800
003900         10  RPM-RESTRICTED-SYM OCCURS 25 TIMES                 RPM03900
004000                                     PIC X(10) VALUE SPACES.    RPM04000
004100     05  FILLER                      PIC X(20).                RPM04100
