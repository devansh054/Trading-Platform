000100 IDENTIFICATION DIVISION.                                       ORX00100
000200****************************************************************ORX00200
000300 PROGRAM-ID.     ORDEXP.                                        ORX00300
000400 AUTHOR.         D G TILLMAN.                                   ORX00400
000500 INSTALLATION.   MARKETS TECHNOLOGY - BATCH SERVICES.           ORX00500
000600 DATE-WRITTEN.   08/14/96.                                      ORX00600
000700 DATE-COMPILED.                                                 ORX00700
000800 SECURITY.       CONFIDENTIAL - TRADING SYSTEMS.                ORX00800
000900****************************************************************ORX00900
001000*                                                                ORX01000
001100* ORDEXP SWEEPS THE RESTING ORDER SNAPSHOT FOR PENDING ORDERS    ORX01100
001200* THAT HAVE SAT UNFILLED FOR MORE THAN 30 MINUTES AND MOVES      ORX01200
001300* THEM TO EXPIRED.  RUNS ONCE PER BATCH CYCLE, AFTER ORDUPD AND  ORX01300
001400* BEFORE THE NEXT ORDMTCH SESSION OPENS THE BOOK.  "NOW" IS      ORX01400
001500* TAKEN FROM THE SYSTEM CLOCK AT STEP START, NOT PER RECORD.     ORX01500
001600*                                                                ORX01600
001700* CHANGE LOG                                                     ORX01700
001800*   08/14/96  DGT  ORIGINAL - PENDING ORDER TIME-OUT SWEEP,      ORX01800
001900*                  REQUESTED BY DESK OPS AFTER STALE QUOTES      ORX01900
002000*                  SAT ON THE BOOK OVERNIGHT (TCKT#1140)         ORX02000
002100*   02/25/99  LMH  Y2K REVIEW - CUTOFF MATH NOW RUNS THROUGH     ORX02100
002200*                  DTCONV, 4-DIGIT YEAR THROUGHOUT, NO CHANGE    ORX02200
002300*                  NEEDED TO THIS PROGRAM'S OWN LOGIC            ORX02300
002400*   11/14/01  PVK  TCKT#4471 REWRITTEN TO CALL DTCONV RATHER     ORX02400
002500*                  THAN INLINE JULIAN MATH - SHARED WITH IOIEXP  ORX02500
002600*   06/08/03  PVK  TCKT#5120 NO CHANGE - REVIEWED FOR ORD-       ORX02600
002700*                  STATUS-CD REDEFINES COMPATIBILITY             ORX02700
002710*   09/15/03  RSK  TCKT#5240 ORDUPD NOW CARRIES QUANTITY,        ORX02710
002720*                  PRICE, FILLED-QTY, REMAINING-QTY AND          ORX02720
002730*                  ACCOUNT-ID THROUGH THE MASTER LINE - WIDENED  ORX02730
002740*                  ORDMI-LINE/ORDMO-LINE 200 TO 240 BYTES AND    ORX02740
002750*                  110-PARSE-ORDER/300-WRITE-ORDER TO PASS THOSE ORX02750
002760*                  FIELDS THROUGH UNCHANGED SO THE NEXT ORDMTCH  ORX02760
002770*                  SESSION DOES NOT SEE THEM WIPED TO SPACES     ORX02770
002780*   11/03/03  RSK  TCKT#5310 OUTER SWEEP PERFORM WAS RANGED       ORX02780
002790*                  THRU 300-EXIT, SO EVERY CYCLE FELL THROUGH     ORX02790
002792*                  200-EXIT INTO AN UNGUARDED 210-EXPIRE-ORDER    ORX02792
002794*                  AND A SECOND 300-WRITE-ORDER FOR THE RECORD    ORX02794
002796*                  JUST READ FOR THE *NEXT* CYCLE - EVERY ORDER   ORX02796
002798*                  WAS BEING FORCED TO EXPIRED AND DOUBLE-WRITTEN ORX02798
002799*                  REGARDLESS OF STATUS.  OUTER PERFORM NOW       ORX02799
002800*                  RANGED THRU 200-EXIT ONLY - 210/300 STAY       ORX02800
002801*                  EXPLICIT NESTED PERFORMS INSIDE 200-CHECK-     ORX02801
002802*                  EXPIRY, AS THEY ALREADY WERE.                 ORX02802
002810*                                                                ORX02810
002900 ENVIRONMENT DIVISION.                                          ORX02900
003000 CONFIGURATION SECTION.                                         ORX03000
003100 SOURCE-COMPUTER.  IBM-390.                                     ORX03100
003200 OBJECT-COMPUTER.  IBM-390.                                     ORX03200
003300 SPECIAL-NAMES.                                                 ORX03300
003400     C01 IS TOP-OF-FORM.                                        ORX03400
003500 INPUT-OUTPUT SECTION.                                          ORX03500
003600 FILE-CONTROL.                                                  ORX03600
003700     SELECT ORDMAST-IN  ASSIGN TO ORDMASTI                      ORX03700
003800            ORGANIZATION IS LINE SEQUENTIAL                     ORX03800
003900            FILE STATUS  IS WS-ORDMAST-IN-STATUS.               ORX03900
004000     SELECT ORDMAST-OUT ASSIGN TO ORDMASTO                      ORX04000
004100            ORGANIZATION IS LINE SEQUENTIAL                     ORX04100
004200            FILE STATUS  IS WS-ORDMAST-OUT-STATUS.              ORX04200
004300     SELECT ORDX-RPT    ASSIGN TO ORDXRPT                       ORX04300
004400            FILE STATUS  IS WS-ORDX-RPT-STATUS.                 ORX04400
004500****************************************************************ORX04500
004600 DATA DIVISION.                                                 ORX04600
004700 FILE SECTION.                                                  ORX04700
004800 FD  ORDMAST-IN                                                 ORX04800
004900     RECORDING MODE IS V.                                       ORX04900
005000 01  ORDMI-LINE                     PIC X(240).                 ORX05000
005100 FD  ORDMAST-OUT                                                ORX05100
005200     RECORDING MODE IS V.                                       ORX05200
005300 01  ORDMO-LINE                     PIC X(240).                 ORX05300
005400 FD  ORDX-RPT                                                   ORX05400
005500     RECORDING MODE IS F.                                       ORX05500
005600 01  ORDX-RPT-LINE                  PIC X(133).                 ORX05600
005700****************************************************************ORX05700
005800 WORKING-STORAGE SECTION.                                       ORX05800
005850 77  WS-ORDERS-CHECKED-CT        PIC S9(07) COMP-3 VALUE 0.  ORX05850
005900****************************************************************ORX05900
006000 01  WS-FILE-STATUSES.                                          ORX06000
006100     05  WS-ORDMAST-IN-STATUS       PIC X(02) VALUE SPACES.     ORX06100
006200     05  WS-ORDMAST-OUT-STATUS      PIC X(02) VALUE SPACES.     ORX06200
006300     05  WS-ORDX-RPT-STATUS         PIC X(02) VALUE SPACES.     ORX06300
006400     05  FILLER                     PIC X(10) VALUE SPACES.     ORX06400
006500 01  WS-SWITCHES.                                                ORX06500
006600     05  WS-MASTER-SW               PIC X(01) VALUE "N".        ORX06600
006700         88  WS-MASTER-EOF          VALUE "Y".                  ORX06700
006800     05  FILLER                     PIC X(10) VALUE SPACES.     ORX06800
006900 01  SYSTEM-DATE-AND-TIME.                                      ORX06900
007000     05  CURRENT-DATE.                                          ORX07000
007100         10  CURRENT-YEAR           PIC 9(04).                  ORX07100
007200         10  CURRENT-MONTH          PIC 9(02).                  ORX07200
007300         10  CURRENT-DAY            PIC 9(02).                  ORX07300
007400     05  CURRENT-TIME.                                          ORX07400
007500         10  CURRENT-HOUR           PIC 9(02).                  ORX07500
007600         10  CURRENT-MINUTE         PIC 9(02).                  ORX07600
007700         10  CURRENT-SECOND         PIC 9(02).                  ORX07700
007800         10  CURRENT-HNDSEC         PIC 9(02).                  ORX07800
007900     05  FILLER                     PIC X(10) VALUE SPACES.     ORX07900
008000 01  WS-DTC-LINKAGE.                                             ORX08000
008100     05  WS-DTC-YEAR                PIC 9(04).                  ORX08100
008200     05  WS-DTC-MONTH               PIC 9(02).                  ORX08200
008300     05  WS-DTC-DAY                 PIC 9(02).                  ORX08300
008400     05  WS-DTC-HOUR                PIC 9(02).                  ORX08400
008500     05  WS-DTC-MINUTE              PIC 9(02).                  ORX08500
008600     05  WS-DTC-SECOND              PIC 9(02).                  ORX08600
008700     05  WS-DTC-SECOND-COUNT        PIC S9(11) COMP-3.          ORX08700
008800 01  WS-NOW-SECOND-COUNT            PIC S9(11) COMP-3.          ORX08800
008900 01  WS-NOW-SECOND-COUNT-R REDEFINES WS-NOW-SECOND-COUNT       ORX08900
008950                             PIC X(06).                        ORX08950
009200 01  WS-CUTOFF-SECOND-COUNT         PIC S9(11) COMP-3.          ORX09200
009300 01  WS-CUTOFF-SECOND-COUNT-R REDEFINES WS-CUTOFF-SECOND-COUNT ORX09300
009350                             PIC X(06).                        ORX09350
009600 01  WS-ORD-SECOND-COUNT            PIC S9(11) COMP-3.          ORX09600
009700 01  WS-ORD-SECOND-COUNT-R REDEFINES WS-ORD-SECOND-COUNT       ORX09700
009750                             PIC X(06).                        ORX09750
010000 01  WS-EXPIRY-CUTOFF-SECS          PIC S9(05) COMP-3           ORX10000
010100                                    VALUE +1800.                ORX10100
010110 01  WS-ORDO-FIELDS.                                             ORX10110
010120*    PASS-THROUGH WORK AREA - THE EXPIRY SWEEP DOES NOT USE      ORX10120
010130*    THESE AMOUNTS, IT ONLY HAS TO CARRY THEM ACROSS THE STEP    ORX10130
010140*    WITHOUT LOSING THEM (TCKT#5240).                            ORX10140
010150     05  WS-ORDO-QTY-TEXT           PIC 9(13)V9999.              ORX10150
010160     05  WS-ORDO-PRICE-TEXT         PIC 9(13)V9999.              ORX10160
010170     05  WS-ORDO-FILLED-TEXT        PIC 9(13)V9999.              ORX10170
010180     05  WS-ORDO-REMAIN-TEXT        PIC 9(13)V9999.              ORX10180
010190     05  FILLER                     PIC X(04) VALUE SPACES.      ORX10190
010200 COPY ORDREC.                                                    ORX10200
010300 01  WS-CONTROL-TOTALS.                                          ORX10300
010400     05  WS-ORDERS-READ             PIC S9(09) COMP-3 VALUE +0. ORX10400
010500     05  WS-ORDERS-EXPIRED          PIC S9(09) COMP-3 VALUE +0. ORX10500
010600     05  FILLER                     PIC X(10) VALUE SPACES.     ORX10600
010700 01  RPT-HEADER1.                                                ORX10700
010800     05  FILLER PIC X(40)                                       ORX10800
010900               VALUE "ORDER EXPIRY SWEEP REPORT         DATE: ".ORX10900
011000     05  RPT-MM                     PIC 99.                     ORX11000
011100     05  FILLER                     PIC X VALUE "/".            ORX11100
011200     05  RPT-DD                     PIC 99.                     ORX11200
011300     05  FILLER                     PIC X VALUE "/".            ORX11300
011400     05  RPT-YY                     PIC 99.                     ORX11400
011500     05  FILLER PIC X(20) VALUE " (mm/dd/yy)   TIME: ".         ORX11500
011600     05  RPT-HH                     PIC 99.                     ORX11600
011700     05  FILLER                     PIC X VALUE ":".            ORX11700
011800     05  RPT-MIN                    PIC 99.                     ORX11800
011900     05  FILLER                     PIC X VALUE ":".            ORX11900
012000     05  RPT-SS                     PIC 99.                     ORX12000
012100     05  FILLER                     PIC X(55) VALUE SPACES.     ORX12100
012200 01  RPT-EXPIRE-DETAIL.                                          ORX12200
012300     05  FILLER PIC X(24) VALUE "  EXPIRED PENDING ORDER ".     ORX12300
012400     05  RPT-EXP-ORDER-ID           PIC X(20).                  ORX12400
012500     05  FILLER PIC X(01) VALUE SPACES.                         ORX12500
012600     05  RPT-EXP-SYMBOL             PIC X(10).                  ORX12600
012700     05  FILLER PIC X(78) VALUE SPACES.                         ORX12700
012800 01  RPT-TOTALS-DETAIL.                                          ORX12800
012900     05  FILLER PIC X(30) VALUE "ORDERS READ ................ ".ORX12900
013000     05  RPT-TOT-READ               PIC ZZZ,ZZZ,ZZ9.            ORX13000
013100     05  FILLER PIC X(73) VALUE SPACES.                         ORX13100
013200 01  RPT-TOTALS-DETAIL-2.                                        ORX13200
013300     05  FILLER PIC X(30) VALUE "ORDERS EXPIRED THIS RUN ..... ".ORX13300
013400     05  RPT-TOT-EXPIRED            PIC ZZZ,ZZZ,ZZ9.            ORX13400
013500     05  FILLER PIC X(73) VALUE SPACES.                         ORX13500
013600****************************************************************ORX13600
013700 PROCEDURE DIVISION.                                             ORX13700
013800****************************************************************ORX13800
013900                                                                 ORX13900
014000 000-MAIN.                                                       ORX14000
014100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                    ORX14100
014200     ACCEPT CURRENT-TIME FROM TIME.                              ORX14200
014300     PERFORM 700-OPEN-FILES  THRU 700-EXIT.                     ORX14300
014400     PERFORM 750-COMPUTE-CUTOFF THRU 750-EXIT.                   ORX14400
014500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                     ORX14500
014600     PERFORM 100-READ-ORDER  THRU 100-EXIT.                     ORX14600
014700     PERFORM 200-CHECK-EXPIRY THRU 200-EXIT                     ORX14700
014800             UNTIL WS-MASTER-EOF.                                ORX14800
014900     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                   ORX14900
015000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                     ORX15000
015100     GOBACK.                                                     ORX15100
015200                                                                 ORX15200
015300 100-READ-ORDER.                                                 ORX15300
015400     READ ORDMAST-IN INTO ORDMI-LINE                            ORX15400
015500         AT END                                                  ORX15500
015600             MOVE "Y" TO WS-MASTER-SW                           ORX15600
015700         NOT AT END                                              ORX15700
015800             ADD 1 TO WS-ORDERS-READ                            ORX15800
015900             PERFORM 110-PARSE-ORDER THRU 110-EXIT              ORX15900
016000     END-READ.                                                   ORX16000
016100 100-EXIT.                                                       ORX16100
016200     EXIT.                                                       ORX16200
016300                                                                 ORX16300
016400 110-PARSE-ORDER.                                                 ORX16400
016500     MOVE SPACES TO ORDER-RECORD.                                ORX16500
016600     MOVE ORDMI-LINE (1:20)  TO ORD-ORDER-ID.                     ORX16600
016700     MOVE ORDMI-LINE (22:10) TO ORD-SYMBOL.                       ORX16700
016800     MOVE ORDMI-LINE (33:4)  TO ORD-SIDE.                         ORX16800
016900     MOVE ORDMI-LINE (38:6)  TO ORD-TYPE.                        ORX16900
017000     MOVE ORDMI-LINE (45:16) TO ORD-STATUS.                       ORX17000
017100     MOVE ORDMI-LINE (62:60) TO ORD-REASON.                       ORX17100
017200     MOVE ORDMI-LINE (123:26) TO ORD-CREATED-TS.                 ORX17200
017210     MOVE ORDMI-LINE (150:12) TO ORD-ACCOUNT-ID.                  ORX17210
017220     MOVE ORDMI-LINE (163:17) TO WS-ORDO-QTY-TEXT.               ORX17220
017230     MOVE WS-ORDO-QTY-TEXT    TO ORD-QUANTITY.                   ORX17230
017240     MOVE ORDMI-LINE (181:17) TO WS-ORDO-PRICE-TEXT.             ORX17240
017250     MOVE WS-ORDO-PRICE-TEXT  TO ORD-PRICE.                      ORX17250
017260     MOVE ORDMI-LINE (199:17) TO WS-ORDO-FILLED-TEXT.            ORX17260
017270     MOVE WS-ORDO-FILLED-TEXT TO ORD-FILLED-QTY.                 ORX17270
017280     MOVE ORDMI-LINE (217:17) TO WS-ORDO-REMAIN-TEXT.            ORX17280
017290     MOVE WS-ORDO-REMAIN-TEXT TO ORD-REMAINING-QTY.              ORX17290
017300 110-EXIT.                                                       ORX17300
017400     EXIT.                                                       ORX17400
017500                                                                 ORX17500
017600 200-CHECK-EXPIRY.                                                ORX17600
017610     ADD 1 TO WS-ORDERS-CHECKED-CT.                            ORX17610
017700*    EXPIRY RULE - ONLY PENDING ORDERS AGE OUT, AND ONLY WHEN    ORX17700
017800*    THEIR CREATED TIMESTAMP IS OLDER THAN THE 30-MINUTE         ORX17800
017900*    CUTOFF COMPUTED AT STEP START (TCKT#1140).                  ORX17900
018000     IF ORD-ST-PENDING                                           ORX18000
018100         MOVE ORD-CR-YEAR   TO WS-DTC-YEAR                       ORX18100
018200         MOVE ORD-CR-MONTH  TO WS-DTC-MONTH                     ORX18200
018300         MOVE ORD-CR-DAY    TO WS-DTC-DAY                        ORX18300
018400         MOVE ORD-CR-HOUR   TO WS-DTC-HOUR                       ORX18400
018500         MOVE ORD-CR-MINUTE TO WS-DTC-MINUTE                    ORX18500
018600         MOVE ORD-CR-SECOND TO WS-DTC-SECOND                    ORX18600
018700         CALL "DTCONV" USING WS-DTC-YEAR WS-DTC-MONTH            ORX18700
018800              WS-DTC-DAY WS-DTC-HOUR WS-DTC-MINUTE               ORX18800
018900              WS-DTC-SECOND WS-DTC-SECOND-COUNT                  ORX18900
019000         MOVE WS-DTC-SECOND-COUNT TO WS-ORD-SECOND-COUNT         ORX19000
019100         IF WS-ORD-SECOND-COUNT < WS-CUTOFF-SECOND-COUNT        ORX19100
019200             PERFORM 210-EXPIRE-ORDER THRU 210-EXIT              ORX19200
019300         END-IF                                                  ORX19300
019400     END-IF.                                                     ORX19400
019500     PERFORM 300-WRITE-ORDER THRU 300-EXIT.                     ORX19500
019600     PERFORM 100-READ-ORDER  THRU 100-EXIT.                      ORX19600
019700 200-EXIT.                                                       ORX19700
019800     EXIT.                                                       ORX19800
019900                                                                 ORX19900
020000 210-EXPIRE-ORDER.                                                ORX20000
020100     MOVE "EXPIRED         " TO ORD-STATUS.                      ORX20100
020200     MOVE "Order expired"    TO ORD-REASON.                     ORX20200
020300     ADD 1 TO WS-ORDERS-EXPIRED.                                 ORX20300
020400     MOVE SPACES TO ORDX-RPT-LINE.                               ORX20400
020500     MOVE ORD-ORDER-ID TO RPT-EXP-ORDER-ID.                      ORX20500
020600     MOVE ORD-SYMBOL   TO RPT-EXP-SYMBOL.                        ORX20600
020700     WRITE ORDX-RPT-LINE FROM RPT-EXPIRE-DETAIL.                 ORX20700
020800 210-EXIT.                                                        ORX20800
020900     EXIT.                                                       ORX20900
021000                                                                 ORX21000
021100 300-WRITE-ORDER.                                                 ORX21100
021200     MOVE SPACES TO ORDMO-LINE.                                  ORX21200
021300     MOVE ORD-ORDER-ID TO ORDMO-LINE (1:20).                     ORX21300
021400     MOVE "|" TO ORDMO-LINE (21:1).                              ORX21400
021500     MOVE ORD-SYMBOL TO ORDMO-LINE (22:10).                      ORX21500
021600     MOVE "|" TO ORDMO-LINE (32:1).                              ORX21600
021700     MOVE ORD-SIDE TO ORDMO-LINE (33:4).                         ORX21700
021800     MOVE "|" TO ORDMO-LINE (37:1).                              ORX21800
021900     MOVE ORD-TYPE TO ORDMO-LINE (38:6).                         ORX21900
022000     MOVE "|" TO ORDMO-LINE (44:1).                              ORX22000
022100     MOVE ORD-STATUS TO ORDMO-LINE (45:16).                      ORX22100
022200     MOVE "|" TO ORDMO-LINE (61:1).                              ORX22200
022300     MOVE ORD-REASON TO ORDMO-LINE (62:60).                      ORX22300
022400     MOVE "|" TO ORDMO-LINE (122:1).                             ORX22400
022500     MOVE ORD-CREATED-TS TO ORDMO-LINE (123:26).                 ORX22500
022510     MOVE "|" TO ORDMO-LINE (149:1).                              ORX22510
022520     MOVE ORD-ACCOUNT-ID TO ORDMO-LINE (150:12).                  ORX22520
022530     MOVE "|" TO ORDMO-LINE (162:1).                              ORX22530
022540     MOVE ORD-QUANTITY TO WS-ORDO-QTY-TEXT.                      ORX22540
022550     MOVE WS-ORDO-QTY-TEXT TO ORDMO-LINE (163:17).               ORX22550
022560     MOVE "|" TO ORDMO-LINE (180:1).                              ORX22560
022570     MOVE ORD-PRICE TO WS-ORDO-PRICE-TEXT.                       ORX22570
022580     MOVE WS-ORDO-PRICE-TEXT TO ORDMO-LINE (181:17).             ORX22580
022590     MOVE "|" TO ORDMO-LINE (198:1).                              ORX22590
022600     MOVE ORD-FILLED-QTY TO WS-ORDO-FILLED-TEXT.                 ORX22600
022610     MOVE WS-ORDO-FILLED-TEXT TO ORDMO-LINE (199:17).            ORX22610
022620     MOVE "|" TO ORDMO-LINE (216:1).                              ORX22620
022630     MOVE ORD-REMAINING-QTY TO WS-ORDO-REMAIN-TEXT.              ORX22630
022640     MOVE WS-ORDO-REMAIN-TEXT TO ORDMO-LINE (217:17).            ORX22640
022650     WRITE ORDMO-LINE.                                           ORX22650
022700 300-EXIT.                                                        ORX22700
022800     EXIT.                                                       ORX22800
022900                                                                 ORX22900
023000 700-OPEN-FILES.                                                  ORX23000
023100     OPEN INPUT  ORDMAST-IN                                      ORX23100
023200          OUTPUT ORDMAST-OUT                                     ORX23200
023300                 ORDX-RPT.                                       ORX23300
023400     IF WS-ORDMAST-IN-STATUS NOT = "00"                          ORX23400
023500         DISPLAY "ORDEXP - ERROR OPENING ORDMAST-IN. RC:"        ORX23500
023600                 WS-ORDMAST-IN-STATUS                            ORX23600
023700         MOVE 16 TO RETURN-CODE                                  ORX23700
023800         MOVE "Y" TO WS-MASTER-SW                                ORX23800
023900     END-IF.                                                     ORX23900
024000 700-EXIT.                                                        ORX24000
024100     EXIT.                                                       ORX24100
024200                                                                 ORX24200
024300 750-COMPUTE-CUTOFF.                                              ORX24300
024400     MOVE CURRENT-YEAR   TO WS-DTC-YEAR.                        ORX24400
024500     MOVE CURRENT-MONTH  TO WS-DTC-MONTH.                        ORX24500
024600     MOVE CURRENT-DAY    TO WS-DTC-DAY.                          ORX24600
024700     MOVE CURRENT-HOUR   TO WS-DTC-HOUR.                        ORX24700
024800     MOVE CURRENT-MINUTE TO WS-DTC-MINUTE.                       ORX24800
024900     MOVE CURRENT-SECOND TO WS-DTC-SECOND.                       ORX24900
025000     CALL "DTCONV" USING WS-DTC-YEAR WS-DTC-MONTH WS-DTC-DAY     ORX25000
025100          WS-DTC-HOUR WS-DTC-MINUTE WS-DTC-SECOND                ORX25100
025200          WS-DTC-SECOND-COUNT.                                   ORX25200
025300     MOVE WS-DTC-SECOND-COUNT TO WS-NOW-SECOND-COUNT.            ORX25300
025400     SUBTRACT WS-EXPIRY-CUTOFF-SECS FROM WS-NOW-SECOND-COUNT     ORX25400
025500             GIVING WS-CUTOFF-SECOND-COUNT.                     ORX25500
025600 750-EXIT.                                                       ORX25600
025700     EXIT.                                                       ORX25700
025800                                                                 ORX25800
025900 790-CLOSE-FILES.                                                 ORX25900
026000     CLOSE ORDMAST-IN ORDMAST-OUT ORDX-RPT.                      ORX26000
026100 790-EXIT.                                                        ORX26100
026200     EXIT.                                                       ORX26200
026300                                                                 ORX26300
026400 800-INIT-REPORT.                                                 ORX26400
026500     MOVE CURRENT-YEAR (3:2) TO RPT-YY.                          ORX26500
026600     MOVE CURRENT-MONTH TO RPT-MM.                               ORX26600
026700     MOVE CURRENT-DAY   TO RPT-DD.                               ORX26700
026800     MOVE CURRENT-HOUR  TO RPT-HH.                               ORX26800
026900     MOVE CURRENT-MINUTE TO RPT-MIN.                             ORX26900
027000     MOVE CURRENT-SECOND TO RPT-SS.                              ORX27000
027100     WRITE ORDX-RPT-LINE FROM RPT-HEADER1 AFTER PAGE.            ORX27100
027200 800-EXIT.                                                        ORX27200
027300     EXIT.                                                       ORX27300
027400                                                                 ORX27400
027500 850-REPORT-TOTALS.                                               ORX27500
027600     MOVE WS-ORDERS-READ    TO RPT-TOT-READ.                     ORX27600
027700     WRITE ORDX-RPT-LINE FROM RPT-TOTALS-DETAIL AFTER 2.         ORX27700
027800     MOVE WS-ORDERS-EXPIRED TO RPT-TOT-EXPIRED.                  ORX27800
027900     WRITE ORDX-RPT-LINE FROM RPT-TOTALS-DETAIL-2.               ORX27900
028000 850-EXIT.                                                        ORX28000
028100     EXIT.                                                       ORX28100
