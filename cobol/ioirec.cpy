000100************************************************************IOI00100
000200*                                                            *IOI00200
000300*    IOIREC   -   INDICATION-OF-INTEREST RECORD LAYOUT       *IOI00300
000400*    COPYLIB MEMBER FOR HIGH-TOUCH DESK SUBSYSTEM            *IOI00400
000500*                                                            *IOI00500
000600************************************************************IOI00600
000700*                                                              IOI00700
000800* CHANGE LOG                                                   IOI00800
000900*   05/02/95  DGT  ORIGINAL COPYBOOK - HIGH TOUCH DESK PROJECT  IOI00900
001000*   07/06/96  DGT  ADDED BROKER-ID / CLIENT-ID SPLIT            IOI01000
001100*   02/25/99  LMH  Y2K - EXPIRES-TS RECAST AS 4-DIGIT YEAR      IOI01100
001200*   11/14/01  PVK  TCKT#4471 ADDED NUMERIC REDEFINES FOR        IOI01200
001300*                  DTCONV SUBROUTINE CALLS                      IOI01300
001400*                                                               IOI01400
001500 01  IOI-RECORD.                                                IOI01500
001600     05  IOI-ID                      PIC X(20).                 IOI01600
001700     05  IOI-SYMBOL                  PIC X(10).                 IOI01700
001800     05  IOI-SIDE                    PIC X(04).                 IOI01800
001900         88  IOI-SIDE-BUY            VALUE "BUY ".               IOI01900
002000         88  IOI-SIDE-SELL           VALUE "SELL".               IOI02000
002100     05  IOI-QUANTITY                PIC S9(13)V9(4) COMP-3.    IOI02100
002200     05  IOI-PRICE                   PIC S9(13)V9(4) COMP-3.    IOI02200
002300     05  IOI-BROKER-ID               PIC X(12).                 IOI02300
002400     05  IOI-CLIENT-ID               PIC X(12).                 IOI02400
002500     05  IOI-STATUS                  PIC X(10).                 IOI02500
002600         88  IOI-ST-ACTIVE           VALUE "ACTIVE    ".         IOI02600
002700         88  IOI-ST-CANCELLED        VALUE "CANCELLED ".         IOI02700
002800         88  IOI-ST-EXPIRED          VALUE "EXPIRED   ".         IOI02800
002900     05  IOI-CREATED-TS              PIC X(26).                 IOI02900
003000     05  IOI-CREATED-TS-R REDEFINES IOI-CREATED-TS.             IOI03000
003100         10  IOI-CR-YEAR             PIC 9(04).                 IOI03100
003200         10  FILLER                  PIC X(01).                 IOI03200
003300         10  IOI-CR-MONTH            PIC 9(02).                 IOI03300
003400         10  FILLER                  PIC X(01).                 IOI03400
003500         10  IOI-CR-DAY              PIC 9(02).                 IOI03500
003600         10  FILLER                  PIC X(01).                 IOI03600
003700         10  IOI-CR-HOUR             PIC 9(02).                 IOI03700
003800         10  FILLER                  PIC X(01).                 IOI03800
003900         10  IOI-CR-MINUTE           PIC 9(02).                 IOI03900
004000         10  FILLER                  PIC X(01).                 IOI04000
004100         10  IOI-CR-SECOND           PIC 9(02).                 IOI04100
004200         10  FILLER                  PIC X(01).                 IOI04200
004300         10  IOI-CR-MICROS           PIC 9(06).                 IOI04300
004400     05  IOI-EXPIRES-TS              PIC X(26).                 IOI04400
004500     05  IOI-EXPIRES-TS-R REDEFINES IOI-EXPIRES-TS.             IOI04500
004600         10  IOI-EX-YEAR             PIC 9(04).                 IOI04600
004700         10  FILLER                  PIC X(01).                 IOI04700
004800         10  IOI-EX-MONTH            PIC 9(02).                 IOI04800
004900         10  FILLER                  PIC X(01).                 IOI04900
005000         10  IOI-EX-DAY              PIC 9(02).                 IOI05000
005100         10  FILLER                  PIC X(01).                 IOI05100
005200         10  IOI-EX-HOUR             PIC 9(02).                 IOI05200
005300         10  FILLER                  PIC X(01).                 IOI05300
005400         10  IOI-EX-MINUTE           PIC 9(02).                 IOI05400
005500         10  FILLER                  PIC X(01).                 IOI05500
005600         10  IOI-EX-SECOND           PIC 9(02).                 IOI05600
005700         10  FILLER                  PIC X(01).                 IOI05700
005800         10  IOI-EX-MICROS           PIC 9(06).                 IOI05800
005900     05  FILLER                      PIC X(06).                 IOI05900
